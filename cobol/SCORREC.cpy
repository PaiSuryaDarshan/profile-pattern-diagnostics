000100      ******************************************************************
000200      * SCORREC   -  RAW SCORE RECORD LAYOUT (CANDIDATE X DIMENSION)  *
000300      *             FILE        DDS0001.PPD.SCORE                     *
000400      *             ORGANIZATION  LINE SEQUENTIAL                     *
000500      *             SORT         CANDIDATE, GROUP, DIMENSION           *
000600      ******************************************************************
000700      * MAINTENANCE LOG                                                *
000800      * 091589RS  ORIGINAL LAYOUT FOR PPD RUBRIC SCORE EXTRACT          *
000900      * 062794JS  ADDED SCR-NORM SO CANDPASS DOES NOT RECOMPUTE         *
001000      *           THE /5 DIVISION ON EVERY RE-READ OF THE SCORE FILE   *
001100      ******************************************************************
001200       01  SCORE-REC.
001300           05  SCR-CAND-ID              PIC X(10).
001400           05  SCR-DIM-KEY               PIC X(60).
001500           05  SCR-RAW                   PIC 9(1)V9(4).
001600           05  SCR-NORM                  PIC 9(1)V9(6).
001700           05  FILLER                    PIC X(01).
