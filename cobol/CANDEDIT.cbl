000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CANDEDIT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 01/23/88.
000600       DATE-COMPILED. 01/23/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM EDITS THE CANDIDATE/SCORE EXTRACT BEFORE
001300      *          MATDRV EVER SEES IT.  IT IS THE SINGLE-CANDIDATE INPUT-
001400      *          VALIDATION STEP OF THE PROFILE PATTERN DIAGNOSTICS (PPD)
001500      *          BATCH, RUN AHEAD OF THE MATERIALISE STEP.
001600      *
001700      *          FOR EACH CANDIDATE IT CHECKS THE IDENTITY FIELDS
001800      *          (CAND-ID, CAND-EMAIL, CAND-PHONE, CAND-LINKEDIN ALL
001900      *          NON-BLANK) AND THEN WALKS THAT CANDIDATE'S BLOCK OF
002000      *          SCORE-FILE ROWS, REJECTING A CANDIDATE WITH NO SCORE
002100      *          ROWS AT ALL, A BLANK DIMENSION KEY, OR A NON-NUMERIC
002200      *          RAW SCORE.  CANDIDATES THAT PASS ARE WRITTEN TO THE
002300      *          EDITED CANDIDATE FILE; CANDIDATES THAT FAIL ARE WRITTEN
002400      *          WITH AN ERROR MESSAGE TO THE ERROR FILE AND ARE NOT
002500      *          CARRIED FORWARD INTO THE REST OF THE RUN.
002600      *
002700      *          THE FOUR IDENTITY CHECKS AND THE TWO SCORE-ROW CHECKS
002800      *          ARE DELIBERATELY "FIRST FAILURE WINS" - ONCE ONE CHECK
002900      *          SETS ERROR-FOUND-SW AND GOES TO ITS OWN PARAGRAPH'S
003000      *          EXIT, NO LATER CHECK IN THAT SAME CANDIDATE'S PASS RUNS.
003100      *          A CANDIDATE WITH BOTH A MISSING EMAIL AND A BAD SCORE
003200      *          ROW THEREFORE GETS ONLY THE FIRST PROBLEM ON ITS ERROR
003300      *          RECORD, NOT A LIST OF EVERY PROBLEM - THIS IS DELIBERATE
003400      *          SINCE THE ERROR FILE IS WORKED ONE ROW AT A TIME BY A
003500      *          REVIEWER ON THE CANDIDATE-SERVICES DESK, WHO FIXES AND
003600      *          RESUBMITS EACH RECORD IN TURN RATHER THAN WORKING FROM
003700      *          AN EXHAUSTIVE LIST OF EVERY PROBLEM ON THE ROW.
003800      *
003900      *          NOTE THAT 400-EDIT-SCORE-MAP-RTN'S PERFORM UNTIL STOPS
004000      *          AS SOON AS RECORD-ERROR-FOUND IS SET, SO A CANDIDATE
004100      *          WITH A BAD ROW PARTWAY THROUGH ITS SCORE BLOCK STILL
004200      *          LEAVES THE REMAINING ROWS OF THAT BLOCK UNREAD UNTIL
004300      *          950-READ-SCORE-RTN IS DRIVEN AGAIN BY THE NEXT
004400      *          CANDIDATE'S OWN CALL TO 400 - THE SCORE-FILE POINTER
004500      *          SITS WHEREVER IT STOPPED, AND ANY SKIPPED ROWS FOR
004600      *          THE REJECTED CANDIDATE ARE NEVER WRITTEN ANYWHERE.
004700      *          THIS IS CORRECT FOR THIS PROGRAM'S PURPOSE (A FAILED
004800      *          CANDIDATE'S SCORE ROWS ARE OF NO FURTHER INTEREST) BUT
004900      *          HAS SURPRISED MORE THAN ONE PROGRAMMER READING THIS
005000      *          CODE FOR THE FIRST TIME - SEE THE 081997RS AND
005100      *          102203LP MAINTENANCE ENTRIES BELOW.
005200      ******************************************************************
005300      *
005400      *          INPUT FILE               -  DDS0001.PPD.CANDIDATE
005500      *          INPUT FILE               -  DDS0001.PPD.SCORE
005600      *          OUTPUT FILE              -  DDS0001.PPD.CANDIDATE.EDIT
005700      *          OUTPUT ERROR FILE        -  DDS0001.PPD.CANDIDATE.ERR
005800      *          DUMP FILE                -  SYSOUT
005900      *
006000      ******************************************************************
006100      * MAINTENANCE LOG                                                *
006200      * 012388JS  ORIGINAL PROGRAM - READS THE CANDIDATE AND SCORE      *
006300      *           EXTRACTS, VALIDATES CANDIDATE IDENTITY AND SCORE-MAP  *
006400      *           BUSINESS RULES, AND ROUTES GOOD/BAD RECORDS           *
006500      * 081997RS  ADDED THE SCORE-FILE LOOK-AHEAD SO AN EMPTY SCORE MAP *
006600      *           (NO ROWS FOR THE CANDIDATE) IS CAUGHT HERE INSTEAD OF *
006700      *           LETTING CANDPASS BLOW UP ON IT LATER                  *
006800      * 030301AK  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, SIGNED   *
006900      *           OFF                                                   *
007000      * 041702LP  SHOP STANDARDS AUDIT - DROPPED THE UNUSED PRINT       *
007100      *           SPECIAL-NAMES ENTRY, RESTORED WS-DATE AS A STANDALONE *
007200      *           77-LEVEL ITEM PER SHOP CONVENTION, ADDED A THIRD      *
007300      *           REDEFINES (COUNTER DUMP VIEW) TO MEET STANDARDS       *
007400      * 102203LP  HELP DESK TICKET 5561 - A REJECTED CANDIDATE'S        *
007500      *           REMAINING SCORE ROWS WERE THOUGHT TO BE "LOST"; NO    *
007600      *           DEFECT FOUND, THE SCORE-FILE POINTER SIMPLY SITS      *
007700      *           WHERE THE REJECTION STOPPED AND PICKS UP AGAIN ON     *
007800      *           THE NEXT CANDIDATE'S CALL - DOCUMENTED IN REMARKS     *
007900      ******************************************************************
008000
008100       ENVIRONMENT DIVISION.
008200       CONFIGURATION SECTION.
008300       SOURCE-COMPUTER. IBM-390.
008400       OBJECT-COMPUTER. IBM-390.
008500       INPUT-OUTPUT SECTION.
008600       FILE-CONTROL.
008700      ****** SYSOUT CARRIES THE JOB BANNER LINES AND, ON AN ABEND, THE
008800      ****** STANDARD ABEND-REC TRACE LINE
008900           SELECT SYSOUT
009000           ASSIGN TO UT-S-SYSOUT
009100             ORGANIZATION IS SEQUENTIAL.
009200
009300      ****** THE RAW CANDIDATE IDENTITY EXTRACT - ONE ROW PER CANDIDATE
009400           SELECT CANDIDATE-FILE
009500           ASSIGN TO UT-S-CANDIN
009600             ACCESS MODE IS SEQUENTIAL
009700             FILE STATUS IS CFCODE.
009800
009900      ****** THE RAW SCORE EXTRACT, SORTED BY CANDIDATE - MANY ROWS PER
010000      ****** CANDIDATE, ONE ROW PER RUBRIC DIMENSION
010100           SELECT SCORE-FILE
010200           ASSIGN TO UT-S-SCORIN
010300             ACCESS MODE IS SEQUENTIAL
010400             FILE STATUS IS RFCODE.
010500
010600      ****** THE EDITED CANDIDATE FILE - INPUT TO MATDRV FOR CANDIDATES
010700      ****** THAT PASSED EVERY CHECK BELOW
010800           SELECT CANDEDIT-FILE
010900           ASSIGN TO UT-S-CANDEDT
011000             ACCESS MODE IS SEQUENTIAL
011100             FILE STATUS IS OFCODE.
011200
011300      ****** THE ERROR FILE - ONE ROW PER REJECTED CANDIDATE WITH THE
011400      ****** FIRST FAILURE MESSAGE FOUND
011500           SELECT CANDERR-FILE
011600           ASSIGN TO UT-S-CANDERR
011700             ACCESS MODE IS SEQUENTIAL
011800             FILE STATUS IS EFCODE.
011900
012000       DATA DIVISION.
012100       FILE SECTION.
012200       FD  SYSOUT
012300           RECORDING MODE IS F
012400           LABEL RECORDS ARE STANDARD
012500           RECORD CONTAINS 130 CHARACTERS
012600           BLOCK CONTAINS 0 RECORDS
012700           DATA RECORD IS SYSOUT-REC.
012800       01  SYSOUT-REC  PIC X(130).
012900
013000      ****** ONE ROW PER CANDIDATE - IDENTITY AND CONTACT FIELDS ONLY,
013100      ****** NO SCORES (THOSE ARE ON SCORE-FILE BELOW, KEYED BY
013200      ****** CAND-ID); LAYOUT IS THE SHOP-STANDARD CANDIDATE RECORD
013300      ****** COPYBOOK SHARED WITH CANDPASS, PPDRPT AND MATDRV
013400       FD  CANDIDATE-FILE
013500           RECORDING MODE IS F
013600           LABEL RECORDS ARE STANDARD
013700           BLOCK CONTAINS 0 RECORDS
013800           DATA RECORD IS CANDIDATE-REC.
013900       COPY CANDREC.
014000
014100      ****** ONE ROW PER CANDIDATE PER RUBRIC DIMENSION, SORTED BY
014200      ****** CANDIDATE SO ALL OF ONE CANDIDATE'S ROWS ARE ADJACENT -
014300      ****** THAT ORDERING IS WHAT LETS 400-EDIT-SCORE-MAP-RTN WALK A
014400      ****** CANDIDATE'S BLOCK WITH A SIMPLE LOOK-AHEAD READ INSTEAD
014500      ****** OF A KEYED RE-READ
014600       FD  SCORE-FILE
014700           RECORDING MODE IS F
014800           LABEL RECORDS ARE STANDARD
014900           BLOCK CONTAINS 0 RECORDS
015000           DATA RECORD IS SCORE-REC.
015100       COPY SCORREC.
015200
015300       FD  CANDEDIT-FILE
015400           RECORDING MODE IS F
015500           LABEL RECORDS ARE STANDARD
015600           BLOCK CONTAINS 0 RECORDS
015700           DATA RECORD IS CANDIDATE-EDIT-REC.
015800      ****** OUTPUT IS A STRAIGHT COPY OF CANDIDATE-REC - NO FIELDS ARE
015900      ****** DROPPED OR REFORMATTED, ONLY BAD ROWS ARE FILTERED OUT;
016000      ****** CER-CAND-ID GIVES A NAMED VIEW OF THE LEADING KEY FOR ANY
016100      ****** FUTURE SORT OR MATCH AGAINST THIS FILE
016200       01  CANDIDATE-EDIT-REC           PIC X(90).
016300       01  CANDIDATE-EDIT-REC-ALT REDEFINES CANDIDATE-EDIT-REC.
016400           05  CER-CAND-ID               PIC X(10).
016500           05  CER-REST                   PIC X(80).
016600
016700       FD  CANDERR-FILE
016800           RECORDING MODE IS F
016900           LABEL RECORDS ARE STANDARD
017000           BLOCK CONTAINS 0 RECORDS
017100           DATA RECORD IS CANDIDATE-ERR-REC.
017200      ****** ERR-MSG CARRIES WHICHEVER OF THE SIX FAILURE MESSAGES
017300      ****** TRIPPED FIRST; ERR-CAND-ID IS MOVED IN FROM CAND-ID AT
017400      ****** WRITE TIME SINCE A CANDIDATE WITH NO CAND-ID SET COULD
017500      ****** HAVE BLANKS HERE TOO
017600       01  CANDIDATE-ERR-REC.
017700           05  ERR-MSG                  PIC X(40).
017800           05  ERR-CAND-ID               PIC X(10).
017900           05  FILLER                    PIC X(40).
018000      ****** COMBINED MESSAGE+ID VIEW FOR A SYSOUT TRACE LINE WITHOUT
018100      ****** NAMING BOTH FIELDS SEPARATELY
018200       01  CANDIDATE-ERR-REC-ALT REDEFINES CANDIDATE-ERR-REC.
018300           05  CEA-MSG-AND-ID             PIC X(50).
018400           05  CEA-FILLER                 PIC X(40).
018500
018600       WORKING-STORAGE SECTION.
018700      ****** CFCODE/RFCODE DRIVE THE TWO INPUT FILES' END-OF-FILE TESTS;
018800      ****** OFCODE/EFCODE ARE CARRIED FOR SHOP SYMMETRY WITH THE READ
018900      ****** SIDE BUT ARE NOT CURRENTLY TESTED - A WRITE FAILURE ON
019000      ****** EITHER OUTPUT FILE IS EXPECTED TO ABEND THE STEP
019100       01  FILE-STATUS-CODES.
019200           05  CFCODE                   PIC X(2).
019300               88  NO-MORE-CANDIDATES   VALUE "10".
019400           05  RFCODE                   PIC X(2).
019500               88  NO-MORE-SCORES       VALUE "10".
019600           05  OFCODE                   PIC X(2).
019700           05  EFCODE                   PIC X(2).
019800
019900      ****** MORE-SCORE-SW/SCORE-LOOK-AHEAD-SW TOGETHER DRIVE THE
020000      ****** ONE-ROW-AHEAD READ ON SCORE-FILE (SEE 950-READ-SCORE-RTN);
020100      ****** ERROR-FOUND-SW IS SET BY WHICHEVER CHECK FAILS FIRST FOR
020200      ****** THE CURRENT CANDIDATE; CANDIDATE-HAS-SCORES-SW TRACKS
020300      ****** WHETHER AT LEAST ONE SCORE ROW WAS SEEN FOR THIS CANDIDATE
020400       01  FLAGS-AND-SWITCHES.
020500           05  MORE-SCORE-SW            PIC X(1) VALUE "Y".
020600               88  NO-MORE-SCORE-RECS    VALUE "N".
020700           05  SCORE-LOOK-AHEAD-SW       PIC X(1) VALUE "N".
020800               88  SCORE-AVAILABLE        VALUE "Y".
020900           05  ERROR-FOUND-SW            PIC X(1) VALUE "N".
021000               88  RECORD-ERROR-FOUND     VALUE "Y".
021100               88  VALID-RECORD           VALUE "N".
021200           05  CANDIDATE-HAS-SCORES-SW   PIC X(1) VALUE "N".
021300               88  CANDIDATE-HAS-SCORES   VALUE "Y".
021400
021500      ****** STANDALONE RUN-DATE STAMP PER SHOP CONVENTION, DISPLAYED
021600      ****** ON THE SYSOUT BANNER AT HOUSEKEEPING TIME
021700       77  WS-DATE                     PIC 9(6).
021800
021900      ****** RUN-LEVEL COUNTERS, DISPLAYED ON THE SYSOUT BANNER AT
022000      ****** 900-CLEANUP FOR THE OPERATOR'S RUN LOG
022100       01  COUNTERS-AND-ACCUMULATORS.
022200           05  RECORDS-READ             PIC S9(7) COMP VALUE ZERO.
022300           05  RECORDS-WRITTEN          PIC S9(7) COMP VALUE ZERO.
022400           05  RECORDS-IN-ERROR          PIC S9(7) COMP VALUE ZERO.
022500      ****** FLAT BYTE VIEW OF THE THREE COUNTERS FOR A DUMP LINE
022600       01  COUNTERS-AND-ACCUMULATORS-ALT
022700           REDEFINES COUNTERS-AND-ACCUMULATORS.
022800           05  CTR-ACCUM-FLAT           PIC X(08).
022900
023000       COPY ABENDREC.
023100
023200      ****** MAINLINE - PRIME THE SCORE LOOK-AHEAD, THEN DRIVE ONE PASS
023300      ****** PER CANDIDATE UNTIL THE CANDIDATE FILE IS EXHAUSTED
023400       PROCEDURE DIVISION.
023500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023600           PERFORM 100-MAINLINE THRU 100-EXIT
023700               UNTIL NO-MORE-CANDIDATES.
023800           PERFORM 900-CLEANUP THRU 900-EXIT.
023900           MOVE ZERO TO RETURN-CODE.
024000           GOBACK.
024100
024200      ****** OPENS ALL FOUR FILES AND PRIMES THE SCORE-FILE LOOK-AHEAD
024300      ****** SO THE FIRST CANDIDATE'S CALL TO 400-EDIT-SCORE-MAP-RTN
024400      ****** ALREADY HAS A SCORE ROW WAITING, IF ONE EXISTS
024500       000-HOUSEKEEPING.
024600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024700           DISPLAY "******** BEGIN JOB CANDEDIT ********".
024800           ACCEPT WS-DATE FROM DATE.
024900           OPEN INPUT CANDIDATE-FILE, SCORE-FILE.
025000           OPEN OUTPUT CANDEDIT-FILE, CANDERR-FILE, SYSOUT.
025100           PERFORM 950-READ-SCORE-RTN THRU 950-EXIT.
025200       000-EXIT.
025300           EXIT.
025400
025500      ****** ONE PASS PER CANDIDATE - EDIT IDENTITY, THEN (ONLY IF
025600      ****** IDENTITY PASSED) EDIT THE SCORE MAP, THEN ROUTE THE
025700      ****** CANDIDATE TO THE EDITED FILE OR THE ERROR FILE BASED ON
025800      ****** WHICHEVER CHECK (IF ANY) FAILED
025900       100-MAINLINE.
026000           MOVE "100-MAINLINE" TO PARA-NAME.
026100           READ CANDIDATE-FILE
026200               AT END
026300                   GO TO 100-EXIT
026400           END-READ.
026500           ADD 1 TO RECORDS-READ.
026600           MOVE "N" TO ERROR-FOUND-SW, CANDIDATE-HAS-SCORES-SW.
026700
026800           PERFORM 300-EDIT-IDENTITY-RTN THRU 300-EXIT.
026900      ****** THE SCORE MAP IS ONLY WALKED WHEN IDENTITY ALREADY
027000      ****** PASSED - A CANDIDATE WITH NO IDENTITY IS REJECTED ON
027100      ****** THAT ALONE AND ITS SCORE ROWS ARE LEFT FOR THE NEXT
027200      ****** CANDIDATE'S PASS TO DISCOVER (SEE REMARKS ABOVE)
027300           IF VALID-RECORD
027400               PERFORM 400-EDIT-SCORE-MAP-RTN THRU 400-EXIT.
027500
027600           IF RECORD-ERROR-FOUND
027700               ADD 1 TO RECORDS-IN-ERROR
027800               PERFORM 710-WRITE-CANDERR-RTN THRU 710-EXIT
027900           ELSE
028000               ADD 1 TO RECORDS-WRITTEN
028100               PERFORM 700-WRITE-CANDEDIT-RTN THRU 700-EXIT.
028200       100-EXIT.
028300           EXIT.
028400
028500      ****** IDENTITY MUST CARRY A CANDIDATE ID AND ALL THREE CONTACT
028600      ****** FIELDS - ANY BLANK FIELD FAILS THE WHOLE RECORD.  EACH
028700      ****** CHECK BELOW GOES STRAIGHT TO 300-EXIT ON ITS OWN FAILURE
028800      ****** SO ONLY THE FIRST BLANK FIELD FOUND EVER SETS ERR-MSG
028900       300-EDIT-IDENTITY-RTN.
029000           MOVE "300-EDIT-IDENTITY-RTN" TO PARA-NAME.
029100           IF CAND-ID = SPACES
029200               MOVE "*** MISSING CANDIDATE ID" TO ERR-MSG
029300               MOVE "Y" TO ERROR-FOUND-SW
029400               GO TO 300-EXIT.
029500           IF CAND-EMAIL = SPACES
029600               MOVE "*** MISSING CANDIDATE EMAIL" TO ERR-MSG
029700               MOVE "Y" TO ERROR-FOUND-SW
029800               GO TO 300-EXIT.
029900           IF CAND-PHONE = SPACES
030000               MOVE "*** MISSING CANDIDATE PHONE" TO ERR-MSG
030100               MOVE "Y" TO ERROR-FOUND-SW
030200               GO TO 300-EXIT.
030300           IF CAND-LINKEDIN = SPACES
030400               MOVE "*** MISSING CANDIDATE LINKEDIN TAG" TO ERR-MSG
030500               MOVE "Y" TO ERROR-FOUND-SW
030600               GO TO 300-EXIT.
030700       300-EXIT.
030800           EXIT.
030900
031000      ****** WALKS THIS CANDIDATE'S BLOCK OF SCORE ROWS (THE SCORE
031100      ****** EXTRACT IS SORTED BY CANDIDATE) - A CANDIDATE WITH NO ROWS
031200      ****** AT ALL, A BLANK DIMENSION KEY, OR A NON-NUMERIC RAW SCORE
031300      ****** FAILS THE WHOLE RECORD.  THE PERFORM UNTIL STOPS AT THE
031400      ****** FIRST OF: NO SCORE ROW LEFT AT ALL, THE LOOKED-AHEAD ROW
031500      ****** BELONGING TO A DIFFERENT CANDIDATE, OR AN ERROR FOUND
031600       400-EDIT-SCORE-MAP-RTN.
031700           MOVE "400-EDIT-SCORE-MAP-RTN" TO PARA-NAME.
031800           PERFORM 450-EDIT-ONE-SCORE-RTN THRU 450-EXIT
031900               UNTIL NOT SCORE-AVAILABLE
032000               OR SCR-CAND-ID NOT = CAND-ID
032100               OR RECORD-ERROR-FOUND.
032200      ****** A CANDIDATE THAT NEVER SET CANDIDATE-HAS-SCORES-SW AND
032300      ****** DID NOT ALREADY FAIL ON A BAD ROW HAD NO SCORE ROWS AT
032400      ****** ALL - THAT IS ITS OWN FAILURE, CAUGHT HERE RATHER THAN
032500      ****** LEFT FOR CANDPASS TO DISCOVER LATER
032600           IF NOT CANDIDATE-HAS-SCORES AND NOT RECORD-ERROR-FOUND
032700               MOVE "*** EMPTY SCORE MAP" TO ERR-MSG
032800               MOVE "Y" TO ERROR-FOUND-SW.
032900       400-EXIT.
033000           EXIT.
033100
033200      ****** EDITS ONE LOOKED-AHEAD SCORE ROW FOR BLANK DIMENSION KEY
033300      ****** AND NON-NUMERIC RAW SCORE, THEN READS THE NEXT ROW AHEAD
033400      ****** FOR THE FOLLOWING PASS OF THE PERFORM UNTIL IN 400 ABOVE
033500       450-EDIT-ONE-SCORE-RTN.
033600           MOVE "Y" TO CANDIDATE-HAS-SCORES-SW.
033700           IF SCR-DIM-KEY = SPACES
033800               MOVE "*** BLANK DIMENSION KEY IN SCORE MAP" TO ERR-MSG
033900               MOVE "Y" TO ERROR-FOUND-SW
034000               GO TO 450-EXIT.
034100           IF SCR-RAW NOT NUMERIC
034200               MOVE "*** NON-NUMERIC RAW SCORE IN SCORE MAP" TO ERR-MSG
034300               MOVE "Y" TO ERROR-FOUND-SW
034400               GO TO 450-EXIT.
034500           PERFORM 950-READ-SCORE-RTN THRU 950-EXIT.
034600       450-EXIT.
034700           EXIT.
034800
034900      ****** SCORE-FILE IS READ ONE RECORD AHEAD OF THE CANDIDATE LOOP
035000      ****** SO 400-EDIT-SCORE-MAP-RTN CAN TELL WHEN THE NEXT ROW
035100      ****** BELONGS TO A DIFFERENT CANDIDATE WITHOUT HAVING TO BACK
035200      ****** UP THE FILE POSITION - AT END OF FILE BOTH SWITCHES ARE
035300      ****** DROPPED TO "N" SO NO FURTHER SCORE ROW IS EVER CONSIDERED
035400      ****** AVAILABLE AGAIN THIS RUN
035500       950-READ-SCORE-RTN.
035600           MOVE "950-READ-SCORE-RTN" TO PARA-NAME.
035700           READ SCORE-FILE
035800               AT END
035900                   MOVE "N" TO MORE-SCORE-SW
036000                   MOVE "N" TO SCORE-LOOK-AHEAD-SW
036100                   GO TO 950-EXIT
036200           END-READ.
036300           MOVE "Y" TO SCORE-LOOK-AHEAD-SW.
036400       950-EXIT.
036500           EXIT.
036600
036700      ****** A STRAIGHT COPY OF THE CANDIDATE ROW TO THE EDITED OUTPUT
036800      ****** FILE - NO FIELD-LEVEL REFORMATTING IS DONE HERE
036900       700-WRITE-CANDEDIT-RTN.
037000           MOVE "700-WRITE-CANDEDIT-RTN" TO PARA-NAME.
037100           MOVE CANDIDATE-REC TO CANDIDATE-EDIT-REC.
037200           WRITE CANDIDATE-EDIT-REC.
037300       700-EXIT.
037400           EXIT.
037500
037600      ****** WRITES THE ERROR ROW - ERR-MSG WAS ALREADY SET BY
037700      ****** WHICHEVER CHECK FAILED; THIS PARAGRAPH ONLY HAS TO CARRY
037800      ****** THE CANDIDATE ID ACROSS SINCE THAT FIELD IS NOT TOUCHED
037900      ****** BY ANY OF THE CHECKS ABOVE
038000       710-WRITE-CANDERR-RTN.
038100           MOVE "710-WRITE-CANDERR-RTN" TO PARA-NAME.
038200           MOVE CAND-ID TO ERR-CAND-ID.
038300           WRITE CANDIDATE-ERR-REC.
038400       710-EXIT.
038500           EXIT.
038600
038700      ****** CLOSES ALL FIVE FILES - SHARED BY THE NORMAL END-OF-JOB
038800      ****** PATH (900-CLEANUP) AND THE ABEND PATH (1000-ABEND-RTN)
038900       700-CLOSE-FILES.
039000           MOVE "700-CLOSE-FILES" TO PARA-NAME.
039100           CLOSE CANDIDATE-FILE, SCORE-FILE, CANDEDIT-FILE,
039200                 CANDERR-FILE, SYSOUT.
039300       700-CLOSE-EXIT.
039400           EXIT.
039500
039600      ****** NORMAL END-OF-JOB - CLOSE THE FILES AND WRITE THE RUN
039700      ****** COUNTS TO SYSOUT FOR THE OPERATOR'S RUN LOG
039800       900-CLEANUP.
039900           MOVE "900-CLEANUP" TO PARA-NAME.
040000           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
040100           DISPLAY "** RECORDS READ **".
040200           DISPLAY RECORDS-READ.
040300           DISPLAY "** RECORDS WRITTEN **".
040400           DISPLAY RECORDS-WRITTEN.
040500           DISPLAY "** RECORDS IN ERROR **".
040600           DISPLAY RECORDS-IN-ERROR.
040700           DISPLAY "******** NORMAL END OF JOB CANDEDIT ********".
040800       900-EXIT.
040900           EXIT.
041000
041100      ****** SHOP-STANDARD ABEND TRAP - WRITES THE ABEND-REC TRACE LINE,
041200      ****** CLOSES THE FILES, AND FORCES A DIVIDE-BY-ZERO TO GET A
041300      ****** READABLE ABEND CODE IN THE JOB LOG RATHER THAN LETTING
041400      ****** THE RUN HANG OR FALL THROUGH SILENTLY
041500       1000-ABEND-RTN.
041600           WRITE SYSOUT-REC FROM ABEND-REC.
041700           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
041800           DISPLAY "*** ABNORMAL END OF JOB-CANDEDIT ***" UPON CONSOLE.
041900           DIVIDE ZERO-VAL INTO ONE-VAL.
