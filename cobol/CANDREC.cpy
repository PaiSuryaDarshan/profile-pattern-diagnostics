000100      ******************************************************************
000200      * CANDREC   -  CANDIDATE MASTER RECORD LAYOUT                   *
000300      *             FILE        DDS0001.PPD.CANDIDATE                 *
000400      *             ORGANIZATION  LINE SEQUENTIAL                     *
000500      *             KEY           CAND-ID (ASCENDING)                 *
000600      ******************************************************************
000700      * MAINTENANCE LOG                                                *
000800      * 091589RS  ORIGINAL LAYOUT FOR PPD CANDIDATE MASTER EXTRACT      *
000900      * 042293JS  WIDENED CAND-EMAIL TO X(40) PER HELP DESK REQUEST     *
001000      * 110399LP  ADDED RESERVED-FOR-EXPANSION FILLER BLOCK (Y2K PASS)  *
001100      ******************************************************************
001200       01  CANDIDATE-REC.
001300           05  CAND-ID                 PIC X(10).
001400           05  CAND-EMAIL               PIC X(40).
001500           05  CAND-PHONE               PIC X(15).
001600           05  CAND-LINKEDIN            PIC X(20).
001700           05  FILLER                   PIC X(05).
