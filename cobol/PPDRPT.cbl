000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  PPDRPT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV CENTER.
000500       DATE-WRITTEN. 01/23/88.
000600       DATE-COMPILED. 01/23/88.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM IS THE CANDIDATE-REPORT STEP OF THE PROFILE
001300      *          PATTERN DIAGNOSTICS (PPD) BATCH - THE SINGLE-CANDIDATE
001400      *          PATH.  UNLIKE CANDPASS, WHICH RUNS THE WHOLE EXTRACT
001500      *          CANDIDATE BY CANDIDATE FOR THE COHORT FILES, THIS PROGRAM
001600      *          RE-RUNS THE SAME NORMALIZE/METRICS/PATTERN LOGIC FOR JUST
001700      *          THE CANDIDATE(S) PRESENTED ON THE EDITED CANDIDATE FILE
001800      *          AND PRINTS A FORMATTED DIAGNOSTIC REPORT FOR EACH ONE -
001900      *          METADATA HEADER, ONE DETAIL SECTION PER GROUP (METRICS,
002000      *          PATTERN FLAGS, AND - FOR A POLARISED GROUP - THE HIGH/LOW
002100      *          Z-SCORE DIMENSION LISTS), AND AN IDENTITY BLOCK.  IT ALSO
002200      *          REFRESHES THE GROUP-METRICS AND GROUP-PATTERNS FILES FOR
002300      *          THE CANDIDATE SO A RERUN REPORT AND THE BATCH FILES NEVER
002400      *          DISAGREE.
002500      *
002600      *          THE IDENTITY BLOCK CAN BE SUPPRESSED BY UPSI SWITCH 0 -
002700      *          OPERATIONS SETS THIS WHEN THE REPORT IS BEING ROUTED
002800      *          SOMEWHERE THE CANDIDATE'S CONTACT DATA SHOULD NOT GO.
002900      *
003000      *          WHY THIS PROGRAM RE-DERIVES METRICS INSTEAD OF JUST
003100      *          READING CANDPASS'S GROUP-METRICS FILE - THE SINGLE-
003200      *          CANDIDATE REPORT IS OFTEN RUN AS AN AD-HOC RERUN AFTER
003300      *          A CANDIDATE'S SCORES HAVE BEEN CORRECTED, SOMETIMES
003400      *          BEFORE THE NEXT FULL CANDPASS BATCH RUN HAS PICKED UP
003500      *          THE CORRECTION.  RATHER THAN PRINT A REPORT THAT COULD
003600      *          BE STALE, 330/340/360/400 RECOMPUTE THE SAME METRICS
003700      *          AND PATTERN FLAGS FROM THE CURRENT SCORE EXTRACT EVERY
003800      *          TIME, AND 500-WRITE-OUTPUT-RECS-RTN OVERWRITES THE
003900      *          GROUP-METRICS/GROUP-PATTERNS ROWS FOR THAT CANDIDATE SO
004000      *          THE BATCH FILES PICK UP THE SAME FRESH NUMBERS.
004100      *
004200      *          THE SAME GRPSTAT/PATNPROC/DIMLTH SUBPROGRAMS CANDPASS
004300      *          AND COHRPASS CALL ARE CALLED HERE TOO, SO A RERUN
004400      *          REPORT CAN NEVER DISAGREE WITH THE BATCH ON ARITHMETIC -
004500      *          ONLY THE DRIVING LOOP (ONE EDITED CANDIDATE FILE
004600      *          INSTEAD OF THE WHOLE SCORE EXTRACT) DIFFERS.
004700      *
004800      ******************************************************************
004900      *
005000      *          INPUT FILE               -  DDS0001.PPD.CANDIDATE.EDIT
005100      *          INPUT FILE               -  DDS0001.PPD.SCORE.STORE
005200      *          INPUT FILE               -  DDS0001.PPD.DIMENSION.STORE
005300      *          OUTPUT FILE              -  DDS0001.PPD.GROUP-METRICS
005400      *          OUTPUT FILE              -  DDS0001.PPD.GROUP-PATTERNS
005500      *          OUTPUT FILE              -  DDS0001.PPD.CANDIDATE.REPORT
005600      *          DUMP FILE                -  SYSOUT
005700      *
005800      ******************************************************************
005900      * MAINTENANCE LOG                                                *
006000      * 012388JS  ORIGINAL PROGRAM - RECOMPUTES METRICS FOR THE EDITED  *
006100      *           CANDIDATES AND PRINTS THE PAGE-HEADER/DETAIL/          *
006200      *           PAGINATION CANDIDATE DIAGNOSTIC REPORT                 *
006300      * 081997RS  REFRESHES GROUP-METRICS/GROUP-PATTERNS ON EVERY RUN    *
006400      *           SO AN AD-HOC REPORT CAN'T DRIFT FROM THE BATCH FILES   *
006500      * 112798RS  ADDED HIGH/LOW Z-SCORE DIMENSION LISTS FOR POLARISED   *
006600      *           GROUPS PER DIAGNOSTICS COMMITTEE REQUEST DDTS 4471      *
006700      * 030301AK  Y2K REVIEW - NO DATE ARITHMETIC IN THIS PROGRAM,        *
006800      *           SIGNED OFF                                             *
006900      * 041702LP  SHOP STANDARDS AUDIT - ADDED A THIRD REDEFINES         *
007000      *           (COUNTER DUMP VIEW)                                    *
007100      * 052903LP  REMARKS EXPANDED PER SHOP DOCUMENTATION STANDARDS    *
007200      *           REVIEW - NO LOGIC CHANGE, EXPLAINED WHY THE REPORT   *
007300      *           RECOMPUTES METRICS RATHER THAN READING CANDPASS'S    *
007400      *           OUTPUT, AND WHY IT SHARES THE SAME SUBPROGRAMS        *
007500      ******************************************************************
007600
007700       ENVIRONMENT DIVISION.
007800       CONFIGURATION SECTION.
007900       SOURCE-COMPUTER. IBM-390.
008000       OBJECT-COMPUTER. IBM-390.
008100       SPECIAL-NAMES.
008200           C01 IS NEXT-PAGE
008300           UPSI 0 ON STATUS IS IDENT-SUPPRESSED-SW
008400                OFF STATUS IS IDENT-SHOWN-SW.
008500       INPUT-OUTPUT SECTION.
008600       FILE-CONTROL.
008700      ****** DUMP LINE TARGET FOR AN ABEND TRACE - SEE 1000-ABEND-RTN
008800           SELECT SYSOUT
008900           ASSIGN TO UT-S-SYSOUT
009000             ORGANIZATION IS SEQUENTIAL.
009100
009200      ****** EDITED CANDIDATE FILE - ONE OR MORE CANDIDATE IDS A USER
009300      ****** WANTS A DIAGNOSTIC REPORT FOR, BUILT BY CANDEDIT
009400           SELECT CANDEDIT-FILE
009500           ASSIGN TO UT-S-CANDEDT
009600             ACCESS MODE IS SEQUENTIAL
009700             FILE STATUS IS CFCODE.
009800
009900      ****** SCORE STORE FROM MATDRV - READ ONE RECORD AHEAD (SEE 960-
010000      ****** READ-SCORE-RTN) SO THE CANDIDATE BREAK CAN BE DETECTED
010100           SELECT SCORE-FILE
010200           ASSIGN TO UT-S-SCOROUT
010300             ACCESS MODE IS SEQUENTIAL
010400             FILE STATUS IS RFCODE.
010500
010600      ****** DIMENSION STORE FROM MATDRV - LOADED WHOLE INTO DIM-TABLE
010700      ****** FOR THE SEARCH ALL LOOKUP IN 600-LOOKUP-GROUP-KEY-RTN
010800           SELECT DIMENSION-FILE
010900           ASSIGN TO UT-S-DIMNOUT
011000             ACCESS MODE IS SEQUENTIAL
011100             FILE STATUS IS DFCODE.
011200
011300      ****** OUTPUT - OVERWRITES THE CANDPASS ROW FOR THIS CANDIDATE
011400      ****** SO THE BATCH FILE AND THE RERUN REPORT STAY IN STEP
011500           SELECT GROUP-METRICS-FILE
011600           ASSIGN TO UT-S-CGMET
011700             ACCESS MODE IS SEQUENTIAL
011800             FILE STATUS IS OFCODE.
011900
012000      ****** OUTPUT - SAME REFRESH TREATMENT AS GROUP-METRICS-FILE
012100           SELECT GROUP-PATTERNS-FILE
012200           ASSIGN TO UT-S-CGPAT
012300             ACCESS MODE IS SEQUENTIAL
012400             FILE STATUS IS EFCODE.
012500
012600      ****** THE PRINTED DIAGNOSTIC REPORT ITSELF - ONE PAGE SET PER
012700      ****** CANDIDATE ON THE EDITED CANDIDATE FILE
012800           SELECT REPORT-FILE
012900           ASSIGN TO UT-S-PPDRPT
013000             ACCESS MODE IS SEQUENTIAL
013100             FILE STATUS IS PFCODE.
013200
013300       DATA DIVISION.
013400       FILE SECTION.
013500       FD  SYSOUT
013600           RECORDING MODE IS F
013700           LABEL RECORDS ARE STANDARD
013800           RECORD CONTAINS 130 CHARACTERS
013900           BLOCK CONTAINS 0 RECORDS
014000           DATA RECORD IS SYSOUT-REC.
014100       01  SYSOUT-REC  PIC X(130).
014200
014300       FD  CANDEDIT-FILE
014400           RECORDING MODE IS F
014500           LABEL RECORDS ARE STANDARD
014600           BLOCK CONTAINS 0 RECORDS
014700           DATA RECORD IS CANDIDATE-REC.
014800       COPY CANDREC.
014900
015000       FD  SCORE-FILE
015100           RECORDING MODE IS F
015200           LABEL RECORDS ARE STANDARD
015300           BLOCK CONTAINS 0 RECORDS
015400           DATA RECORD IS SCORE-REC.
015500       COPY SCORREC.
015600
015700       FD  DIMENSION-FILE
015800           RECORDING MODE IS F
015900           LABEL RECORDS ARE STANDARD
016000           BLOCK CONTAINS 0 RECORDS
016100           DATA RECORD IS DIMENSION-REC.
016200       COPY DIMNREC.
016300
016400       FD  GROUP-METRICS-FILE
016500           RECORDING MODE IS F
016600           LABEL RECORDS ARE STANDARD
016700           BLOCK CONTAINS 0 RECORDS
016800           DATA RECORD IS CAND-GROUP-METRIC-REC.
016900       COPY CGMETREC.
017000
017100       FD  GROUP-PATTERNS-FILE
017200           RECORDING MODE IS F
017300           LABEL RECORDS ARE STANDARD
017400           BLOCK CONTAINS 0 RECORDS
017500           DATA RECORD IS CAND-GROUP-PATTERN-REC.
017600       COPY CGPATREC.
017700
017800       FD  REPORT-FILE
017900           RECORDING MODE IS F
018000           LABEL RECORDS ARE STANDARD
018100           RECORD CONTAINS 132 CHARACTERS
018200           BLOCK CONTAINS 0 RECORDS
018300           DATA RECORD IS RPT-REC.
018400       01  RPT-REC                      PIC X(132).
018500
018600       WORKING-STORAGE SECTION.
018700       01  FILE-STATUS-CODES.
018800           05  CFCODE                   PIC X(2).
018900               88  NO-MORE-CANDIDATES   VALUE "10".
019000           05  RFCODE                   PIC X(2).
019100               88  NO-MORE-SCORES       VALUE "10".
019200           05  DFCODE                   PIC X(2).
019300               88  NO-MORE-DIMENSIONS   VALUE "10".
019400           05  OFCODE                   PIC X(2).
019500           05  EFCODE                   PIC X(2).
019600           05  PFCODE                   PIC X(2).
019700
019800      ****** DIMENSION MASTER HELD IN STORAGE, ASCENDING BY KEY, FOR
019900      ****** THE SEARCH ALL BINARY LOOKUP - SAME SKELETON AS CANDPASS
020000       01  DIM-TABLE-N                  PIC S9(4) COMP VALUE ZERO.
020100       01  DIM-TABLE.
020200           05  DIM-TABLE-ENT OCCURS 1 TO 600 TIMES
020300                              DEPENDING ON DIM-TABLE-N
020400                              ASCENDING KEY IS DIM-TBL-KEY
020500                              INDEXED BY DIM-IDX.
020600               10  DIM-TBL-KEY          PIC X(60).
020700               10  DIM-TBL-GROUP-KEY     PIC X(40).
020800               10  DIM-TBL-NAME          PIC X(30).
020900       01  DIM-TABLE-ALT REDEFINES DIM-TABLE.
021000           05  DIM-TABLE-FLAT-ENT OCCURS 1 TO 600 TIMES
021100                              DEPENDING ON DIM-TABLE-N
021200                              INDEXED BY FLAT-IDX
021300                              PIC X(130).
021400
021500      ****** ONE ENTRY PER DIMENSION SCORED IN THE CURRENT GROUP - USED
021600      ****** FOR THE TIE-AWARE MIN/MAX LISTS AND THE Z-SCORE LISTS BELOW
021700       01  GROUP-DIM-TBL-N               PIC S9(4) COMP VALUE ZERO.
021800       01  GROUP-DIM-TABLE.
021900           05  GROUP-DIM-ENT OCCURS 1 TO 60 TIMES
022000                              DEPENDING ON GROUP-DIM-TBL-N
022100                              INDEXED BY GDM-IDX.
022200               10  GDM-KEY              PIC X(60).
022300               10  GDM-NORM             PIC S9(1)V9(6) COMP-3.
022400
022500      ****** HIGH AND LOW Z-SCORE LISTS FOR A POLARISED GROUP - SORTED
022600      ****** DESCENDING BY ABSOLUTE Z DURING 420-SORT-ZLIST-RTN
022700       01  ZHI-TBL-N                     PIC S9(4) COMP VALUE ZERO.
022800       01  ZHI-TABLE.
022900           05  ZHI-ENT OCCURS 1 TO 60 TIMES
023000                              DEPENDING ON ZHI-TBL-N
023100                              INDEXED BY ZHI-IDX.
023200               10  ZHI-KEY              PIC X(60).
023300               10  ZHI-ABS-Z             PIC S9(3)V9(6) COMP-3.
023400       01  ZLO-TBL-N                     PIC S9(4) COMP VALUE ZERO.
023500       01  ZLO-TABLE.
023600           05  ZLO-ENT OCCURS 1 TO 60 TIMES
023700                              DEPENDING ON ZLO-TBL-N
023800                              INDEXED BY ZLO-IDX.
023900               10  ZLO-KEY              PIC X(60).
024000               10  ZLO-ABS-Z             PIC S9(3)V9(6) COMP-3.
024100
024200      ****** LINKAGE AREA FOR THE GRPSTAT NORMALIZE SUBPROGRAM - SAME
024300      ****** CALLING CONVENTION AS CANDPASS
024400       01  GRPSTAT-LINK.
024500           05  GRP-MODE-SW              PIC X(1) VALUE "S".
024600           05  GRP-RAW-SCORE             PIC 9(1)V9(4).
024700           05  GRP-NORM-SCORE            PIC 9(1)V9(6).
024800      ****** LINKAGE AREA FOR THE PATNPROC PATTERN-CLASSIFICATION
024900      ****** SUBPROGRAM - SAME CALLING CONVENTION AS CANDPASS
025000       01  PATNPROC-LINK.
025100           05  PTN-GROUP-MEAN           PIC S9(1)V9(6).
025200           05  PTN-GROUP-STD-POP         PIC S9(1)V9(6).
025300           05  PTN-GROUP-MIN             PIC S9(1)V9(6).
025400           05  PTN-GROUP-MAX             PIC S9(1)V9(6).
025500           05  PTN-GROUP-RANGE           PIC S9(1)V9(6).
025600           05  PTN-BALANCED              PIC 9(1).
025700           05  PTN-BOTTLENECKED          PIC 9(1).
025800           05  PTN-POLARISED             PIC 9(1).
025900           05  PTN-NOISY                 PIC 9(1).
026000           05  PTN-UNIF-LOW              PIC 9(1).
026100           05  PTN-UNIF-HIGH             PIC 9(1).
026200      ****** LINKAGE AREA FOR THE DIMLTH TIE-LIST APPEND SUBPROGRAM
026300       01  DIMLTH-LINK.
026400           05  DIMLTH-KEY-ARG           PIC X(60).
026500           05  DIMLTH-LIST-ARG           PIC X(120).
026600       01  SUB-RETURN-CD                PIC S9(4) COMP.
026700
026800      ****** RUNNING SUM/SUM-OF-SQUARES/MIN/MAX FOR THE GROUP CURRENTLY
026900      ****** BEING ACCUMULATED - CLEARED EACH TIME A GROUP IS CLOSED
027000       01  GROUP-ACCUM.
027100           05  GRP-SUM                 PIC S9(5)V9(8) COMP-3 VALUE ZERO.
027200           05  GRP-SUMSQ                PIC S9(5)V9(8) COMP-3 VALUE ZERO.
027300           05  GRP-MIN-VAL               PIC S9(1)V9(6) COMP-3.
027400           05  GRP-MAX-VAL               PIC S9(1)V9(6) COMP-3.
027500           05  GRP-N                     PIC S9(4) COMP VALUE ZERO.
027600       01  GROUP-ACCUM-ALT REDEFINES GROUP-ACCUM.
027700           05  GRP-ACCUM-FLAT           PIC X(16).
027800
027900      ****** NEWTON-RAPHSON SQUARE ROOT WORK FIELDS - SAME ROUTINE AND
028000      ****** STOPPING RULE AS CANDPASS/COHRPASS
028100       01  SQRT-WORK.
028200           05  SQRT-VARIANCE            PIC S9(4)V9(10) COMP-3.
028300           05  SQRT-X                    PIC S9(4)V9(10) COMP-3.
028400           05  SQRT-X-NEXT                PIC S9(4)V9(10) COMP-3.
028500           05  SQRT-ITER                  PIC S9(4) COMP.
028600
028700      ****** CANDIDATE IDENTITY AND CURRENT GROUP KEY HELD ACROSS THE
028800      ****** SCORE-RECORD LOOP FOR THE CURRENT CANDIDATE
028900       01  HOLD-FIELDS.
029000           05  HOLD-CAND-ID             PIC X(10) VALUE SPACES.
029100           05  HOLD-CAND-EMAIL           PIC X(40) VALUE SPACES.
029200           05  HOLD-CAND-PHONE           PIC X(15) VALUE SPACES.
029300           05  HOLD-CAND-LINKEDIN        PIC X(20) VALUE SPACES.
029400           05  HOLD-GROUP-KEY            PIC X(40) VALUE SPACES.
029500           05  WS-CURR-GROUP-KEY         PIC X(40) VALUE SPACES.
029600
029700      ****** PAGINATION COUNTERS, THE Z-SCORE WORK FIELDS FOR THE
029800      ****** POLARISED-GROUP LISTS, AND THE SCORE-FILE LOOK-AHEAD SWITCH
029900       01  MISC-FIELDS.
030000           05  WS-DATE                  PIC 9(6).
030100           05  WS-PAGES                 PIC 9(3) COMP VALUE 1.
030200           05  WS-LINES                 PIC 9(3) COMP VALUE 99.
030300           05  WS-Z                      PIC S9(3)V9(6).
030400           05  WS-ABS-Z                  PIC S9(3)V9(6).
030500           05  MORE-SCORE-SW             PIC X(1) VALUE "Y".
030600               88  NO-MORE-SCORE-RECS    VALUE "N".
030700           05  WS-SAVE-KEY               PIC X(60).
030800           05  WS-SAVE-ABS-Z             PIC S9(3)V9(6) COMP-3.
030900           05  SHIFT-N                   PIC S9(4) COMP.
031000
031100      ****** JOB-LEVEL TALLIES DISPLAYED AT 900-CLEANUP
031200       01  COUNTERS-AND-ACCUMULATORS.
031300           05  RECORDS-READ             PIC S9(9) COMP VALUE ZERO.
031400           05  RECORDS-WRITTEN          PIC S9(9) COMP VALUE ZERO.
031500           05  ERROR-RECS               PIC S9(7) COMP VALUE ZERO.
031600           05  CANDIDATES-PROCESSED     PIC S9(7) COMP VALUE ZERO.
031700           05  GROUPS-THIS-CAND         PIC S9(7) COMP VALUE ZERO.
031800
031900       01  COUNTERS-AND-ACCUMULATORS-ALT
032000           REDEFINES COUNTERS-AND-ACCUMULATORS.
032100           05  CTR-ACCUM-FLAT           PIC X(08).
032200
032300      ****** PRINT LINE LAYOUTS BELOW THIS POINT - ONE 01-LEVEL PER
032400      ****** REPORT LINE TYPE, PER SHOP REPORT-WRITING CONVENTION
032500       01  WS-HDR-REC.
032600           05  FILLER                  PIC X(1) VALUE " ".
032700           05  HDR-DATE.
032800               10  HDR-YY              PIC 9(4).
032900               10  DASH-1              PIC X(1) VALUE "-".
033000               10  HDR-MM              PIC 9(2).
033100               10  DASH-2              PIC X(1) VALUE "-".
033200               10  HDR-DD              PIC 9(2).
033300           05  FILLER                  PIC X(15) VALUE SPACE.
033400           05  FILLER                  PIC X(40) VALUE
033500               "PPD CANDIDATE DIAGNOSTIC REPORT".
033600           05  FILLER                  PIC X(10) VALUE SPACES.
033700           05  FILLER                  PIC X(12) VALUE "PAGE NUMBER:".
033800           05  PAGE-NBR-O              PIC ZZ9.
033900           05  FILLER                  PIC X(41) VALUE SPACES.
034000
034100       01  WS-META-REC.
034200           05  FILLER                  PIC X(3) VALUE SPACES.
034300           05  META-KEY-O              PIC X(22) VALUE SPACES.
034400           05  META-VALUE-O            PIC X(107) VALUE SPACES.
034500
034600       01  WS-GRP-COLM-HDR-REC.
034700           05  FILLER            PIC X(3)  VALUE SPACES.
034800           05  FILLER            PIC X(42) VALUE "GROUP".
034900           05  FILLER            PIC X(9)  VALUE "MEAN".
035000           05  FILLER            PIC X(9)  VALUE "STD-POP".
035100           05  FILLER            PIC X(9)  VALUE "MIN".
035200           05  FILLER            PIC X(9)  VALUE "MAX".
035300           05  FILLER            PIC X(9)  VALUE "RANGE".
035400           05  FILLER            PIC X(5)  VALUE "NDIM".
035500           05  FILLER            PIC X(37) VALUE SPACES.
035600
035700       01  WS-GRP-DETAIL-REC.
035800           05  FILLER                  PIC X(3) VALUE SPACES.
035900           05  GDR-GROUP-KEY-O          PIC X(42).
036000           05  GDR-MEAN-O               PIC -9.999999.
036100           05  FILLER                  PIC X(1) VALUE SPACE.
036200           05  GDR-STD-O                PIC -9.999999.
036300           05  FILLER                  PIC X(1) VALUE SPACE.
036400           05  GDR-MIN-O                PIC -9.999999.
036500           05  FILLER                  PIC X(1) VALUE SPACE.
036600           05  GDR-MAX-O                PIC -9.999999.
036700           05  FILLER                  PIC X(1) VALUE SPACE.
036800           05  GDR-RANGE-O              PIC -9.999999.
036900           05  FILLER                  PIC X(1) VALUE SPACE.
037000           05  GDR-NDIMS-O              PIC ZZ9.
037100           05  FILLER                  PIC X(19) VALUE SPACES.
037200
037300       01  WS-GRP-PATTERN-REC.
037400           05  FILLER                  PIC X(5) VALUE SPACES.
037500           05  FILLER                  PIC X(11) VALUE "PATTERNS: ".
037600           05  GPR-BALANCED-O           PIC X(13).
037700           05  GPR-BNECK-O              PIC X(16).
037800           05  GPR-NOISY-O              PIC X(10).
037900           05  GPR-UNIF-LOW-O           PIC X(14).
038000           05  GPR-UNIF-HIGH-O          PIC X(15).
038100           05  GPR-POLAR-O              PIC X(13).
038200           05  FILLER                  PIC X(33) VALUE SPACES.
038300
038400       01  WS-GRP-BNECK-REC.
038500           05  FILLER                  PIC X(5) VALUE SPACES.
038600           05  FILLER                  PIC X(20) VALUE "BOTTLENECK DIM(S): ".
038700           05  GBR-BNECK-DIMS-O         PIC X(120).
038800
038900       01  WS-GRP-ZLIST-REC.
039000           05  FILLER                  PIC X(5) VALUE SPACES.
039100           05  FILLER                  PIC X(17) VALUE "HIGH-Z DIM(S): ".
039200           05  GZL-HI-DIMS-O            PIC X(120).
039300
039400       01  WS-GRP-ZLIST-LO-REC.
039500           05  FILLER                  PIC X(5) VALUE SPACES.
039600           05  FILLER                  PIC X(16) VALUE "LOW-Z DIM(S): ".
039700           05  GZL-LO-DIMS-O            PIC X(120).
039800
039900       01  WS-IDENT-HDR-REC.
040000           05  FILLER                  PIC X(132) VALUE
040100               "IDENTITY:".
040200
040300       01  WS-IDENT-DETAIL-REC.
040400           05  FILLER                  PIC X(5) VALUE SPACES.
040500           05  FILLER                  PIC X(14) VALUE "CANDIDATE ID:".
040600           05  IDR-CAND-ID-O            PIC X(10).
040700           05  FILLER                  PIC X(9) VALUE "  EMAIL:".
040800           05  IDR-CAND-EMAIL-O         PIC X(40).
040900           05  FILLER                  PIC X(9) VALUE "  PHONE:".
041000           05  IDR-CAND-PHONE-O         PIC X(15).
041100           05  FILLER                  PIC X(12) VALUE "  LINKEDIN:".
041200           05  IDR-CAND-LINKEDIN-O      PIC X(20).
041300
041400       01  WS-BLANK-LINE.
041500           05  FILLER     PIC X(132) VALUE SPACES.
041600
041700       COPY ABENDREC.
041800
041900       PROCEDURE DIVISION.
042000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
042100           PERFORM 100-MAINLINE THRU 100-EXIT
042200               UNTIL NO-MORE-CANDIDATES.
042300           PERFORM 900-CLEANUP THRU 900-EXIT.
042400           MOVE ZERO TO RETURN-CODE.
042500           GOBACK.
042600
042700       000-HOUSEKEEPING.
042800           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
042900           DISPLAY "******** BEGIN JOB PPDRPT ********".
043000           ACCEPT WS-DATE FROM DATE.
043100      *         REFERENCE-MODIFICATION INTO THE ACCEPTED DATE RATHER
043200      *         THAN SEPARATE 05-LEVEL FIELDS - THE DATE IS ONLY EVER
043300      *         NEEDED FOR THE PAGE-HEADER BANNER IN THIS PROGRAM
043400           MOVE WS-DATE(1:2) TO HDR-YY OF WS-HDR-REC.
043500           MOVE WS-DATE(3:2) TO HDR-MM OF WS-HDR-REC.
043600           MOVE WS-DATE(5:2) TO HDR-DD OF WS-HDR-REC.
043700           OPEN INPUT CANDEDIT-FILE, SCORE-FILE, DIMENSION-FILE.
043800           OPEN OUTPUT GROUP-METRICS-FILE, GROUP-PATTERNS-FILE,
043900                       REPORT-FILE, SYSOUT.
044000      *         DIMENSION TABLE MUST BE FULLY LOADED BEFORE THE FIRST
044100      *         SCORE RECORD IS READ SO THE SEARCH ALL IN 600 ALWAYS
044200      *         HAS A COMPLETE TABLE TO SEARCH
044300           PERFORM 050-LOAD-DIMENSION-TABLE-RTN THRU 050-EXIT
044400               UNTIL NO-MORE-DIMENSIONS.
044500           PERFORM 960-READ-SCORE-RTN THRU 960-EXIT.
044600           READ CANDEDIT-FILE
044700               AT END
044800                   MOVE "10" TO CFCODE
044900           END-READ.
045000       000-EXIT.
045100           EXIT.
045200
045300      ****** LOADS THE DIMENSION MASTER INTO AN IN-STORAGE TABLE FOR
045400      ****** BINARY SEARCH (SEARCH ALL) LOOKUP - SAME SKELETON AS CANDPASS
045500       050-LOAD-DIMENSION-TABLE-RTN.
045600           MOVE "050-LOAD-DIMENSION-TABLE-RTN" TO PARA-NAME.
045700           READ DIMENSION-FILE
045800               AT END
045900                   GO TO 050-EXIT
046000           END-READ.
046100           ADD 1 TO DIM-TABLE-N.
046200           MOVE DIM-KEY       TO DIM-TBL-KEY(DIM-TABLE-N).
046300           MOVE DIM-GROUP-KEY  TO DIM-TBL-GROUP-KEY(DIM-TABLE-N).
046400           MOVE DIM-NAME       TO DIM-TBL-NAME(DIM-TABLE-N).
046500       050-EXIT.
046600           EXIT.
046700
046800      ****** ONE CANDIDATE FROM THE EDITED CANDIDATE FILE - DRIVES THE
046900      ****** PRINTED REPORT AND THE REFRESHED GROUP-METRICS/PATTERNS ROWS
047000       100-MAINLINE.
047100           MOVE "100-MAINLINE" TO PARA-NAME.
047200           MOVE CAND-ID        TO HOLD-CAND-ID.
047300           MOVE CAND-EMAIL     TO HOLD-CAND-EMAIL.
047400           MOVE CAND-PHONE     TO HOLD-CAND-PHONE.
047500           MOVE CAND-LINKEDIN  TO HOLD-CAND-LINKEDIN.
047600           MOVE SPACES TO HOLD-GROUP-KEY.
047700      *         ONE CANDIDATE'S WORTH OF ACCUMULATORS AND IDENTITY
047800      *         FIELDS ARE RESET HERE, THEN RE-BUILT AS THE SCORE
047900      *         RECORDS FOR THIS CANDIDATE ARE READ BELOW
048000           MOVE ZERO TO GROUPS-THIS-CAND, GRP-SUM, GRP-SUMSQ, GRP-N,
048100                        GROUP-DIM-TBL-N.
048200
048300           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
048400           PERFORM 710-WRITE-META-BLOCK THRU 710-EXIT.
048500           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
048600
048700      *         WALKS SCORE-FILE WHILE IT STILL BELONGS TO THE CURRENT
048800      *         CANDIDATE - THE FILE IS CANDIDATE-MAJOR SO THIS STOPS
048900      *         CLEANLY AT THE CANDIDATE BREAK
049000           PERFORM 300-PROCESS-SCORE-RTN THRU 300-EXIT
049100               UNTIL NO-MORE-SCORE-RECS
049200               OR SCR-CAND-ID NOT = HOLD-CAND-ID.
049300           PERFORM 750-FINALIZE-GROUP-RTN THRU 750-EXIT.
049400
049500      *         A CANDIDATE ON THE EDIT FILE WITH NO MATCHING SCORE
049600      *         ROWS AT ALL IS A DATA-SETUP ERROR SEVERE ENOUGH TO
049700      *         ABEND THE RUN RATHER THAN PRINT AN EMPTY REPORT
049800           IF GROUPS-THIS-CAND = ZERO
049900               MOVE "NO GROUPS SCORED - ANALYSIS NOT PRESENT"
050000                   TO ABEND-REASON
050100      ****** COMMON ABEND HANDLER - BUILDS THE DUMP LINE AND FORCES A
050200      ****** NON-ZERO RETURN-CODE; ALSO REACHED DIRECTLY FROM 100-
050300      ****** MAINLINE WHEN A CANDIDATE HAS NO SCORED GROUPS AT ALL
050400               GO TO 1000-ABEND-RTN.
050500
050600           PERFORM 800-PRINT-IDENTITY-RTN THRU 800-EXIT.
050700           ADD 1 TO CANDIDATES-PROCESSED.
050800
050900           READ CANDEDIT-FILE
051000               AT END
051100                   MOVE "10" TO CFCODE
051200           END-READ.
051300       100-EXIT.
051400           EXIT.
051500
051600      ****** ONE SCORE RECORD PER PASS - DRIVES THE GROUP BREAK WITHIN
051700      ****** THE CURRENT CANDIDATE
051800       300-PROCESS-SCORE-RTN.
051900           MOVE "300-PROCESS-SCORE-RTN" TO PARA-NAME.
052000      *         GROUP BREAK DETECTION - IF THE GROUP KEY JUST LOOKED
052100      *         UP DIFFERS FROM THE ONE CURRENTLY ACCUMULATING, CLOSE
052200      *         OUT THE OLD GROUP BEFORE STARTING THE NEW ONE
052300           PERFORM 600-LOOKUP-GROUP-KEY-RTN THRU 600-EXIT.
052400           IF HOLD-GROUP-KEY = SPACES
052500               MOVE WS-CURR-GROUP-KEY TO HOLD-GROUP-KEY
052600           ELSE
052700               IF WS-CURR-GROUP-KEY NOT = HOLD-GROUP-KEY
052800                   PERFORM 750-FINALIZE-GROUP-RTN THRU 750-EXIT
052900                   MOVE WS-CURR-GROUP-KEY TO HOLD-GROUP-KEY
053000               END-IF
053100           END-IF.
053200
053300           PERFORM 330-NORMALIZE-SCORES THRU 330-EXIT.
053400           PERFORM 340-ACCUMULATE-SCORE-RTN THRU 340-EXIT.
053500           PERFORM 960-READ-SCORE-RTN THRU 960-EXIT.
053600           ADD 1 TO RECORDS-READ.
053700       300-EXIT.
053800           EXIT.
053900
054000      ****** SEARCH ALL IS A BINARY SEARCH AGAINST THE ASCENDING DIMENSION
054100      ****** TABLE - SAME CONVENTION AS CANDPASS/COHRPASS
054200       600-LOOKUP-GROUP-KEY-RTN.
054300           MOVE "600-LOOKUP-GROUP-KEY-RTN" TO PARA-NAME.
054400           MOVE "ungrouped" TO WS-CURR-GROUP-KEY.
054500           SEARCH ALL DIM-TABLE-ENT
054600               AT END
054700                   CONTINUE
054800               WHEN DIM-TBL-KEY(DIM-IDX) = SCR-DIM-KEY
054900                   MOVE DIM-TBL-GROUP-KEY(DIM-IDX) TO WS-CURR-GROUP-KEY
055000           END-SEARCH.
055100       600-EXIT.
055200           EXIT.
055300
055400      ****** RAW / 5 VIA THE SHOP-STANDARD GRPSTAT SUBPROGRAM
055500       330-NORMALIZE-SCORES.
055600           MOVE "330-NORMALIZE-SCORES" TO PARA-NAME.
055700      *         GRPSTAT OWNS THE RAW-TO-NORMALIZED CONVERSION SO THIS
055800      *         PROGRAM NEVER DIVIDES BY THE SCALE CONSTANT DIRECTLY -
055900      *         IF THE SCALE EVER CHANGES, ONLY GRPSTAT IS TOUCHED
056000           MOVE SCR-RAW TO GRP-RAW-SCORE.
056100           MOVE ZERO TO SUB-RETURN-CD.
056200           CALL "GRPSTAT" USING GRPSTAT-LINK, SUB-RETURN-CD.
056300           IF SUB-RETURN-CD NOT = ZERO
056400               ADD 1 TO ERROR-RECS
056500               DISPLAY "** OUT-OF-RANGE RAW SCORE SKIPPED **"
056600               DISPLAY SCR-CAND-ID
056700               DISPLAY SCR-DIM-KEY
056800           ELSE
056900               MOVE GRP-NORM-SCORE TO SCR-NORM.
057000       330-EXIT.
057100           EXIT.
057200
057300      ****** ADDS THE NORMALIZED SCORE TO THE CURRENT GROUP'S ORDERED
057400      ****** DIMENSION TABLE AND RUNNING SUM/SUM-OF-SQUARES
057500       340-ACCUMULATE-SCORE-RTN.
057600           MOVE "340-ACCUMULATE-SCORE-RTN" TO PARA-NAME.
057700      *         NOTHING IS ACCUMULATED FOR A SCORE GRPSTAT REJECTED AS
057800      *         OUT-OF-RANGE - 330 ALREADY LOGGED AND COUNTED THE ERROR
057900           IF SUB-RETURN-CD = ZERO
058000               ADD 1 TO GROUP-DIM-TBL-N
058100               MOVE SCR-DIM-KEY TO GDM-KEY(GROUP-DIM-TBL-N)
058200               MOVE SCR-NORM    TO GDM-NORM(GROUP-DIM-TBL-N)
058300               ADD 1 TO GRP-N
058400               ADD SCR-NORM TO GRP-SUM
058500               COMPUTE GRP-SUMSQ = GRP-SUMSQ + (SCR-NORM * SCR-NORM)
058600      *         FIRST SCORE IN THE GROUP SEEDS BOTH MIN AND MAX - EVERY
058700      *         SCORE AFTER THAT ONLY WIDENS ONE SIDE OR THE OTHER
058800               IF GRP-N = 1
058900                   MOVE SCR-NORM TO GRP-MIN-VAL, GRP-MAX-VAL
059000               ELSE
059100                   IF SCR-NORM < GRP-MIN-VAL
059200                       MOVE SCR-NORM TO GRP-MIN-VAL
059300                   END-IF
059400                   IF SCR-NORM > GRP-MAX-VAL
059500                       MOVE SCR-NORM TO GRP-MAX-VAL
059600                   END-IF
059700               END-IF.
059800       340-EXIT.
059900           EXIT.
060000
060100      ****** CLOSES OUT THE CURRENT GROUP - COMPUTES METRICS AND THE
060200      ****** PATTERN FLAGS, THEN WRITES THE GROUP-METRICS/GROUP-PATTERNS
060300      ****** ROWS AND THE PRINTED DETAIL
060400       750-FINALIZE-GROUP-RTN.
060500           MOVE "750-FINALIZE-GROUP-RTN" TO PARA-NAME.
060600      *         A GROUP THE CANDIDATE WAS NOT SCORED ON AT ALL NEVER
060700      *         REACHES THIS POINT - NOTHING TO FINALIZE OR PRINT
060800           IF GRP-N > ZERO
060900               PERFORM 360-COMPUTE-METRICS-RTN THRU 360-EXIT
061000               PERFORM 400-CLASSIFY-GROUP-RTN THRU 400-EXIT
061100               PERFORM 500-WRITE-OUTPUT-RECS-RTN THRU 500-EXIT
061200               ADD 1 TO GROUPS-THIS-CAND.
061300           MOVE ZERO TO GRP-SUM, GRP-SUMSQ, GRP-N, GROUP-DIM-TBL-N,
061400                        ZHI-TBL-N, ZLO-TBL-N.
061500       750-EXIT.
061600           EXIT.
061700
061800      ****** MEAN / POPULATION STD DEV (NEWTON-RAPHSON) / MIN / MAX /
061900      ****** RANGE / TIE-AWARE MIN-MAX DIMENSION LISTS
062000       360-COMPUTE-METRICS-RTN.
062100           MOVE "360-COMPUTE-METRICS-RTN" TO PARA-NAME.
062200      *         SAME MEAN/VARIANCE/STD DEV SEQUENCE AS CANDPASS - THE
062300      *         TWO PROGRAMS MUST NEVER DISAGREE ON A GROUP'S METRICS
062400           COMPUTE CGM-MEAN ROUNDED = GRP-SUM / GRP-N.
062500           COMPUTE SQRT-VARIANCE ROUNDED =
062600               (GRP-SUMSQ / GRP-N) - (CGM-MEAN * CGM-MEAN).
062700           IF SQRT-VARIANCE < ZERO
062800               MOVE ZERO TO SQRT-VARIANCE.
062900           PERFORM 365-SQRT-RTN THRU 365-EXIT.
063000           MOVE SQRT-X TO CGM-STD-POP.
063100           MOVE GRP-MIN-VAL TO CGM-MIN.
063200           MOVE GRP-MAX-VAL TO CGM-MAX.
063300           COMPUTE CGM-RANGE ROUNDED = GRP-MAX-VAL - GRP-MIN-VAL.
063400           MOVE GRP-N TO CGM-N-DIMS.
063500           MOVE HOLD-CAND-ID TO CGM-CAND-ID.
063600           MOVE HOLD-GROUP-KEY TO CGM-GROUP-KEY.
063700      *         CLEARED BEFORE THE TIE-LIST PASS BELOW SO DIMLTH
063800      *         ALWAYS STARTS APPENDING TO AN EMPTY LIST
063900           MOVE SPACES TO CGM-MIN-DIMS, CGM-MAX-DIMS.
064000           PERFORM 370-BUILD-TIE-LISTS-RTN THRU 370-EXIT
064100               VARYING GDM-IDX FROM 1 BY 1 UNTIL GDM-IDX > GRP-N.
064200       360-EXIT.
064300           EXIT.
064400
064500      ****** NEWTON-RAPHSON SQUARE ROOT - THIS COMPILER HAS NO SQRT VERB,
064600      ****** SO TWENTY ITERATIONS OF X' = (X + V/X) / 2
064700       365-SQRT-RTN.
064800           MOVE "365-SQRT-RTN" TO PARA-NAME.
064900           IF SQRT-VARIANCE = ZERO
065000               MOVE ZERO TO SQRT-X
065100           ELSE
065200               MOVE SQRT-VARIANCE TO SQRT-X
065300               IF SQRT-X < 1
065400                   MOVE 1 TO SQRT-X
065500               END-IF
065600               PERFORM 366-SQRT-ITERATE-RTN THRU 366-EXIT
065700                   VARYING SQRT-ITER FROM 1 BY 1 UNTIL SQRT-ITER > 20.
065800       365-EXIT.
065900           EXIT.
066000
066100      ****** ONE NEWTON-RAPHSON ITERATION - SAME CONVERGENCE TEST AS
066200      ****** CANDPASS 716-SQRT-ITERATE-RTN
066300       366-SQRT-ITERATE-RTN.
066400           COMPUTE SQRT-X-NEXT ROUNDED =
066500               (SQRT-X + (SQRT-VARIANCE / SQRT-X)) / 2.
066600           MOVE SQRT-X-NEXT TO SQRT-X.
066700       366-EXIT.
066800           EXIT.
066900
067000      ****** DIMLTH APPENDS ONE TIED DIMENSION KEY PER CALL
067100       370-BUILD-TIE-LISTS-RTN.
067200      *         A SMALL TOLERANCE BAND RATHER THAN AN EXACT EQUALITY
067300      *         TEST - COMP-3 ROUNDING CAN LEAVE A TIED VALUE A FEW
067400      *         ULPS OFF THE STORED MIN/MAX
067500           IF (GDM-NORM(GDM-IDX) - GRP-MIN-VAL >= -0.000000000001)
067600               AND (GDM-NORM(GDM-IDX) - GRP-MIN-VAL <= 0.000000000001)
067700               MOVE GDM-KEY(GDM-IDX)  TO DIMLTH-KEY-ARG
067800               MOVE CGM-MIN-DIMS      TO DIMLTH-LIST-ARG
067900               CALL "DIMLTH" USING DIMLTH-KEY-ARG, DIMLTH-LIST-ARG,
068000                                   SUB-RETURN-CD
068100               MOVE DIMLTH-LIST-ARG TO CGM-MIN-DIMS
068200           END-IF.
068300           IF (GDM-NORM(GDM-IDX) - GRP-MAX-VAL >= -0.000000000001)
068400               AND (GDM-NORM(GDM-IDX) - GRP-MAX-VAL <= 0.000000000001)
068500               MOVE GDM-KEY(GDM-IDX)  TO DIMLTH-KEY-ARG
068600               MOVE CGM-MAX-DIMS      TO DIMLTH-LIST-ARG
068700               CALL "DIMLTH" USING DIMLTH-KEY-ARG, DIMLTH-LIST-ARG,
068800                                   SUB-RETURN-CD
068900               MOVE DIMLTH-LIST-ARG TO CGM-MAX-DIMS
069000           END-IF.
069100       370-EXIT.
069200           EXIT.
069300
069400      ****** PATNPROC RETURNS THE SIX BOOLEAN FLAGS - BOTTLENECK DETAIL
069500      ****** AND THE POLARISED Z-SCORE LISTS ARE FINISHED HERE
069600       400-CLASSIFY-GROUP-RTN.
069700           MOVE "400-CLASSIFY-GROUP-RTN" TO PARA-NAME.
069800      *         SAME FIVE METRICS HANDED TO PATNPROC AS IN CANDPASS -
069900      *         THE CLASSIFICATION RULES LIVE IN ONE PLACE ONLY
070000           MOVE CGM-MEAN    TO PTN-GROUP-MEAN.
070100           MOVE CGM-STD-POP TO PTN-GROUP-STD-POP.
070200           MOVE CGM-MIN     TO PTN-GROUP-MIN.
070300           MOVE CGM-MAX     TO PTN-GROUP-MAX.
070400           MOVE CGM-RANGE   TO PTN-GROUP-RANGE.
070500           CALL "PATNPROC" USING PATNPROC-LINK, SUB-RETURN-CD.
070600
070700      *         CLEARED EVERY TIME REGARDLESS OF WHETHER THE GROUP IS
070800      *         ACTUALLY BOTTLENECKED - 405 ONLY RUNS WHEN IT IS
070900           MOVE SPACES TO CGP-BNECK-DIM, CGP-BNECK-DIMS.
071000           MOVE ZERO   TO CGP-BNECK-VAL.
071100           IF PTN-BOTTLENECKED = 1
071200               PERFORM 405-BNECK-DETAIL-RTN THRU 405-EXIT
071300                   VARYING GDM-IDX FROM 1 BY 1 UNTIL GDM-IDX > GRP-N.
071400
071500           IF PTN-POLARISED = 1
071600               PERFORM 410-BUILD-ZLISTS-RTN THRU 410-EXIT
071700                   VARYING GDM-IDX FROM 1 BY 1 UNTIL GDM-IDX > GRP-N
071800               PERFORM 420-SORT-ZLIST-RTN THRU 420-EXIT.
071900       400-EXIT.
072000           EXIT.
072100
072200      ****** WALKS THE GROUP'S NORMALIZED SCORES A SECOND TIME LOOKING
072300      ****** FOR EVERY DIMENSION TIED AT THE GROUP MINIMUM - ONLY RUNS
072400      ****** WHEN PATNPROC FLAGGED THE GROUP BOTTLENECKED
072500       405-BNECK-DETAIL-RTN.
072600           IF (GDM-NORM(GDM-IDX) - CGM-MIN >= -0.000000000001)
072700               AND (GDM-NORM(GDM-IDX) - CGM-MIN <= 0.000000000001)
072800               IF CGP-BNECK-DIM = SPACES
072900                   MOVE GDM-KEY(GDM-IDX) TO CGP-BNECK-DIM
073000                   MOVE CGM-MIN          TO CGP-BNECK-VAL
073100               END-IF
073200               MOVE GDM-KEY(GDM-IDX)   TO DIMLTH-KEY-ARG
073300               MOVE CGP-BNECK-DIMS     TO DIMLTH-LIST-ARG
073400               CALL "DIMLTH" USING DIMLTH-KEY-ARG, DIMLTH-LIST-ARG,
073500                                   SUB-RETURN-CD
073600               MOVE DIMLTH-LIST-ARG TO CGP-BNECK-DIMS
073700           END-IF.
073800       405-EXIT.
073900           EXIT.
074000
074100      ****** Z = (X - MEAN) / STD-POP - DIMENSIONS WITH Z >= 1.0 GO TO
074200      ****** THE HIGH TABLE, Z <= -1.0 TO THE LOW TABLE
074300       410-BUILD-ZLISTS-RTN.
074400      *         A GROUP WHERE EVERY SCORE TIED HAS NO SPREAD TO TAKE A
074500      *         Z-SCORE AGAINST - SKIP BOTH Z-LISTS FOR THIS DIMENSION
074600           IF CGM-STD-POP = ZERO
074700               CONTINUE
074800           ELSE
074900               COMPUTE WS-Z ROUNDED =
075000                   (GDM-NORM(GDM-IDX) - CGM-MEAN) / CGM-STD-POP
075100               IF WS-Z < ZERO
075200                   COMPUTE WS-ABS-Z = ZERO - WS-Z
075300               ELSE
075400                   MOVE WS-Z TO WS-ABS-Z
075500               END-IF
075600               IF WS-Z >= 1.0
075700                   ADD 1 TO ZHI-TBL-N
075800                   MOVE GDM-KEY(GDM-IDX) TO ZHI-KEY(ZHI-TBL-N)
075900                   MOVE WS-ABS-Z          TO ZHI-ABS-Z(ZHI-TBL-N)
076000               END-IF
076100               IF WS-Z <= -1.0
076200                   ADD 1 TO ZLO-TBL-N
076300                   MOVE GDM-KEY(GDM-IDX) TO ZLO-KEY(ZLO-TBL-N)
076400                   MOVE WS-ABS-Z          TO ZLO-ABS-Z(ZLO-TBL-N)
076500               END-IF
076600           END-IF.
076700       410-EXIT.
076800           EXIT.
076900
077000      ****** SIMPLE IN-STORAGE INSERTION SORT, DESCENDING BY ABSOLUTE Z -
077100      ****** THE TABLES ARE AT MOST 60 ENTRIES SO A LINEAR INSERT IS FINE
077200       420-SORT-ZLIST-RTN.
077300           MOVE "420-SORT-ZLIST-RTN" TO PARA-NAME.
077400           IF ZHI-TBL-N > 1
077500               PERFORM 425-INSERT-ZHI-RTN THRU 425-EXIT
077600                   VARYING ZHI-IDX FROM 2 BY 1 UNTIL ZHI-IDX > ZHI-TBL-N.
077700           IF ZLO-TBL-N > 1
077800               PERFORM 430-INSERT-ZLO-RTN THRU 430-EXIT
077900                   VARYING ZLO-IDX FROM 2 BY 1 UNTIL ZLO-IDX > ZLO-TBL-N.
078000       420-EXIT.
078100           EXIT.
078200
078300      ****** INSERTION SORT STEP FOR THE HIGH-Z TABLE
078400       425-INSERT-ZHI-RTN.
078500           MOVE ZHI-KEY(ZHI-IDX)    TO WS-SAVE-KEY.
078600           MOVE ZHI-ABS-Z(ZHI-IDX)  TO WS-SAVE-ABS-Z.
078700           MOVE ZHI-IDX TO SHIFT-N.
078800           PERFORM 426-SHIFT-ZHI-RTN THRU 426-EXIT
078900               UNTIL SHIFT-N = 1 OR
079000                     ZHI-ABS-Z(SHIFT-N - 1) >= WS-SAVE-ABS-Z.
079100           MOVE WS-SAVE-KEY    TO ZHI-KEY(SHIFT-N).
079200           MOVE WS-SAVE-ABS-Z  TO ZHI-ABS-Z(SHIFT-N).
079300       425-EXIT.
079400           EXIT.
079500
079600      ****** SHIFTS ONE HIGH-Z ENTRY UP A SLOT TO MAKE ROOM
079700       426-SHIFT-ZHI-RTN.
079800           MOVE ZHI-KEY(SHIFT-N - 1)    TO ZHI-KEY(SHIFT-N).
079900           MOVE ZHI-ABS-Z(SHIFT-N - 1)  TO ZHI-ABS-Z(SHIFT-N).
080000           SUBTRACT 1 FROM SHIFT-N.
080100       426-EXIT.
080200           EXIT.
080300
080400      ****** INSERTION SORT STEP FOR THE LOW-Z TABLE - SAME LOGIC AS
080500      ****** 425-INSERT-ZHI-RTN, SEPARATE TABLE
080600       430-INSERT-ZLO-RTN.
080700           MOVE ZLO-KEY(ZLO-IDX)    TO WS-SAVE-KEY.
080800           MOVE ZLO-ABS-Z(ZLO-IDX)  TO WS-SAVE-ABS-Z.
080900           MOVE ZLO-IDX TO SHIFT-N.
081000           PERFORM 431-SHIFT-ZLO-RTN THRU 431-EXIT
081100               UNTIL SHIFT-N = 1 OR
081200                     ZLO-ABS-Z(SHIFT-N - 1) >= WS-SAVE-ABS-Z.
081300           MOVE WS-SAVE-KEY    TO ZLO-KEY(SHIFT-N).
081400           MOVE WS-SAVE-ABS-Z  TO ZLO-ABS-Z(SHIFT-N).
081500       430-EXIT.
081600           EXIT.
081700
081800      ****** SHIFTS ONE LOW-Z ENTRY UP A SLOT TO MAKE ROOM
081900       431-SHIFT-ZLO-RTN.
082000           MOVE ZLO-KEY(SHIFT-N - 1)    TO ZLO-KEY(SHIFT-N).
082100           MOVE ZLO-ABS-Z(SHIFT-N - 1)  TO ZLO-ABS-Z(SHIFT-N).
082200           SUBTRACT 1 FROM SHIFT-N.
082300       431-EXIT.
082400           EXIT.
082500
082600      ****** WRITES THE GROUP-METRICS AND GROUP-PATTERNS OUTPUT ROWS,
082700      ****** THEN THE PRINTED DETAIL LINES FOR THIS GROUP
082800       500-WRITE-OUTPUT-RECS-RTN.
082900           MOVE "500-WRITE-OUTPUT-RECS-RTN" TO PARA-NAME.
083000      *         THIS WRITE OVERWRITES WHATEVER CANDPASS LAST WROTE FOR
083100      *         THIS CANDIDATE/GROUP - SEE REMARKS FOR WHY
083200           WRITE CAND-GROUP-METRIC-REC.
083300           ADD 1 TO RECORDS-WRITTEN.
083400
083500           MOVE HOLD-CAND-ID      TO CGP-CAND-ID.
083600           MOVE HOLD-GROUP-KEY    TO CGP-GROUP-KEY.
083700           MOVE PTN-BALANCED      TO CGP-BALANCED.
083800           MOVE PTN-BOTTLENECKED  TO CGP-BOTTLENECKED.
083900           MOVE PTN-POLARISED     TO CGP-POLARISED.
084000           MOVE PTN-NOISY         TO CGP-NOISY.
084100           MOVE PTN-UNIF-LOW      TO CGP-UNIF-LOW.
084200           MOVE PTN-UNIF-HIGH     TO CGP-UNIF-HIGH.
084300           WRITE CAND-GROUP-PATTERN-REC.
084400           ADD 1 TO RECORDS-WRITTEN.
084500
084600           PERFORM 740-WRITE-GROUP-DETAIL THRU 740-EXIT.
084700       500-EXIT.
084800           EXIT.
084900
085000      ****** STARTS A NEW PRINT PAGE - BLANK, THEN THE DATE/TITLE/PAGE-
085100      ****** NUMBER BANNER, THEN A BLANK - CALLED ONCE PER CANDIDATE AND
085200      ****** AGAIN BY 745-PAGE-BREAK-RTN WHEN A PAGE FILLS MID-CANDIDATE
085300       700-WRITE-PAGE-HDR.
085400           MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
085500           WRITE RPT-REC FROM WS-BLANK-LINE
085600               AFTER ADVANCING 1.
085700           MOVE WS-PAGES TO PAGE-NBR-O.
085800           WRITE RPT-REC FROM WS-HDR-REC
085900               AFTER ADVANCING NEXT-PAGE.
086000           WRITE RPT-REC FROM WS-BLANK-LINE
086100               AFTER ADVANCING 1.
086200           MOVE ZERO TO WS-LINES.
086300           ADD 1 TO WS-PAGES.
086400       700-EXIT.
086500           EXIT.
086600
086700      ****** PRINTS THE TWO-LINE METADATA BLOCK (AXIS, CANDIDATE-ID)
086800      ****** UNDER THE PAGE HEADER - ONE PER CANDIDATE, NOT REPEATED ON
086900      ****** A MID-CANDIDATE PAGE BREAK
087000       710-WRITE-META-BLOCK.
087100           MOVE "710-WRITE-META-BLOCK" TO PARA-NAME.
087200           MOVE "AXIS"      TO META-KEY-O.
087300           MOVE "within-candidate" TO META-VALUE-O.
087400           WRITE RPT-REC FROM WS-META-REC AFTER ADVANCING 1.
087500           MOVE "CANDIDATE-ID" TO META-KEY-O.
087600           MOVE HOLD-CAND-ID   TO META-VALUE-O.
087700           WRITE RPT-REC FROM WS-META-REC AFTER ADVANCING 1.
087800           WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
087900           ADD 3 TO WS-LINES.
088000       710-EXIT.
088100           EXIT.
088200
088300      ****** PRINTS THE GROUP-DETAIL COLUMN HEADINGS - REPEATED ON
088400      ****** EVERY PAGE, INCLUDING A MID-CANDIDATE PAGE BREAK
088500       720-WRITE-COLM-HDR.
088600           MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
088700           WRITE RPT-REC FROM WS-GRP-COLM-HDR-REC
088800               AFTER ADVANCING 1.
088900           ADD 1 TO WS-LINES.
089000       720-EXIT.
089100           EXIT.
089200
089300      ****** PRINTS ONE GROUP'S METRICS LINE, PATTERN-FLAG LINE, AND
089400      ****** ANY BOTTLENECK/POLARISED DETAIL LINES THAT APPLY - FORCES
089500      ****** A PAGE BREAK FIRST IF THE CURRENT PAGE IS NEARLY FULL
089600       740-WRITE-GROUP-DETAIL.
089700           MOVE "740-WRITE-GROUP-DETAIL" TO PARA-NAME.
089800      *         45 LINES PER PAGE LEAVES ROOM FOR THE PAGE HEADER AND
089900      *         COLUMN HEADING ABOVE IT WITHOUT RUNNING PAST LINE 66
090000           IF WS-LINES > 45
090100               PERFORM 745-PAGE-BREAK-RTN THRU 745-EXIT.
090200
090300           MOVE HOLD-GROUP-KEY TO GDR-GROUP-KEY-O.
090400           MOVE CGM-MEAN       TO GDR-MEAN-O.
090500           MOVE CGM-STD-POP    TO GDR-STD-O.
090600           MOVE CGM-MIN        TO GDR-MIN-O.
090700           MOVE CGM-MAX        TO GDR-MAX-O.
090800           MOVE CGM-RANGE      TO GDR-RANGE-O.
090900           MOVE CGM-N-DIMS     TO GDR-NDIMS-O.
091000           WRITE RPT-REC FROM WS-GRP-DETAIL-REC
091100               AFTER ADVANCING 1.
091200           ADD 1 TO WS-LINES.
091300
091400      *         THE SIX PATTERN FLAGS ARE PRINTED AS Y/N LABELS RATHER
091500      *         THAN RAW 0/1 DIGITS SO THE REPORT READS WITHOUT A
091600      *         SEPARATE LEGEND PAGE
091700           IF PTN-BALANCED = 1
091800               MOVE "BALANCED=Y  " TO GPR-BALANCED-O
091900           ELSE
092000               MOVE "BALANCED=N  " TO GPR-BALANCED-O.
092100      *         BOTTLENECK DETAIL LINE ONLY PRINTS WHEN THE FLAG IS SET
092200      *         - A BALANCED GROUP HAS NO BOTTLENECK DIMENSION TO LIST
092300           IF PTN-BOTTLENECKED = 1
092400               MOVE "BOTTLENECKED=Y  " TO GPR-BNECK-O
092500           ELSE
092600               MOVE "BOTTLENECKED=N  " TO GPR-BNECK-O.
092700           IF PTN-NOISY = 1
092800               MOVE "NOISY=Y   " TO GPR-NOISY-O
092900           ELSE
093000               MOVE "NOISY=N   " TO GPR-NOISY-O.
093100           IF PTN-UNIF-LOW = 1
093200               MOVE "UNIF-LOW=Y    " TO GPR-UNIF-LOW-O
093300           ELSE
093400               MOVE "UNIF-LOW=N    " TO GPR-UNIF-LOW-O.
093500           IF PTN-UNIF-HIGH = 1
093600               MOVE "UNIF-HIGH=Y    " TO GPR-UNIF-HIGH-O
093700           ELSE
093800               MOVE "UNIF-HIGH=N    " TO GPR-UNIF-HIGH-O.
093900      *         SAME GATING FOR THE HIGH/LOW Z-SCORE LINES - THEY ONLY
094000      *         MEAN ANYTHING FOR A GROUP PATNPROC CALLED POLARISED
094100           IF PTN-POLARISED = 1
094200               MOVE "POLARISED=Y  " TO GPR-POLAR-O
094300           ELSE
094400               MOVE "POLARISED=N  " TO GPR-POLAR-O.
094500           WRITE RPT-REC FROM WS-GRP-PATTERN-REC
094600               AFTER ADVANCING 1.
094700           ADD 1 TO WS-LINES.
094800
094900           IF PTN-BOTTLENECKED = 1
095000               MOVE CGP-BNECK-DIMS TO GBR-BNECK-DIMS-O
095100               WRITE RPT-REC FROM WS-GRP-BNECK-REC
095200                   AFTER ADVANCING 1
095300               ADD 1 TO WS-LINES.
095400
095500           IF PTN-POLARISED = 1
095600               PERFORM 760-FORMAT-ZLISTS-RTN THRU 760-EXIT
095700               WRITE RPT-REC FROM WS-GRP-ZLIST-REC
095800                   AFTER ADVANCING 1
095900               WRITE RPT-REC FROM WS-GRP-ZLIST-LO-REC
096000                   AFTER ADVANCING 1
096100               ADD 2 TO WS-LINES.
096200
096300           WRITE RPT-REC FROM WS-BLANK-LINE
096400               AFTER ADVANCING 1.
096500           ADD 1 TO WS-LINES.
096600       740-EXIT.
096700           EXIT.
096800
096900      ****** FORMATS THE SORTED HIGH/LOW Z TABLES INTO DISPLAY STRINGS BY
097000      ****** APPENDING EACH ENTRY WITH DIMLTH IN SORTED ORDER
097100       760-FORMAT-ZLISTS-RTN.
097200      *         BOTH DISPLAY STRINGS CLEARED BEFORE THE APPEND PASSES
097300      *         BELOW BUILD THEM UP ONE DIMENSION AT A TIME
097400           MOVE SPACES TO GZL-HI-DIMS-O, GZL-LO-DIMS-O.
097500           PERFORM 765-APPEND-ZHI-RTN THRU 765-EXIT
097600               VARYING ZHI-IDX FROM 1 BY 1 UNTIL ZHI-IDX > ZHI-TBL-N.
097700           PERFORM 770-APPEND-ZLO-RTN THRU 770-EXIT
097800               VARYING ZLO-IDX FROM 1 BY 1 UNTIL ZLO-IDX > ZLO-TBL-N.
097900       760-EXIT.
098000           EXIT.
098100
098200      ****** APPENDS ONE HIGH-Z DIMENSION KEY TO THE DISPLAY STRING,
098300      ****** IN THE DESCENDING-BY-ABS-Z ORDER 420 ALREADY SORTED IT IN
098400       765-APPEND-ZHI-RTN.
098500           MOVE ZHI-KEY(ZHI-IDX)  TO DIMLTH-KEY-ARG.
098600           MOVE GZL-HI-DIMS-O     TO DIMLTH-LIST-ARG.
098700           CALL "DIMLTH" USING DIMLTH-KEY-ARG, DIMLTH-LIST-ARG,
098800                               SUB-RETURN-CD.
098900           MOVE DIMLTH-LIST-ARG TO GZL-HI-DIMS-O.
099000       765-EXIT.
099100           EXIT.
099200
099300      ****** SAME APPEND AS 765-APPEND-ZHI-RTN FOR THE LOW-Z TABLE
099400       770-APPEND-ZLO-RTN.
099500           MOVE ZLO-KEY(ZLO-IDX)  TO DIMLTH-KEY-ARG.
099600           MOVE GZL-LO-DIMS-O     TO DIMLTH-LIST-ARG.
099700           CALL "DIMLTH" USING DIMLTH-KEY-ARG, DIMLTH-LIST-ARG,
099800                               SUB-RETURN-CD.
099900           MOVE DIMLTH-LIST-ARG TO GZL-LO-DIMS-O.
100000       770-EXIT.
100100           EXIT.
100200
100300      ****** STARTS A FRESH PAGE MID-CANDIDATE WHEN THE DETAIL LINES
100400      ****** FOR ONE CANDIDATE WOULD OTHERWISE RUN OFF THE PAGE
100500       745-PAGE-BREAK-RTN.
100600           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
100700           PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
100800       745-EXIT.
100900           EXIT.
101000
101100      ****** PRINTS THE IDENTITY BLOCK UNLESS OPERATIONS SET UPSI SWITCH 0
101200       800-PRINT-IDENTITY-RTN.
101300           MOVE "800-PRINT-IDENTITY-RTN" TO PARA-NAME.
101400      *         UPSI SWITCH 0 - SET BY OPERATIONS IN THE JCL WHEN THIS
101500      *         REPORT IS ROUTED SOMEWHERE CONTACT DATA SHOULD NOT GO
101600           IF IDENT-SUPPRESSED-SW
101700               CONTINUE
101800           ELSE
101900               WRITE RPT-REC FROM WS-IDENT-HDR-REC
102000                   AFTER ADVANCING 1
102100               MOVE HOLD-CAND-ID        TO IDR-CAND-ID-O
102200               MOVE HOLD-CAND-EMAIL     TO IDR-CAND-EMAIL-O
102300               MOVE HOLD-CAND-PHONE     TO IDR-CAND-PHONE-O
102400               MOVE HOLD-CAND-LINKEDIN  TO IDR-CAND-LINKEDIN-O
102500               WRITE RPT-REC FROM WS-IDENT-DETAIL-REC
102600                   AFTER ADVANCING 1
102700               ADD 2 TO WS-LINES
102800           END-IF.
102900       800-EXIT.
103000           EXIT.
103100
103200      ****** SCORE-FILE IS READ ONE RECORD AHEAD SO 100-MAINLINE CAN TELL
103300      ****** WHEN THE NEXT ROW BELONGS TO A DIFFERENT CANDIDATE
103400       960-READ-SCORE-RTN.
103500           MOVE "960-READ-SCORE-RTN" TO PARA-NAME.
103600           READ SCORE-FILE
103700               AT END
103800                   MOVE "N" TO MORE-SCORE-SW
103900           END-READ.
104000       960-EXIT.
104100           EXIT.
104200
104300      ****** CLOSES EVERY FILE OPENED IN 000-HOUSEKEEPING
104400       700-CLOSE-FILES.
104500           MOVE "700-CLOSE-FILES" TO PARA-NAME.
104600           CLOSE CANDEDIT-FILE, SCORE-FILE, DIMENSION-FILE,
104700                 GROUP-METRICS-FILE, GROUP-PATTERNS-FILE,
104800                 REPORT-FILE, SYSOUT.
104900       700-CLOSE-EXIT.
105000           EXIT.
105100
105200      ****** DISPLAYS THE JOB-LEVEL TALLIES FOR THE OPERATOR'S RUN LOG
105300      ****** BEFORE THE PROGRAM RETURNS CONTROL
105400       900-CLEANUP.
105500           MOVE "900-CLEANUP" TO PARA-NAME.
105600           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
105700           DISPLAY "** CANDIDATES PROCESSED **".
105800           DISPLAY CANDIDATES-PROCESSED.
105900           DISPLAY "** RECORDS WRITTEN **".
106000           DISPLAY RECORDS-WRITTEN.
106100           DISPLAY "** SCORE ERRORS **".
106200           DISPLAY ERROR-RECS.
106300           DISPLAY "******** NORMAL END OF JOB PPDRPT ********".
106400       900-EXIT.
106500           EXIT.
106600
106700       1000-ABEND-RTN.
106800           WRITE SYSOUT-REC FROM ABEND-REC.
106900           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
107000           DISPLAY "*** ABNORMAL END OF JOB-PPDRPT ***" UPON CONSOLE.
107100           DIVIDE ZERO-VAL INTO ONE-VAL.
