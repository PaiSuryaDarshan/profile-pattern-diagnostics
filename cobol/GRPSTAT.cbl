000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  GRPSTAT.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 06/27/94.
000700       DATE-COMPILED. 06/27/94.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          THIS SUBPROGRAM NORMALIZES ONE RAW RUBRIC SCORE ON THE
001400      *          0.0000 - 5.0000 SCALE TO THE 0.000000 - 1.000000 SCALE
001500      *          USED THROUGHOUT THE REST OF THE DIAGNOSTICS RUN.
001600      *
001700      *          THE CALLER SELECTS STRICT OR CLAMP MODE.  IN STRICT
001800      *          MODE AN OUT-OF-RANGE RAW SCORE IS RETURNED AS AN ERROR
001900      *          (RETURN-CD = 4) AND THE CALLING PROGRAM SHOULD ROUTE
002000      *          THE CANDIDATE TO ITS ERROR FILE.  IN CLAMP MODE THE
002100      *          RAW SCORE IS FORCED TO THE NEAREST BOUND BEFORE THE
002200      *          DIVISION.
002300      *
002400      *          WHY A ONE-RECORD SUBPROGRAM AT ALL - THIS SAME DIVIDE
002500      *          USED TO BE WRITTEN INLINE IN EVERY CALLER, AND EACH
002600      *          COPY TENDED TO DRIFT (ONE CALLER ROUNDED, ANOTHER
002700      *          TRUNCATED, ONE CHECKED BOUNDS AND ONE DID NOT).  BY
002800      *          ISOLATING THE ARITHMETIC HERE, A FUTURE CHANGE TO THE
002900      *          RUBRIC CEILING (CURRENTLY A FLAT 5.000000) OR TO THE
003000      *          ROUNDING RULE ONLY HAS TO BE MADE ONCE.
003100      *
003200      *          CALLERS: CANDPASS (BATCH COHORT PASS, ONE CALL PER
003300      *          CANDIDATE X DIMENSION SCORE) AND PPDRPT (SINGLE-
003400      *          CANDIDATE REPORT RERUN, SAME CALL SHAPE).  BOTH PASS
003500      *          STRICT MODE TODAY - CLAMP MODE EXISTS FOR A FUTURE
003600      *          "REPAIR AND CONTINUE" RERUN MODE THAT HAS NOT YET
003700      *          BEEN BUILT, BUT THE SWITCH IS WIRED THROUGH SO THAT
003800      *          MODE CAN BE ADDED WITHOUT TOUCHING THIS SUBPROGRAM.
003900      ******************************************************************
004000      * MAINTENANCE LOG                                                *
004100      * 062794JS  ORIGINAL SUBPROGRAM - RAW/5 NORMALIZATION             *
004200      * 081997RS  ADDED CLAMP-MODE SWITCH PER RUBRIC COMMITTEE REQUEST  *
004300      *           (PREVIOUSLY ANY OUT-OF-RANGE SCORE ABENDED THE RUN)  *
004400      * 091897RS  CLAMP MODE RE-TESTED AGAINST BOTH BOUNDS AFTER A     *
004500      *           DEFECT REPORT SHOWED A SCORE OF EXACTLY 0.0000 WAS   *
004600      *           BEING TREATED AS OUT-OF-RANGE BY A CALLER'S OWN      *
004700      *           COPY OF THIS LOGIC (FIXED IN THE CALLER, NOT HERE -  *
004800      *           NOTED FOR THE RECORD SINCE IT PROMPTED THIS REVIEW)  *
004900      * 030301AK  Y2K REVIEW - NO DATE FIELDS, SIGNED OFF                *
005000      * 041702LP  SHOP STANDARDS AUDIT - DROPPED THE UNUSED PRINT       *
005100      *           SPECIAL-NAMES ENTRY, ADDED A THIRD REDEFINES          *
005200      *           (RETURN-CD-ALT/RETURN-CD-DUMP) AND BROUGHT THE        *
005300      *           REMARKS AND PARAGRAPH COMMENTS UP TO SHOP STANDARD    *
005400      ******************************************************************
005500
005600       ENVIRONMENT DIVISION.
005700       CONFIGURATION SECTION.
005800       SOURCE-COMPUTER. IBM-390.
005900       OBJECT-COMPUTER. IBM-390.
006000       INPUT-OUTPUT SECTION.
006100
006200       DATA DIVISION.
006300       FILE SECTION.
006400
006500       WORKING-STORAGE SECTION.
006600      ****** TEMP-RAW HOLDS THE INCOMING SCORE WHILE IT IS BOUNDS-
006700      ****** CHECKED AND (IN CLAMP MODE) FORCED; LOW-BOUND/HIGH-BOUND
006800      ****** ARE THE RUBRIC'S FIXED FLOOR AND CEILING
006900       01  MISC-FIELDS.
007000           05  TEMP-RAW                 PIC S9(3)V9(6) COMP-3.
007100           05  LOW-BOUND                PIC S9(3)V9(6) COMP-3
007200                                         VALUE ZERO.
007300           05  HIGH-BOUND                PIC S9(3)V9(6) COMP-3
007400                                         VALUE 5.000000.
007500      ****** FLAT BYTE-STRING VIEW OF MISC-FIELDS, FOR AN ABEND DUMP
007600      ****** OR A SYSOUT TRACE LINE WHEN TEMP-RAW LOOKS SUSPECT
007700       01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
007800           05  DUMP-TEMP-RAW            PIC X(4).
007900           05  FILLER                    PIC X(8).
008000
008100       COPY ABENDREC.
008200
008300       LINKAGE SECTION.
008400      ****** THE ONE PARAMETER RECORD - MODE SWITCH AND RAW SCORE IN,
008500      ****** NORMALIZED SCORE OUT; GRP-FLAT-VIEW BELOW GIVES A DUMP
008600      ****** LAYOUT OVER THE SAME 12 BYTES WHEN THIS RECORD NEEDS TO
008700      ****** BE TRACED AS A SINGLE FIELD
008800       01  GRPSTAT-REC.
008900           05  GRP-MODE-SW              PIC X(1).
009000               88  MODE-STRICT   VALUE "S".
009100               88  MODE-CLAMP    VALUE "C".
009200           05  GRP-RAW-SCORE             PIC 9(1)V9(4).
009300           05  GRP-NORM-SCORE            PIC 9(1)V9(6).
009400       01  GRPSTAT-REC-ALT REDEFINES GRPSTAT-REC.
009500           05  GRP-FLAT-VIEW            PIC X(12).
009600      ****** RETURN-CD-DUMP GIVES A TWO-BYTE PRINTABLE VIEW OF THE
009700      ****** RETURN CODE FOR A DUMP LINE WITHOUT UNPACKING THE COMP
009800       01  RETURN-CD                    PIC S9(4) COMP.
009900       01  RETURN-CD-ALT REDEFINES RETURN-CD.
010000           05  RETURN-CD-DUMP           PIC X(2).
010100
010200      ****** MAINLINE - BOUNDS-CHECK, CLAMP OR REJECT, THEN NORMALIZE
010300       PROCEDURE DIVISION USING GRPSTAT-REC, RETURN-CD.
010400           MOVE ZERO TO RETURN-CD.
010500           MOVE GRP-RAW-SCORE TO TEMP-RAW.
010600
010700      ****** A RAW SCORE OUTSIDE 0.0000-5.0000 IS EITHER A BAD EXTRACT
010800      ****** ROW OR A RUBRIC CHANGE THIS PROGRAM HAS NOT CAUGHT UP
010900      ****** WITH; CLAMP MODE FORCES IT TO THE NEAREST BOUND, STRICT
011000      ****** MODE HANDS BACK RETURN-CD = 4 AND LEAVES GRP-NORM-SCORE
011100      ****** UNTOUCHED SO THE CALLER CAN ROUTE THE ROW TO ITS ERROR
011200      ****** FILE
011300           IF TEMP-RAW < LOW-BOUND OR TEMP-RAW > HIGH-BOUND
011400               IF MODE-CLAMP
011500                   PERFORM 100-CLAMP-RTN THRU 100-EXIT
011600               ELSE
011700                   MOVE 4 TO RETURN-CD
011800                   GO TO 900-EXIT.
011900
012000      ****** IN-RANGE (OR JUST-CLAMPED) SCORES FALL THROUGH TO THE
012100      ****** NORMAL DIVIDE
012200           PERFORM 200-NORMALIZE-RTN THRU 200-EXIT.
012300
012400       900-EXIT.
012500           GOBACK.
012600
012700      ****** FORCES AN OUT-OF-RANGE RAW SCORE TO THE NEAREST BOUND -
012800      ****** ONLY REACHED IN CLAMP MODE.  A SCORE CANNOT BE BELOW
012900      ****** LOW-BOUND AND ABOVE HIGH-BOUND AT ONCE SO THE TWO IFS
013000      ****** BELOW ARE MUTUALLY EXCLUSIVE IN PRACTICE, NOT A TYPO
013100       100-CLAMP-RTN.
013200           MOVE "100-CLAMP-RTN" TO PARA-NAME.
013300           IF TEMP-RAW < LOW-BOUND
013400               MOVE LOW-BOUND TO TEMP-RAW.
013500           IF TEMP-RAW > HIGH-BOUND
013600               MOVE HIGH-BOUND TO TEMP-RAW.
013700       100-EXIT.
013800           EXIT.
013900
014000      ****** RAW / 5 - CARRIED TO SIX DECIMALS PER RPT COMMITTEE SPEC.
014100      ****** ROUNDED SO A SCORE OF 5.000000 COMES BACK EXACTLY
014200      ****** 1.000000 RATHER THAN A REPEATING FRACTION ONE ULP SHORT
014300       200-NORMALIZE-RTN.
014400           MOVE "200-NORMALIZE-RTN" TO PARA-NAME.
014500           COMPUTE GRP-NORM-SCORE ROUNDED =
014600               TEMP-RAW / HIGH-BOUND.
014700       200-EXIT.
014800           EXIT.
