000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  DIMLTH.
000300       AUTHOR. RHONDA SEALE.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 06/27/94.
000600       DATE-COMPILED. 06/27/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS SUBPROGRAM MAINTAINS A COMMA-SEPARATED, TIE-AWARE
001300      *          LIST OF DIMENSION KEYS (THE PPD "MIN-DIMENSIONS",
001400      *          "MAX-DIMENSIONS" AND "BOTTLENECK-DIMENSIONS" LISTS).
001500      *          GIVEN THE LIST BUILT SO FAR AND ONE MORE DIMENSION KEY
001600      *          TIED FOR THE EXTREME VALUE, IT APPENDS THE KEY TO THE
001700      *          LIST, SEPARATING ENTRIES WITH A COMMA AND A SPACE.
001800      *
001900      *          CALLED REPEATEDLY BY CANDPASS AND PPDRPT, ONCE PER
002000      *          TIED DIMENSION, WHILE BUILDING CGM-MIN-DIMS,
002100      *          CGM-MAX-DIMS AND CGP-BNECK-DIMS.
002200      *
002300      *          THE LIST AND THE INCOMING KEY ARE BOTH HELD AS FLAT
002400      *          PIC X FIELDS WITH A REDEFINES GIVING A CHARACTER
002500      *          TABLE VIEW, SINCE COBOL HAS NO VARYING-LENGTH STRING
002600      *          TYPE OF ITS OWN.  EVERY CALL RE-SCANS THE LIST FROM
002700      *          THE RIGHT TO FIND ITS CURRENT TRAILING-SPACE-TRIMMED
002800      *          LENGTH, SINCE THIS SUBPROGRAM HOLDS NO STATE BETWEEN
002900      *          CALLS OF ITS OWN - THE CALLER'S CGM-MIN-DIMS (OR
003000      *          SIMILAR) FIELD IS THE ONLY PERSISTENT COPY.
003100      *
003200      *          THE 118-BYTE SEPARATOR GUARD IN 200-APPEND-SEPARATOR-
003300      *          RTN AND THE 120-BYTE GUARD IN 300-APPEND-KEY-RTN ARE
003400      *          BOTH DELIBERATE - A DIMENSION TABLE WITH MANY TIES
003500      *          COULD IN THEORY OVERRUN THE 120-BYTE LIST FIELD, AND
003600      *          THIS SUBPROGRAM SILENTLY STOPS APPENDING RATHER THAN
003700      *          ABEND OR TRUNCATE MID-KEY.  SEE THE MAINTENANCE LOG
003800      *          ENTRY BELOW FOR WHY THAT WAS JUDGED SAFER THAN AN
003900      *          ERROR RETURN.
004000      ******************************************************************
004100      * MAINTENANCE LOG                                                *
004200      * 062794RS  ORIGINAL SUBPROGRAM - REPLACES ONE-OFF INLINE         *
004300      *           STRING LOGIC THAT HAD CROPPED UP IN THREE PROGRAMS    *
004400      * 081997RS  SWITCHED FROM REFERENCE-MODIFICATION TO AN INDEXED    *
004500      *           CHARACTER TABLE - MATCHES SHOP STANDARD FOR SCANNING  *
004600      *           VARIABLE-LENGTH TEXT (SEE EQUIP-TABLE-REC IN CANDPASS)*
004700      * 101897RS  REVIEWED THE 118-BYTE GUARD IN 200-APPEND-SEPARATOR-  *
004800      *           RTN WITH QA AFTER A TEST DECK WITH AN 18-WAY TIE ON   *
004900      *           ONE DIMENSION GROUP CAME CLOSE TO THE 120-BYTE LIMIT; *
005000      *           DECIDED TO STOP SILENTLY RATHER THAN ABEND, SINCE A   *
005100      *           TRUNCATED TIE LIST IS STILL USEFUL ON THE REPORT AND  *
005200      *           AN ABENDED RUN IS NOT                                 *
005300      * 030301AK  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, NO       *
005400      *           CHANGES REQUIRED, SIGNED OFF                          *
005500      * 041702LP  SHOP STANDARDS AUDIT - DROPPED THE UNUSED PRINT       *
005600      *           SPECIAL-NAMES ENTRY, ADDED A THIRD REDEFINES          *
005700      * 062203LP  ADDED REMARKS NOTE ON THE 118/120-BYTE GUARDS AFTER   *
005800      *           A HELP-DESK CALL ASKED WHY A VERY LONG TIE LIST       *
005900      *           CAME BACK SHORTER THAN EXPECTED - NOT A DEFECT, THE   *
006000      *           GUARD WORKING AS DESIGNED; DOCUMENTATION ONLY         *
006100      ******************************************************************
006200
006300       ENVIRONMENT DIVISION.
006400       CONFIGURATION SECTION.
006500       SOURCE-COMPUTER. IBM-390.
006600       OBJECT-COMPUTER. IBM-390.
006700       INPUT-OUTPUT SECTION.
006800
006900       DATA DIVISION.
007000       FILE SECTION.
007100
007200       WORKING-STORAGE SECTION.
007300      ****** LIST-LTH/KEY-LTH HOLD THE TRAILING-SPACE-TRIMMED LENGTHS
007400      ****** ONCE FOUND; THE FOUR -IDX FIELDS ARE SCRATCH SUBSCRIPTS
007500      ****** FOR THE RIGHT-TO-LEFT SCANS AND THE LEFT-TO-RIGHT APPEND
007600       01  MISC-FIELDS.
007700           05  LIST-LTH                 PIC S9(4) COMP VALUE ZERO.
007800           05  KEY-LTH                  PIC S9(4) COMP VALUE ZERO.
007900           05  LIST-IDX                 PIC S9(4) COMP VALUE ZERO.
008000           05  KEY-IDX                  PIC S9(4) COMP VALUE ZERO.
008100           05  TARGET-IDX                PIC S9(4) COMP VALUE ZERO.
008200
008300       COPY ABENDREC.
008400
008500       LINKAGE SECTION.
008600      ****** THE INCOMING DIMENSION KEY (UP TO 60 BYTES) WITH A
008700      ****** CHARACTER-TABLE REDEFINES FOR THE RIGHT-TO-LEFT LENGTH
008800      ****** SCAN IN 150-FIND-KEY-LENGTH-RTN
008900       01  DIMLTH-KEY                   PIC X(60).
009000       01  DIMLTH-KEY-TBL REDEFINES DIMLTH-KEY.
009100           05  KEY-CHAR-TBL  OCCURS 60 TIMES INDEXED BY KCHR-IDX
009200                                        PIC X(1).
009300      ****** THE LIST BEING BUILT (UP TO 120 BYTES), SAME TABLE-VIEW
009400      ****** TREATMENT AS THE KEY ABOVE
009500       01  DIMLTH-LIST                  PIC X(120).
009600       01  DIMLTH-LIST-TBL REDEFINES DIMLTH-LIST.
009700           05  LIST-CHAR-TBL OCCURS 120 TIMES INDEXED BY CHR-IDX
009800                                        PIC X(1).
009900      ****** RETURN-CD-DUMP GIVES A TWO-BYTE PRINTABLE VIEW FOR A
010000      ****** DUMP LINE WITHOUT UNPACKING THE COMP FIELD
010100       01  RETURN-CD                    PIC S9(4) COMP.
010200       01  RETURN-CD-ALT REDEFINES RETURN-CD.
010300           05  RETURN-CD-DUMP           PIC X(2).
010400
010500      ****** MAINLINE - FIND HOW LONG THE LIST AND KEY CURRENTLY ARE,
010600      ****** APPEND A SEPARATOR IF THE LIST IS NOT EMPTY, THEN APPEND
010700      ****** THE KEY ONE CHARACTER AT A TIME
010800       PROCEDURE DIVISION USING DIMLTH-KEY, DIMLTH-LIST, RETURN-CD.
010900           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011000      ****** SCAN RIGHT-TO-LEFT FROM BYTE 120 DOWN TO 1 - THE FIRST
011100      ****** NON-SPACE BYTE FOUND FIXES LIST-LTH
011200           PERFORM 100-FIND-LIST-LENGTH-RTN THRU 100-EXIT
011300               VARYING LIST-IDX FROM 120 BY -1
011400               UNTIL LIST-IDX < 1.
011500      ****** SAME RIGHT-TO-LEFT SCAN AGAINST THE 60-BYTE KEY FIELD
011600           PERFORM 150-FIND-KEY-LENGTH-RTN THRU 150-EXIT
011700               VARYING KEY-IDX FROM 60 BY -1
011800               UNTIL KEY-IDX < 1.
011900           PERFORM 200-APPEND-SEPARATOR-RTN THRU 200-EXIT.
012000      ****** APPEND KEY-LTH CHARACTERS, ONE PER PASS, STARTING AT
012100      ****** KEY BYTE 1
012200           PERFORM 300-APPEND-KEY-RTN THRU 300-EXIT
012300               VARYING KEY-IDX FROM 1 BY 1
012400               UNTIL KEY-IDX > KEY-LTH.
012500           MOVE ZERO TO RETURN-CD.
012600           GOBACK.
012700
012800      ****** CLEARS THE TWO LENGTH ACCUMULATORS BEFORE EACH CALL'S
012900      ****** SCANS - THIS SUBPROGRAM KEEPS NO STATE ACROSS CALLS
013000       000-HOUSEKEEPING.
013100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013200           MOVE ZERO TO LIST-LTH, KEY-LTH.
013300       000-EXIT.
013400           EXIT.
013500
013600      ****** SCANS THE LIST FROM THE RIGHT FOR THE FIRST NON-SPACE
013700      ****** CHARACTER SO WE KNOW WHERE TO START APPENDING.  THE
013800      ****** IF LIST-LTH = ZERO GUARD STOPS THE PARAGRAPH FROM
013900      ****** OVERWRITING LIST-LTH ONCE THE FIRST (RIGHTMOST) NON-
014000      ****** SPACE BYTE HAS ALREADY BEEN FOUND ON A LATER PASS
014100       100-FIND-LIST-LENGTH-RTN.
014200           MOVE "100-FIND-LIST-LENGTH-RTN" TO PARA-NAME.
014300           IF LIST-LTH = ZERO
014400               IF LIST-CHAR-TBL(LIST-IDX) NOT = SPACE
014500                   MOVE LIST-IDX TO LIST-LTH.
014600       100-EXIT.
014700           EXIT.
014800
014900      ****** SCANS THE INCOMING KEY FROM THE RIGHT FOR ITS TRUE
015000      ****** (TRAILING-SPACE-TRIMMED) LENGTH.  KCHR-IDX IS SET FROM
015100      ****** KEY-IDX EACH PASS SINCE THE PERFORM VARYING ABOVE DRIVES
015200      ****** KEY-IDX, NOT THE INDEX DIRECTLY - KCHR-IDX COULD NOT BE
015300      ****** THE PERFORM'S OWN VARYING FIELD BECAUSE IT IS ALSO USED
015400      ****** LATER IN 300-APPEND-KEY-RTN AGAINST A DIFFERENT SUBSCRIPT
015500       150-FIND-KEY-LENGTH-RTN.
015600           MOVE "150-FIND-KEY-LENGTH-RTN" TO PARA-NAME.
015700           SET KCHR-IDX TO KEY-IDX.
015800           IF KEY-LTH = ZERO
015900               IF KEY-CHAR-TBL(KCHR-IDX) NOT = SPACE
016000                   MOVE KEY-IDX TO KEY-LTH.
016100       150-EXIT.
016200           EXIT.
016300
016400      ****** IF THE LIST ALREADY HAS CONTENT (LIST-LTH > ZERO) AND
016500      ****** THERE IS ROOM FOR A SEPARATOR WITHOUT RISKING AN OVERRUN
016600      ****** OF THE 120-BYTE LIST ONCE THE KEY IS APPENDED TOO
016700      ****** (LIST-LTH < 118), APPEND A COMMA AND A SPACE AND BUMP
016800      ****** LIST-LTH BY 2.  AN EMPTY LIST GETS NO LEADING SEPARATOR.
016900       200-APPEND-SEPARATOR-RTN.
017000           MOVE "200-APPEND-SEPARATOR-RTN" TO PARA-NAME.
017100           IF LIST-LTH > ZERO AND LIST-LTH < 118
017200               SET CHR-IDX TO LIST-LTH
017300               SET CHR-IDX UP BY 1
017400               MOVE "," TO LIST-CHAR-TBL(CHR-IDX)
017500               SET CHR-IDX UP BY 1
017600               MOVE SPACE TO LIST-CHAR-TBL(CHR-IDX)
017700               ADD 2 TO LIST-LTH.
017800       200-EXIT.
017900           EXIT.
018000
018100      ****** APPENDS ONE CHARACTER OF THE KEY PER PASS - KEPT AS A
018200      ****** SEPARATE PERFORM-THRU RATHER THAN A BLOCK MOVE SO THE
018300      ****** LIST NEVER OVERRUNS ITS 120-BYTE LIMIT.  THE IF LIST-LTH
018400      ****** < 120 GUARD MEANS A KEY THAT WOULD PUSH THE LIST PAST
018500      ****** 120 BYTES SIMPLY STOPS BEING APPENDED MID-KEY, ON THE
018600      ****** SAME "TRUNCATE RATHER THAN ABEND" PRINCIPLE AS 200 ABOVE
018700       300-APPEND-KEY-RTN.
018800           MOVE "300-APPEND-KEY-RTN" TO PARA-NAME.
018900           SET KCHR-IDX TO KEY-IDX.
019000           IF LIST-LTH < 120
019100               ADD 1 TO LIST-LTH
019200               SET CHR-IDX TO LIST-LTH
019300               MOVE KEY-CHAR-TBL(KCHR-IDX) TO LIST-CHAR-TBL(CHR-IDX).
019400       300-EXIT.
019500           EXIT.
