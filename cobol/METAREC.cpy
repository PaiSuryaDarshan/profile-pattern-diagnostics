000100      ******************************************************************
000200      * METAREC   -  RUN METADATA RECORD LAYOUT                       *
000300      *             FILE        DDS0001.PPD.METADATA (OUTPUT)          *
000400      *             ORGANIZATION  LINE SEQUENTIAL                     *
000500      *             WRITTEN BY    MATDRV                               *
000600      ******************************************************************
000700      * MAINTENANCE LOG                                                *
000800      * 062794JS  ORIGINAL LAYOUT - SIX FIXED METADATA KEYS             *
000900      *           (TOOL, VERSION, AXIS, GENERATED-AT-UTC, SCOPE-NOTE,  *
001000      *            SOURCE)                                             *
001100      * 110399LP  ADDED RESERVED-FOR-EXPANSION FILLER BLOCK (Y2K PASS)  *
001200      ******************************************************************
001300       01  RUN-METADATA-REC.
001400           05  MET-KEY                  PIC X(30).
001500           05  MET-VALUE                 PIC X(120).
001600           05  FILLER                    PIC X(10).
