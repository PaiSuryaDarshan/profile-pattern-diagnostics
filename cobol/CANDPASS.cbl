000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CANDPASS.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 06/27/94.
000600       DATE-COMPILED. 06/27/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM IS THE CANDIDATE PASS OF THE PROFILE
001300      *          PATTERN DIAGNOSTICS (PPD) BATCH.  THE SCORE EXTRACT
001400      *          ARRIVES SORTED CANDIDATE, GROUP, DIMENSION, SO THE
001500      *          PROGRAM DRIVES A TWO-LEVEL CONTROL BREAK - A GROUP
001600      *          BREAK NESTED INSIDE A CANDIDATE BREAK - RATHER THAN
001700      *          BUILDING THE WHOLE CANDIDATE IN STORAGE FIRST.
001800      *
001900      *          FOR EACH CANDIDATE X GROUP IT NORMALIZES EVERY RAW
002000      *          SCORE, COMPUTES THE WITHIN-CANDIDATE GROUP STATISTICS,
002100      *          CLASSIFIES THE GROUP'S SHAPE INTO THE SIX DIAGNOSTIC
002200      *          PATTERN FLAGS, AND WRITES ONE GROUP-METRICS RECORD AND
002300      *          ONE GROUP-PATTERNS RECORD.
002400      *
002500      *          WHY A TWO-LEVEL BREAK AND NOT A PER-CANDIDATE TABLE -
002600      *          AN EARLY DESIGN NOTE FROM THE RPT COMMITTEE CONSIDERED
002700      *          READING ALL OF A CANDIDATE'S SCORE ROWS INTO A SINGLE
002800      *          BIG TABLE, CLASSIFYING EVERY GROUP AT ONCE, THEN
002900      *          WRITING.  THAT WAS DROPPED WHEN A PILOT CANDIDATE
003000      *          TURNED UP WITH OVER FOUR HUNDRED SCORE ROWS ACROSS
003100      *          TWELVE GROUPS - THE GROUP-LEVEL BREAK NEEDS ONLY ONE
003200      *          GROUP'S WORTH OF ROWS IN STORAGE AT A TIME (SEE
003300      *          GROUP-DIM-TABLE BELOW, SIZED AT 60 ENTRIES), SO
003400      *          MEMORY USE DOES NOT GROW WITH A CANDIDATE'S TOTAL ROW
003500      *          COUNT, ONLY WITH THE BUSIEST SINGLE GROUP.
003600      *
003700      *          NORMALIZATION, THE POPULATION STANDARD DEVIATION
003800      *          SQUARE ROOT, AND THE SIX-WAY PATTERN CLASSIFICATION
003900      *          ARE ALL DELEGATED TO SHOP-STANDARD SUBPROGRAMS
004000      *          (GRPSTAT, PATNPROC) RATHER THAN WRITTEN INLINE HERE -
004100      *          THOSE SAME ROUTINES ARE ALSO CALLED FROM PPDRPT WHEN A
004200      *          SINGLE CANDIDATE IS RERUN FOR A REPRINTED REPORT, AND
004300      *          THE SHOP'S EXPERIENCE IS THAT TWO COPIES OF THE SAME
004400      *          ARITHMETIC DRIFT APART OVER TIME IF NOT SHARED.
004500      *
004600      *          BOTTLENECK DETAIL (WHICH DIMENSION OR DIMENSIONS TIED
004700      *          FOR THE GROUP MINIMUM) IS FINISHED IN THIS PROGRAM,
004800      *          NOT IN PATNPROC, BECAUSE ONLY THIS PROGRAM STILL HAS
004900      *          THE FULL PER-DIMENSION TABLE FOR THE GROUP ON HAND -
005000      *          PATNPROC IS HANDED ONLY THE FIVE SUMMARY STATISTICS,
005100      *          NOT THE RAW DIMENSION LIST, SO IT CANNOT NAME WHICH
005200      *          DIMENSION(S) PRODUCED THE MINIMUM.
005300      *          A GROUP WITH ONLY ONE SCORED DIMENSION IS STILL WRITTEN
005400      *          OUT NORMALLY - THE RANGE COMES BACK ZERO, THE STANDARD
005500      *          DEVIATION COMES BACK ZERO, AND PATNPROC'S OWN RULES
005600      *          DECIDE WHAT PATTERN (IF ANY) A SINGLE-DIMENSION GROUP
005700      *          GETS.  THIS PROGRAM DOES NOT SPECIAL-CASE THAT SITUATION
005800      *          ITSELF - THE ARITHMETIC BELOW IS WELL DEFINED FOR GRP-N
005900      *          = 1 AND THE RUBRIC COMMITTEE HAS NEVER ASKED FOR A
006000      *          DIFFERENT TREATMENT OF SINGLE-DIMENSION GROUPS.
006100      *
006200      *          THE DIMENSION MASTER LOOKUP (600-LOOKUP-GROUP-KEY-RTN)
006300      *          RUNS ONCE PER SCORE ROW, NOT ONCE PER GROUP, BECAUSE THE
006400      *          SAME ROUTINE ALSO DETECTS THE GROUP BREAK ITSELF - THE
006500      *          CALLER COMPARES THE GROUP KEY JUST LOOKED UP AGAINST
006600      *          HOLD-GROUP-KEY TO DECIDE WHETHER A NEW GROUP HAS
006700      *          STARTED.  A SCORE ROW WHOSE DIMENSION KEY IS NOT ON THE
006800      *          DIMENSION MASTER AT ALL IS TREATED AS BELONGING TO AN
006900      *          "UNGROUPED" PSEUDO-GROUP RATHER THAN REJECTED OUTRIGHT -
007000      *          THIS LETS THE RUBRIC COMMITTEE ADD A NEW DIMENSION TO A
007100      *          FORM BEFORE THE DIMENSION MASTER EXTRACT CATCHES UP,
007200      *          WITHOUT THE WHOLE CANDIDATE FALLING OUT OF THE RUN.
007300      *
007400      *
007500      ******************************************************************
007600      *
007700      *          INPUT FILE               -  DDS0001.PPD.SCORE.STORE
007800      *          INPUT FILE               -  DDS0001.PPD.DIMENSION.STORE
007900      *          OUTPUT FILE              -  DDS0001.PPD.GROUP-METRICS
008000      *          OUTPUT FILE              -  DDS0001.PPD.GROUP-PATTERNS
008100      *          DUMP FILE                -  SYSOUT
008200      *
008300      ******************************************************************
008400      * MAINTENANCE LOG                                                *
008500      * 062794JS  ORIGINAL PROGRAM - LOADS THE DIMENSION TABLE AND      *
008600      *           SEARCHES IT PER SCORE ROW, COMPUTES NORMALIZED        *
008700      *           SCORES AND CANDIDATE/GROUP METRICS                    *
008800      * 081997RS  CHANGED DIMENSION TABLE LOOKUP FROM PLAIN SEARCH TO   *
008900      *           SEARCH ALL (BINARY) - DIMENSION MASTER IS SORTED ON  *
009000      *           DIM-KEY SO WE NO LONGER NEED A LINEAR SCAN           *
009100      * 112798RS  ADDED NEWTON'S-METHOD SQUARE ROOT ROUTINE FOR         *
009200      *           POPULATION STD DEV (NO SQRT VERB ON THIS COMPILER)   *
009300      * 021098LP  ADDED TIE-AWARE MIN/MAX DIMENSION LISTS VIA DIMLTH    *
009400      * 030301AK  Y2K REVIEW - NO DATE ARITHMETIC IN THIS PROGRAM,      *
009500      *           SIGNED OFF                                           *
009600      * 041702LP  SHOP STANDARDS AUDIT - DROPPED THE UNUSED PRINT       *
009700      *           SPECIAL-NAMES ENTRY, RESTORED WS-DATE AND THE         *
009800      *           MORE-SCORE SWITCH AS STANDALONE 77-LEVEL ITEMS PER    *
009900      *           SHOP CONVENTION, ADDED A THIRD REDEFINES              *
010000      * 052503LP  REMARKS EXPANDED PER SHOP DOCUMENTATION STANDARDS    *
010100      *           REVIEW - NO LOGIC CHANGE, EXPLAINED WHY THE GROUP     *
010200      *           BREAK IS TWO LEVELS AND WHY BOTTLENECK DETAIL LIVES   *
010300      *           HERE RATHER THAN IN PATNPROC                         *
010400      ******************************************************************
010500
010600       ENVIRONMENT DIVISION.
010700       CONFIGURATION SECTION.
010800       SOURCE-COMPUTER. IBM-390.
010900       OBJECT-COMPUTER. IBM-390.
011000       INPUT-OUTPUT SECTION.
011100       FILE-CONTROL.
011200      ****** DUMP LINE TARGET FOR AN ABEND TRACE - SEE 1000-ABEND-RTN
011300           SELECT SYSOUT
011400           ASSIGN TO UT-S-SYSOUT
011500             ORGANIZATION IS SEQUENTIAL.
011600
011700      ****** DIMENSION MASTER, SORTED ASCENDING BY DIM-KEY - LOADED
011800      ****** WHOLE INTO DIM-TABLE BELOW FOR BINARY SEARCH LOOKUP OF
011900      ****** EACH SCORE ROW'S GROUP KEY
012000           SELECT DIMENSION-FILE
012100           ASSIGN TO UT-S-DIMNOUT
012200             ACCESS MODE IS SEQUENTIAL
012300             FILE STATUS IS DFCODE.
012400
012500      ****** SCORE EXTRACT, SORTED CANDIDATE/GROUP/DIMENSION - THE
012600      ****** SORT ORDER IS WHAT DRIVES THE TWO-LEVEL CONTROL BREAK
012700           SELECT SCORE-FILE
012800           ASSIGN TO UT-S-SCOROUT
012900             ACCESS MODE IS SEQUENTIAL
013000             FILE STATUS IS RFCODE.
013100
013200      ****** ONE OUTPUT ROW PER CANDIDATE X GROUP - MEAN, STD DEV,
013300      ****** MIN/MAX, RANGE AND THE TIE-AWARE MIN/MAX DIMENSION LISTS
013400           SELECT GROUP-METRICS-FILE
013500           ASSIGN TO UT-S-CGMET
013600             ACCESS MODE IS SEQUENTIAL
013700             FILE STATUS IS OFCODE.
013800
013900      ****** ONE OUTPUT ROW PER CANDIDATE X GROUP - THE SIX BOOLEAN
014000      ****** PATTERN FLAGS PLUS BOTTLENECK DIMENSION DETAIL
014100           SELECT GROUP-PATTERNS-FILE
014200           ASSIGN TO UT-S-CGPAT
014300             ACCESS MODE IS SEQUENTIAL
014400             FILE STATUS IS EFCODE.
014500
014600       DATA DIVISION.
014700       FILE SECTION.
014800      ****** ABEND TRACE LINE - WRITTEN ONLY WHEN 1000-ABEND-RTN FIRES
014900       FD  SYSOUT
015000           RECORDING MODE IS F
015100           LABEL RECORDS ARE STANDARD
015200           RECORD CONTAINS 130 CHARACTERS
015300           BLOCK CONTAINS 0 RECORDS
015400           DATA RECORD IS SYSOUT-REC.
015500       01  SYSOUT-REC  PIC X(130).
015600
015700      ****** DIMENSION MASTER - DIM-KEY/DIM-GROUP-KEY/DIM-NAME, SHARED
015800      ****** COPYBOOK WITH CANDEDIT AND PPDRPT
015900       FD  DIMENSION-FILE
016000           RECORDING MODE IS F
016100           LABEL RECORDS ARE STANDARD
016200           BLOCK CONTAINS 0 RECORDS
016300           DATA RECORD IS DIMENSION-REC.
016400       COPY DIMNREC.
016500
016600      ****** SCORE EXTRACT ROW - CANDIDATE ID, DIMENSION KEY, RAW SCORE
016700      ****** IN, NORMALIZED SCORE (SCR-NORM) FILLED IN BY THIS PROGRAM
016800       FD  SCORE-FILE
016900           RECORDING MODE IS F
017000           LABEL RECORDS ARE STANDARD
017100           BLOCK CONTAINS 0 RECORDS
017200           DATA RECORD IS SCORE-REC.
017300       COPY SCORREC.
017400
017500      ****** GROUP-LEVEL SUMMARY STATISTICS OUTPUT ROW
017600       FD  GROUP-METRICS-FILE
017700           RECORDING MODE IS F
017800           LABEL RECORDS ARE STANDARD
017900           BLOCK CONTAINS 0 RECORDS
018000           DATA RECORD IS CAND-GROUP-METRIC-REC.
018100       COPY CGMETREC.
018200
018300      ****** GROUP-LEVEL PATTERN-FLAG OUTPUT ROW
018400       FD  GROUP-PATTERNS-FILE
018500           RECORDING MODE IS F
018600           LABEL RECORDS ARE STANDARD
018700           BLOCK CONTAINS 0 RECORDS
018800           DATA RECORD IS CAND-GROUP-PATTERN-REC.
018900       COPY CGPATREC.
019000
019100       WORKING-STORAGE SECTION.
019200      ****** THE TWO "10" CODES ARE THE ONLY STATUS VALUES THIS PROGRAM
019300      ****** ACTS ON BY NAME - ANY OTHER NON-ZERO CODE ON THE OUTPUT
019400      ****** FILES WOULD SURFACE AS AN ABEND VIA THE COMPILER'S OWN
019500      ****** FILE STATUS CHECKING, NOT SOMETHING THIS PROGRAM TESTS
019600       01  FILE-STATUS-CODES.
019700           05  DFCODE                   PIC X(2).
019800               88  NO-MORE-DIMENSIONS   VALUE "10".
019900           05  RFCODE                   PIC X(2).
020000               88  NO-MORE-SCORES       VALUE "10".
020100           05  OFCODE                   PIC X(2).
020200           05  EFCODE                   PIC X(2).
020300
020400      ****** IN-STORAGE COPY OF THE ENTIRE DIMENSION MASTER, LOADED
020500      ****** ONCE AT HOUSEKEEPING TIME AND SEARCHED BY SEARCH ALL (A
020600      ****** BINARY SEARCH) FOR EVERY SCORE ROW - THE MASTER IS SMALL
020700      ****** ENOUGH (WELL UNDER THE 600-ENTRY CEILING) TO KEEP WHOLE
020800       01  DIM-TABLE-N                  PIC S9(4) COMP VALUE ZERO.
020900       01  DIM-TABLE.
021000           05  DIM-TABLE-ENT OCCURS 1 TO 600 TIMES
021100                              DEPENDING ON DIM-TABLE-N
021200                              ASCENDING KEY IS DIM-TBL-KEY
021300                              INDEXED BY DIM-IDX.
021400               10  DIM-TBL-KEY          PIC X(60).
021500               10  DIM-TBL-GROUP-KEY     PIC X(40).
021600               10  DIM-TBL-NAME          PIC X(30).
021700      ****** FLAT BYTE-STRING VIEW OF ONE DIM-TABLE ENTRY, FOR A DUMP
021800      ****** LINE IF THE TABLE EVER NEEDS TO BE TRACED ENTRY BY ENTRY
021900       01  DIM-TABLE-ALT REDEFINES DIM-TABLE.
022000           05  DIM-TABLE-FLAT-ENT OCCURS 1 TO 600 TIMES
022100                              DEPENDING ON DIM-TABLE-N
022200                              INDEXED BY FLAT-IDX
022300                              PIC X(130).
022400
022500      ****** ONE ENTRY PER DIMENSION SCORED IN THE CURRENT GROUP - SIZED
022600      ****** AT 60 BECAUSE NO RUBRIC GROUP ON FILE HAS EVER COME CLOSE;
022700      ****** CLEARED BACK TO ZERO EVERY TIME 700-FINALIZE-GROUP-RTN
022800      ****** CLOSES OUT A GROUP, SO IT NEVER CARRIES DATA ACROSS GROUPS
022900       01  GROUP-DIM-TBL-N               PIC S9(4) COMP VALUE ZERO.
023000       01  GROUP-DIM-TABLE.
023100           05  GROUP-DIM-ENT OCCURS 1 TO 60 TIMES
023200                              DEPENDING ON GROUP-DIM-TBL-N
023300                              INDEXED BY GDM-IDX.
023400               10  GDM-KEY              PIC X(60).
023500               10  GDM-NORM             PIC S9(1)V9(6) COMP-3.
023600
023700      ****** PARAMETER RECORD PASSED TO THE GRPSTAT SUBPROGRAM - ONE
023800      ****** CALL PER RAW SCORE, ALWAYS IN STRICT MODE ("S") FROM THIS
023900      ****** PROGRAM (CLAMP MODE IS RESERVED FOR A REPAIR-AND-CONTINUE
024000      ****** RERUN MODE NOT YET BUILT)
024100       01  GRPSTAT-LINK.
024200           05  GRP-MODE-SW              PIC X(1) VALUE "S".
024300           05  GRP-RAW-SCORE             PIC 9(1)V9(4).
024400           05  GRP-NORM-SCORE            PIC 9(1)V9(6).
024500      ****** PARAMETER RECORD PASSED TO THE PATNPROC SUBPROGRAM - THE
024600      ****** FIVE GROUP SUMMARY STATISTICS IN, THE SIX PATTERN FLAGS OUT
024700       01  PATNPROC-LINK.
024800           05  PTN-GROUP-MEAN           PIC S9(1)V9(6).
024900           05  PTN-GROUP-STD-POP         PIC S9(1)V9(6).
025000           05  PTN-GROUP-MIN             PIC S9(1)V9(6).
025100           05  PTN-GROUP-MAX             PIC S9(1)V9(6).
025200           05  PTN-GROUP-RANGE           PIC S9(1)V9(6).
025300           05  PTN-BALANCED              PIC 9(1).
025400           05  PTN-BOTTLENECKED          PIC 9(1).
025500           05  PTN-POLARISED             PIC 9(1).
025600           05  PTN-NOISY                 PIC 9(1).
025700           05  PTN-UNIF-LOW              PIC 9(1).
025800           05  PTN-UNIF-HIGH             PIC 9(1).
025900      ****** PARAMETER RECORD PASSED TO THE DIMLTH SUBPROGRAM - APPENDS
026000      ****** ONE DIMENSION KEY TO A GROWING TIE LIST, ONE CALL PER
026100      ****** DIMENSION THAT TIES THE GROUP MIN OR MAX
026200       01  DIMLTH-LINK.
026300           05  DIMLTH-KEY-ARG           PIC X(60).
026400           05  DIMLTH-LIST-ARG           PIC X(120).
026500       01  SUB-RETURN-CD                PIC S9(4) COMP.
026600
026700      ****** RUNNING SUM, SUM-OF-SQUARES, MIN AND MAX FOR THE GROUP
026800      ****** CURRENTLY BEING ACCUMULATED - RESET TO ZERO BY
026900      ****** 700-FINALIZE-GROUP-RTN AFTER EACH GROUP IS WRITTEN
027000       01  GROUP-ACCUM.
027100           05  GRP-SUM                 PIC S9(5)V9(8) COMP-3 VALUE ZERO.
027200           05  GRP-SUMSQ                PIC S9(5)V9(8) COMP-3 VALUE ZERO.
027300           05  GRP-MIN-VAL               PIC S9(1)V9(6) COMP-3.
027400           05  GRP-MAX-VAL               PIC S9(1)V9(6) COMP-3.
027500           05  GRP-N                     PIC S9(4) COMP VALUE ZERO.
027600      ****** FLAT BYTE-STRING VIEW OF GROUP-ACCUM, FOR AN ABEND DUMP LINE
027700       01  GROUP-ACCUM-ALT REDEFINES GROUP-ACCUM.
027800           05  GRP-ACCUM-FLAT           PIC X(16).
027900
028000      ****** WORK FIELDS FOR THE NEWTON-RAPHSON SQUARE ROOT ITERATION
028100      ****** USED TO TURN THE POPULATION VARIANCE INTO A STANDARD
028200      ****** DEVIATION - SEE 715-SQRT-RTN FOR WHY THIS COMPILER NEEDS
028300      ****** AN ITERATIVE ROUTINE RATHER THAN A SQRT VERB
028400       01  SQRT-WORK.
028500           05  SQRT-VARIANCE            PIC S9(4)V9(10) COMP-3.
028600           05  SQRT-X                    PIC S9(4)V9(10) COMP-3.
028700           05  SQRT-X-NEXT                PIC S9(4)V9(10) COMP-3.
028800           05  SQRT-ITER                  PIC S9(4) COMP.
028900
029000      ****** HOLD-CAND-ID/HOLD-GROUP-KEY ARE THE CONTROL-BREAK KEYS -
029100      ****** COMPARED AGAINST THE INCOMING SCORE ROW EVERY PASS TO
029200      ****** DECIDE WHETHER A GROUP BREAK, A CANDIDATE BREAK, OR
029300      ****** NEITHER HAS JUST OCCURRED
029400       01  HOLD-FIELDS.
029500           05  HOLD-CAND-ID             PIC X(10) VALUE SPACES.
029600           05  HOLD-GROUP-KEY            PIC X(40) VALUE SPACES.
029700           05  WS-CURR-GROUP-KEY         PIC X(40) VALUE SPACES.
029800
029900      ****** STANDALONE 77-LEVEL ITEMS PER SHOP CONVENTION FOR A
030000      ****** SINGLE RUN-DATE FIELD AND A SINGLE END-OF-FILE SWITCH
030100       77  WS-DATE                     PIC 9(6).
030200       77  MORE-SCORE-SW                PIC X(1) VALUE "Y".
030300           88  NO-MORE-SCORE-RECS       VALUE "N".
030400
030500      ****** RUN-TOTAL COUNTERS, DISPLAYED AT 900-CLEANUP FOR THE
030600      ****** OPERATOR'S RUN LOG
030700       01  COUNTERS-AND-ACCUMULATORS.
030800           05  RECORDS-READ             PIC S9(9) COMP VALUE ZERO.
030900           05  RECORDS-WRITTEN          PIC S9(9) COMP VALUE ZERO.
031000           05  ERROR-RECS               PIC S9(7) COMP VALUE ZERO.
031100           05  CANDIDATES-PROCESSED     PIC S9(7) COMP VALUE ZERO.
031200           05  GROUPS-PROCESSED         PIC S9(7) COMP VALUE ZERO.
031300      ****** FLAT BYTE-STRING VIEW OF THE COUNTERS, FOR AN ABEND DUMP LINE
031400       01  COUNTERS-AND-ACCUMULATORS-ALT
031500           REDEFINES COUNTERS-AND-ACCUMULATORS.
031600           05  CTR-ACCUM-FLAT           PIC X(08).
031700
031800       COPY ABENDREC.
031900
032000      ****** MAINLINE - PRIME THE FIRST SCORE ROW IN HOUSEKEEPING, THEN
032100      ****** DRIVE ONE PASS PER ROW UNTIL THE SCORE FILE IS EXHAUSTED;
032200      ****** THE FINAL GROUP AND FINAL CANDIDATE ARE CLOSED OUT
032300      ****** SEPARATELY SINCE THERE IS NO TRAILING SENTINEL ROW TO
032400      ****** TRIGGER THE USUAL BREAK LOGIC
032500       PROCEDURE DIVISION.
032600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032700           PERFORM 100-MAINLINE THRU 100-EXIT
032800               UNTIL NO-MORE-SCORE-RECS.
032900           PERFORM 800-FINAL-BREAK-RTN THRU 800-EXIT.
033000           PERFORM 900-CLEANUP THRU 900-EXIT.
033100           MOVE ZERO TO RETURN-CODE.
033200           GOBACK.
033300
033400      ****** OPENS ALL FILES, LOADS THE DIMENSION MASTER INTO STORAGE,
033500      ****** AND PRIMES THE CONTROL-BREAK KEYS FROM THE FIRST SCORE ROW
033600      ****** SO 100-MAINLINE'S FIRST PASS NEVER SEES A FALSE BREAK
033700       000-HOUSEKEEPING.
033800           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033900           DISPLAY "******** BEGIN JOB CANDPASS ********".
034000           ACCEPT WS-DATE FROM DATE.
034100           OPEN INPUT DIMENSION-FILE, SCORE-FILE.
034200           OPEN OUTPUT GROUP-METRICS-FILE, GROUP-PATTERNS-FILE, SYSOUT.
034300           PERFORM 050-LOAD-DIMENSION-TABLE-RTN THRU 050-EXIT
034400               UNTIL NO-MORE-DIMENSIONS.
034500           READ SCORE-FILE
034600               AT END
034700                   MOVE "N" TO MORE-SCORE-SW
034800           END-READ.
034900           IF NOT NO-MORE-SCORE-RECS
035000               MOVE SCR-CAND-ID TO HOLD-CAND-ID
035100               PERFORM 600-LOOKUP-GROUP-KEY-RTN THRU 600-EXIT
035200               MOVE WS-CURR-GROUP-KEY TO HOLD-GROUP-KEY.
035300       000-EXIT.
035400           EXIT.
035500
035600      ****** LOADS THE DIMENSION MASTER INTO AN IN-STORAGE TABLE FOR
035700      ****** BINARY SEARCH (SEARCH ALL) LOOKUP - CALLED ONCE PER ROW
035800      ****** UNTIL THE DIMENSION FILE SIGNALS END OF FILE
035900       050-LOAD-DIMENSION-TABLE-RTN.
036000           MOVE "050-LOAD-DIMENSION-TABLE-RTN" TO PARA-NAME.
036100           READ DIMENSION-FILE
036200               AT END
036300                   GO TO 050-EXIT
036400           END-READ.
036500           ADD 1 TO DIM-TABLE-N.
036600           MOVE DIM-KEY       TO DIM-TBL-KEY(DIM-TABLE-N).
036700           MOVE DIM-GROUP-KEY  TO DIM-TBL-GROUP-KEY(DIM-TABLE-N).
036800           MOVE DIM-NAME       TO DIM-TBL-NAME(DIM-TABLE-N).
036900       050-EXIT.
037000           EXIT.
037100
037200      ****** ONE SCORE RECORD PER PASS - DRIVES THE CANDIDATE/GROUP
037300      ****** CONTROL BREAK.  A CANDIDATE CHANGE ALWAYS IMPLIES A GROUP
037400      ****** CHANGE TOO, SO THE CANDIDATE-BREAK BRANCH CLOSES OUT BOTH
037500      ****** LEVELS; THE GROUP-ONLY BREAK IS TESTED SEPARATELY BECAUSE
037600      ****** A CANDIDATE CAN HAVE MANY GROUPS IN A ROW WITH NO
037700      ****** CANDIDATE CHANGE AT ALL
037800       100-MAINLINE.
037900           MOVE "100-MAINLINE" TO PARA-NAME.
038000           IF SCR-CAND-ID NOT = HOLD-CAND-ID
038100               PERFORM 700-FINALIZE-GROUP-RTN THRU 700-EXIT
038200               PERFORM 750-FINALIZE-CANDIDATE-RTN THRU 750-EXIT
038300               MOVE SCR-CAND-ID TO HOLD-CAND-ID
038400               PERFORM 600-LOOKUP-GROUP-KEY-RTN THRU 600-EXIT
038500               MOVE WS-CURR-GROUP-KEY TO HOLD-GROUP-KEY
038600           ELSE
038700               PERFORM 600-LOOKUP-GROUP-KEY-RTN THRU 600-EXIT
038800               IF WS-CURR-GROUP-KEY NOT = HOLD-GROUP-KEY
038900                   PERFORM 700-FINALIZE-GROUP-RTN THRU 700-EXIT
039000                   MOVE WS-CURR-GROUP-KEY TO HOLD-GROUP-KEY
039100               END-IF
039200           END-IF.
039300
039400      ****** EVERY ROW IS NORMALIZED AND ACCUMULATED REGARDLESS OF
039500      ****** WHETHER A BREAK JUST HAPPENED - THE BREAK LOGIC ABOVE ONLY
039600      ****** CLOSES OUT THE PRIOR GROUP/CANDIDATE, IT NEVER SKIPS THE
039700      ****** CURRENT ROW
039800           PERFORM 200-NORMALIZE-SCORE-RTN THRU 200-EXIT.
039900           PERFORM 250-ACCUMULATE-SCORE-RTN THRU 250-EXIT.
040000
040100           READ SCORE-FILE
040200               AT END
040300                   MOVE "N" TO MORE-SCORE-SW
040400           END-READ.
040500           ADD 1 TO RECORDS-READ.
040600       100-EXIT.
040700           EXIT.
040800
040900      ****** SEARCH ALL IS A BINARY SEARCH - THE DIMENSION TABLE IS
041000      ****** LOADED ASCENDING BY DIM-TBL-KEY SO THIS MATCHES THE WAY
041100      ****** THE EXTRACT WAS SORTED ON THE WAY IN.  A DIMENSION KEY NOT
041200      ****** FOUND IN THE MASTER IS TREATED AS UNGROUPED RATHER THAN AN
041300      ****** ERROR - A NEW DIMENSION CAN BE ADDED TO THE RUBRIC BEFORE
041400      ****** THE DIMENSION MASTER EXTRACT IS REGENERATED
041500       600-LOOKUP-GROUP-KEY-RTN.
041600           MOVE "600-LOOKUP-GROUP-KEY-RTN" TO PARA-NAME.
041700           MOVE "ungrouped" TO WS-CURR-GROUP-KEY.
041800           SEARCH ALL DIM-TABLE-ENT
041900               AT END
042000                   CONTINUE
042100               WHEN DIM-TBL-KEY(DIM-IDX) = SCR-DIM-KEY
042200                   MOVE DIM-TBL-GROUP-KEY(DIM-IDX) TO WS-CURR-GROUP-KEY
042300           END-SEARCH.
042400       600-EXIT.
042500           EXIT.
042600
042700      ****** RAW / 5 VIA THE SHOP-STANDARD GRPSTAT SUBPROGRAM - STRICT
042800      ****** MODE, SO AN OUT-OF-RANGE RAW SCORE COMES BACK AS AN ERROR
042900      ****** RATHER THAN BEING SILENTLY FORCED TO A BOUND
043000       200-NORMALIZE-SCORE-RTN.
043100           MOVE "200-NORMALIZE-SCORE-RTN" TO PARA-NAME.
043200           MOVE SCR-RAW TO GRP-RAW-SCORE.
043300           MOVE ZERO TO SUB-RETURN-CD.
043400           CALL "GRPSTAT" USING GRPSTAT-LINK, SUB-RETURN-CD.
043500           IF SUB-RETURN-CD NOT = ZERO
043600               ADD 1 TO ERROR-RECS
043700               DISPLAY "** OUT-OF-RANGE RAW SCORE SKIPPED **"
043800               DISPLAY SCR-CAND-ID
043900               DISPLAY SCR-DIM-KEY
044000           ELSE
044100               MOVE GRP-NORM-SCORE TO SCR-NORM.
044200       200-EXIT.
044300           EXIT.
044400
044500      ****** ADDS THE NORMALIZED SCORE TO THE CURRENT GROUP'S
044600      ****** DIMENSION TABLE AND RUNNING SUM/SUM-OF-SQUARES.  SKIPPED
044700      ****** ENTIRELY WHEN SUB-RETURN-CD IS NON-ZERO SO A REJECTED RAW
044800      ****** SCORE NEVER POLLUTES THE GROUP STATISTICS
044900       250-ACCUMULATE-SCORE-RTN.
045000           MOVE "250-ACCUMULATE-SCORE-RTN" TO PARA-NAME.
045100      ****** NOTHING BELOW RUNS WHEN SUB-RETURN-CD CAME BACK NON-ZERO -
045200      ****** THE REJECTED RAW SCORE MUST NOT POLLUTE THE GROUP'S SUM,
045300      ****** SUM-OF-SQUARES, MIN OR MAX
045400           IF SUB-RETURN-CD = ZERO
045500      ****** KEEP THE NORMALIZED SCORE BY DIMENSION KEY - THIS TABLE IS
045600      ****** WHAT 717-BUILD-TIE-LISTS-RTN AND 735-BNECK-DETAIL-RTN
045700      ****** RE-WALK LATER TO NAME TIED DIMENSIONS
045800               ADD 1 TO GROUP-DIM-TBL-N
045900               MOVE SCR-DIM-KEY TO GDM-KEY(GROUP-DIM-TBL-N)
046000               MOVE SCR-NORM    TO GDM-NORM(GROUP-DIM-TBL-N)
046100      ****** SUM AND SUM-OF-SQUARES FEED THE MEAN AND POPULATION
046200      ****** VARIANCE COMPUTED IN 710-WRITE-GROUP-METRICS-RTN
046300               ADD 1 TO GRP-N
046400               ADD SCR-NORM TO GRP-SUM
046500               COMPUTE GRP-SUMSQ = GRP-SUMSQ + (SCR-NORM * SCR-NORM)
046600      ****** THE FIRST ROW OF A NEW GROUP SEEDS BOTH MIN AND MAX; EVERY
046700      ****** ROW AFTER THAT ONLY REPLACES WHICHEVER BOUND IT BEATS
046800               IF GRP-N = 1
046900                   MOVE SCR-NORM TO GRP-MIN-VAL, GRP-MAX-VAL
047000               ELSE
047100                   IF SCR-NORM < GRP-MIN-VAL
047200                       MOVE SCR-NORM TO GRP-MIN-VAL
047300                   END-IF
047400                   IF SCR-NORM > GRP-MAX-VAL
047500                       MOVE SCR-NORM TO GRP-MAX-VAL
047600                   END-IF
047700               END-IF.
047800       250-EXIT.
047900           EXIT.
048000
048100      ****** CLOSES OUT THE CURRENT GROUP - WRITES ONE CGMETREC AND
048200      ****** ONE CGPATREC, THEN CLEARS THE GROUP ACCUMULATORS SO THE
048300      ****** NEXT GROUP STARTS FROM A CLEAN SLATE.  A GROUP WITH ZERO
048400      ****** SCORE ROWS (GRP-N = ZERO) WRITES NOTHING - THIS CAN HAPPEN
048500      ****** AT 000-HOUSEKEEPING TIME BEFORE ANY ROW HAS BEEN READ
048600       700-FINALIZE-GROUP-RTN.
048700           MOVE "700-FINALIZE-GROUP-RTN" TO PARA-NAME.
048800           IF GRP-N > ZERO
048900               PERFORM 710-WRITE-GROUP-METRICS-RTN THRU 710-EXIT
049000               PERFORM 720-CLASSIFY-GROUP-RTN THRU 720-EXIT
049100               PERFORM 730-WRITE-GROUP-PATTERNS-RTN THRU 730-EXIT
049200               ADD 1 TO GROUPS-PROCESSED.
049300           MOVE ZERO TO GRP-SUM, GRP-SUMSQ, GRP-N, GROUP-DIM-TBL-N.
049400       700-EXIT.
049500           EXIT.
049600
049700      ****** BUILDS AND WRITES THE GROUP-METRICS OUTPUT ROW - MEAN,
049800      ****** POPULATION STANDARD DEVIATION (VIA 715-SQRT-RTN), MIN,
049900      ****** MAX, RANGE, DIMENSION COUNT, AND THE TIE-AWARE MIN/MAX
050000      ****** DIMENSION LISTS BUILT BY 717-BUILD-TIE-LISTS-RTN
050100       710-WRITE-GROUP-METRICS-RTN.
050200           MOVE "710-WRITE-GROUP-METRICS-RTN" TO PARA-NAME.
050300           MOVE HOLD-CAND-ID   TO CGM-CAND-ID.
050400           MOVE HOLD-GROUP-KEY TO CGM-GROUP-KEY.
050500           COMPUTE CGM-MEAN ROUNDED = GRP-SUM / GRP-N.
050600      ****** POPULATION VARIANCE = (SUM OF SQUARES / N) - MEAN SQUARED;
050700      ****** A TINY NEGATIVE RESULT CAN APPEAR FROM ROUNDING WHEN ALL
050800      ****** SCORES IN THE GROUP ARE IDENTICAL, SO IT IS FLOORED AT ZERO
050900      ****** BEFORE THE SQUARE ROOT IS TAKEN
051000           COMPUTE SQRT-VARIANCE ROUNDED =
051100               (GRP-SUMSQ / GRP-N) - (CGM-MEAN * CGM-MEAN).
051200           IF SQRT-VARIANCE < ZERO
051300               MOVE ZERO TO SQRT-VARIANCE.
051400           PERFORM 715-SQRT-RTN THRU 715-EXIT.
051500           MOVE SQRT-X TO CGM-STD-POP.
051600           MOVE GRP-MIN-VAL TO CGM-MIN.
051700           MOVE GRP-MAX-VAL TO CGM-MAX.
051800           COMPUTE CGM-RANGE ROUNDED = GRP-MAX-VAL - GRP-MIN-VAL.
051900           MOVE GRP-N TO CGM-N-DIMS.
052000      ****** CLEARED TO SPACES BEFORE THE TIE-LIST PASS BELOW SINCE
052100      ****** 717-BUILD-TIE-LISTS-RTN ONLY APPENDS, IT NEVER INITIALIZES
052200           MOVE SPACES TO CGM-MIN-DIMS, CGM-MAX-DIMS.
052300      ****** ONE PASS OVER EVERY DIMENSION IN THE GROUP'S TABLE, CALLING
052400      ****** DIMLTH FOR ANY ENTRY THAT TIES THE JUST-COMPUTED MIN OR MAX
052500           PERFORM 717-BUILD-TIE-LISTS-RTN THRU 717-EXIT
052600               VARYING GDM-IDX FROM 1 BY 1 UNTIL GDM-IDX > GRP-N.
052700           WRITE CAND-GROUP-METRIC-REC.
052800           ADD 1 TO RECORDS-WRITTEN.
052900       710-EXIT.
053000           EXIT.
053100
053200      ****** NEWTON-RAPHSON SQUARE ROOT - THIS COMPILER HAS NO SQRT
053300      ****** VERB, SO TWENTY ITERATIONS OF X' = (X + V/X) / 2 ARE RUN;
053400      ****** TWENTY WAS CHOSEN BECAUSE IT CONVERGES WELL PAST SIX
053500      ****** DECIMAL PLACES FOR EVERY VARIANCE VALUE THIS PROGRAM CAN
053600      ****** PRODUCE (THE RUBRIC SCALE IS BOUNDED 0 TO 1), WITH ROOM
053700      ****** TO SPARE
053800       715-SQRT-RTN.
053900           MOVE "715-SQRT-RTN" TO PARA-NAME.
054000           IF SQRT-VARIANCE = ZERO
054100               MOVE ZERO TO SQRT-X
054200           ELSE
054300               MOVE SQRT-VARIANCE TO SQRT-X
054400               IF SQRT-X < 1
054500                   MOVE 1 TO SQRT-X
054600               END-IF
054700               PERFORM 716-SQRT-ITERATE-RTN THRU 716-EXIT
054800                   VARYING SQRT-ITER FROM 1 BY 1 UNTIL SQRT-ITER > 20.
054900       715-EXIT.
055000           EXIT.
055100
055200      ****** ONE NEWTON-RAPHSON ITERATION - STARTING SQRT-X AT 1 WHEN
055300      ****** THE VARIANCE IS BELOW 1 KEEPS THE ITERATION FROM DIVIDING
055400      ****** BY A VERY SMALL NUMBER ON THE FIRST PASS
055500       716-SQRT-ITERATE-RTN.
055600           COMPUTE SQRT-X-NEXT ROUNDED =
055700               (SQRT-X + (SQRT-VARIANCE / SQRT-X)) / 2.
055800           MOVE SQRT-X-NEXT TO SQRT-X.
055900       716-EXIT.
056000           EXIT.
056100
056200      ****** DIMLTH APPENDS ONE TIED DIMENSION KEY PER CALL - MIN AND
056300      ****** MAX LISTS ARE BUILT IN THE SAME PASS OVER THE GROUP'S
056400      ****** DIMENSION TABLE.  THE EQUALITY TEST USES A SMALL TOLERANCE
056500      ****** RATHER THAN AN EXACT COMPARE SINCE GDM-NORM AND GRP-MIN-
056600      ****** VAL/GRP-MAX-VAL CAN DIFFER IN THE LAST DECIMAL PLACE AFTER
056700      ****** SEPARATE ROUNDED COMPUTATIONS EVEN WHEN THEY REPRESENT THE
056800      ****** SAME UNDERLYING SCORE
056900       717-BUILD-TIE-LISTS-RTN.
057000           MOVE "717-BUILD-TIE-LISTS-RTN" TO PARA-NAME.
057100           IF (GDM-NORM(GDM-IDX) - GRP-MIN-VAL >= -0.000000000001)
057200               AND (GDM-NORM(GDM-IDX) - GRP-MIN-VAL <= 0.000000000001)
057300               MOVE GDM-KEY(GDM-IDX)  TO DIMLTH-KEY-ARG
057400               MOVE CGM-MIN-DIMS      TO DIMLTH-LIST-ARG
057500               CALL "DIMLTH" USING DIMLTH-KEY-ARG, DIMLTH-LIST-ARG,
057600                                   SUB-RETURN-CD
057700               MOVE DIMLTH-LIST-ARG TO CGM-MIN-DIMS
057800           END-IF.
057900           IF (GDM-NORM(GDM-IDX) - GRP-MAX-VAL >= -0.000000000001)
058000               AND (GDM-NORM(GDM-IDX) - GRP-MAX-VAL <= 0.000000000001)
058100               MOVE GDM-KEY(GDM-IDX)  TO DIMLTH-KEY-ARG
058200               MOVE CGM-MAX-DIMS      TO DIMLTH-LIST-ARG
058300               CALL "DIMLTH" USING DIMLTH-KEY-ARG, DIMLTH-LIST-ARG,
058400                                   SUB-RETURN-CD
058500               MOVE DIMLTH-LIST-ARG TO CGM-MAX-DIMS
058600           END-IF.
058700       717-EXIT.
058800           EXIT.
058900
059000      ****** PATNPROC RETURNS THE SIX BOOLEAN FLAGS FROM THE FIVE GROUP
059100      ****** SUMMARY STATISTICS - BOTTLENECK DIMENSION DETAIL IS
059200      ****** FINISHED SEPARATELY IN 730/735 BELOW SINCE ONLY THIS
059300      ****** PROGRAM HOLDS THE FULL PER-DIMENSION TABLE FOR THE GROUP
059400       720-CLASSIFY-GROUP-RTN.
059500           MOVE "720-CLASSIFY-GROUP-RTN" TO PARA-NAME.
059600           MOVE CGM-MEAN    TO PTN-GROUP-MEAN.
059700           MOVE CGM-STD-POP TO PTN-GROUP-STD-POP.
059800           MOVE CGM-MIN     TO PTN-GROUP-MIN.
059900           MOVE CGM-MAX     TO PTN-GROUP-MAX.
060000           MOVE CGM-RANGE   TO PTN-GROUP-RANGE.
060100           CALL "PATNPROC" USING PATNPROC-LINK, SUB-RETURN-CD.
060200       720-EXIT.
060300           EXIT.
060400
060500      ****** BUILDS AND WRITES THE GROUP-PATTERNS OUTPUT ROW FROM THE
060600      ****** SIX FLAGS RETURNED BY PATNPROC; BOTTLENECK DETAIL FIELDS
060700      ****** ARE LEFT BLANK/ZERO UNLESS PTN-BOTTLENECKED WAS SET
060800       730-WRITE-GROUP-PATTERNS-RTN.
060900           MOVE "730-WRITE-GROUP-PATTERNS-RTN" TO PARA-NAME.
061000           MOVE HOLD-CAND-ID      TO CGP-CAND-ID.
061100           MOVE HOLD-GROUP-KEY    TO CGP-GROUP-KEY.
061200           MOVE PTN-BALANCED      TO CGP-BALANCED.
061300           MOVE PTN-BOTTLENECKED  TO CGP-BOTTLENECKED.
061400           MOVE PTN-POLARISED     TO CGP-POLARISED.
061500           MOVE PTN-NOISY         TO CGP-NOISY.
061600           MOVE PTN-UNIF-LOW      TO CGP-UNIF-LOW.
061700           MOVE PTN-UNIF-HIGH     TO CGP-UNIF-HIGH.
061800      ****** CLEARED EVERY TIME SO A CANDIDATE/GROUP WITHOUT A BOTTLENECK
061900      ****** DOES NOT CARRY STALE DETAIL FROM THE PRIOR GROUP'S RECORD
062000           MOVE SPACES            TO CGP-BNECK-DIM, CGP-BNECK-DIMS.
062100           MOVE ZERO              TO CGP-BNECK-VAL.
062200      ****** ONLY WALK THE DIMENSION TABLE WHEN PATNPROC ACTUALLY SET THE
062300      ****** BOTTLENECK FLAG - OTHERWISE THE DETAIL FIELDS STAY BLANK/ZERO
062400           IF PTN-BOTTLENECKED = 1
062500               PERFORM 735-BNECK-DETAIL-RTN THRU 735-EXIT
062600                   VARYING GDM-IDX FROM 1 BY 1 UNTIL GDM-IDX > GRP-N.
062700           WRITE CAND-GROUP-PATTERN-REC.
062800           ADD 1 TO RECORDS-WRITTEN.
062900       730-EXIT.
063000           EXIT.
063100
063200      ****** NAMES THE FIRST TIED MINIMUM DIMENSION IN CGP-BNECK-DIM/
063300      ****** CGP-BNECK-VAL, AND APPENDS EVERY TIED DIMENSION (INCLUDING
063400      ****** THE FIRST) TO THE FULL TIE LIST IN CGP-BNECK-DIMS VIA
063500      ****** DIMLTH - SAME TOLERANCE-BASED EQUALITY TEST AS 717 ABOVE
063600       735-BNECK-DETAIL-RTN.
063700           IF (GDM-NORM(GDM-IDX) - CGM-MIN >= -0.000000000001)
063800               AND (GDM-NORM(GDM-IDX) - CGM-MIN <= 0.000000000001)
063900               IF CGP-BNECK-DIM = SPACES
064000                   MOVE GDM-KEY(GDM-IDX) TO CGP-BNECK-DIM
064100                   MOVE CGM-MIN          TO CGP-BNECK-VAL
064200               END-IF
064300               MOVE GDM-KEY(GDM-IDX)   TO DIMLTH-KEY-ARG
064400               MOVE CGP-BNECK-DIMS     TO DIMLTH-LIST-ARG
064500               CALL "DIMLTH" USING DIMLTH-KEY-ARG, DIMLTH-LIST-ARG,
064600                                   SUB-RETURN-CD
064700               MOVE DIMLTH-LIST-ARG TO CGP-BNECK-DIMS
064800           END-IF.
064900       735-EXIT.
065000           EXIT.
065100
065200      ****** PLACEHOLDER FOR ANY PER-CANDIDATE (ACROSS-GROUP) ROLL-UP -
065300      ****** NONE NEEDED TODAY, KEPT SO A FUTURE CANDIDATE-LEVEL
065400      ****** SUMMARY HAS SOMEWHERE TO HOOK IN WITHOUT RESHAPING THE
065500      ****** CONTROL-BREAK LOGIC ABOVE
065600       750-FINALIZE-CANDIDATE-RTN.
065700           MOVE "750-FINALIZE-CANDIDATE-RTN" TO PARA-NAME.
065800           ADD 1 TO CANDIDATES-PROCESSED.
065900       750-EXIT.
066000           EXIT.
066100
066200      ****** CLOSES OUT THE LAST GROUP AND LAST CANDIDATE ON THE FILE -
066300      ****** THERE IS NO TRAILING SENTINEL ROW, SO THE NORMAL BREAK
066400      ****** LOGIC IN 100-MAINLINE NEVER FIRES FOR THE FINAL GROUP
066500       800-FINAL-BREAK-RTN.
066600           MOVE "800-FINAL-BREAK-RTN" TO PARA-NAME.
066700           PERFORM 700-FINALIZE-GROUP-RTN THRU 700-EXIT.
066800           IF HOLD-CAND-ID NOT = SPACES
066900               PERFORM 750-FINALIZE-CANDIDATE-RTN THRU 750-EXIT.
067000       800-EXIT.
067100           EXIT.
067200
067300      ****** SHARED BY NORMAL END-OF-JOB CLEANUP AND THE ABEND ROUTINE
067400      ****** SO FILES ARE ALWAYS CLOSED CLEANLY EITHER WAY
067500       700-CLOSE-FILES.
067600           MOVE "700-CLOSE-FILES" TO PARA-NAME.
067700           CLOSE DIMENSION-FILE, SCORE-FILE, GROUP-METRICS-FILE,
067800                 GROUP-PATTERNS-FILE, SYSOUT.
067900       700-CLOSE-EXIT.
068000           EXIT.
068100
068200      ****** NORMAL END OF JOB - CLOSES FILES AND WRITES THE RUN TOTALS
068300      ****** TO THE OPERATOR'S CONSOLE LOG
068400       900-CLEANUP.
068500           MOVE "900-CLEANUP" TO PARA-NAME.
068600           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
068700           DISPLAY "** CANDIDATES PROCESSED **".
068800           DISPLAY CANDIDATES-PROCESSED.
068900           DISPLAY "** GROUPS PROCESSED **".
069000           DISPLAY GROUPS-PROCESSED.
069100           DISPLAY "** SCORE ERRORS **".
069200           DISPLAY ERROR-RECS.
069300           DISPLAY "******** NORMAL END OF JOB CANDPASS ********".
069400       900-EXIT.
069500           EXIT.
069600
069700      ****** ABNORMAL END - NOT REACHED BY ANY LOGIC IN THIS PROGRAM
069800      ****** TODAY, KEPT AS THE SHOP-STANDARD HOOK FOR A FUTURE FORCED
069900      ****** ABEND PATH (FOR EXAMPLE IF STRICT-MODE ERROR VOLUME EVER
070000      ****** NEEDS TO HALT THE RUN RATHER THAN JUST SKIP RECORDS)
070100       1000-ABEND-RTN.
070200           WRITE SYSOUT-REC FROM ABEND-REC.
070300           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
070400           DISPLAY "*** ABNORMAL END OF JOB-CANDPASS ***" UPON CONSOLE.
070500           DIVIDE ZERO-VAL INTO ONE-VAL.
