000100      ******************************************************************
000200      * ABENDREC  -  SHOP-STANDARD ABEND DIAGNOSTIC WORK AREA         *
000300      *             COPIED INTO EVERY PPD BATCH PROGRAM SO SYSOUT      *
000400      *             DUMP LINES CARRY A COMMON, SEARCHABLE LAYOUT        *
000500      ******************************************************************
000600      * MAINTENANCE LOG                                                *
000700      * 062588RS  ORIGINAL SHOP STANDARD ABEND AREA                    *
000800      * 040993JS  ADDED ZERO-VAL/ONE-VAL FOR FORCED 0C7 ON HARD ABEND   *
000900      ******************************************************************
001000       01  ABEND-REC.
001100           05  PARA-NAME                PIC X(20).
001200           05  ABEND-REASON              PIC X(60).
001300           05  ACTUAL-VAL                PIC S9(9)V9(6).
001400           05  EXPECTED-VAL              PIC S9(9)V9(6).
001500           05  ZERO-VAL                  PIC 9(1) VALUE ZERO.
001600           05  ONE-VAL                   PIC 9(1) VALUE 1.
001700           05  FILLER                    PIC X(10).
001800      ******************************************************************
001900      * 052501AK  ADDED FLAT DUMP-LINE VIEW SO SYSOUT WRITE FROM        *
002000      *           ABEND-REC NO LONGER DEPENDS ON GROUP BOUNDARIES       *
002100      ******************************************************************
002200       01  ABEND-REC-ALT REDEFINES ABEND-REC.
002300           05  ABEND-DUMP-LINE          PIC X(124).
