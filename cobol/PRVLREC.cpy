000100      ******************************************************************
000200      * PRVLREC   -  PATTERN PREVALENCE RECORD LAYOUT                 *
000300      *             FILE        DDS0001.PPD.PREVALENCE (OUTPUT)        *
000400      *             ORGANIZATION  LINE SEQUENTIAL                     *
000500      *             SEQUENCE      OVERALL ROWS THEN BY-GROUP ROWS      *
000600      *             WRITTEN BY    PRVLPASS                             *
000700      ******************************************************************
000800      * MAINTENANCE LOG                                                *
000900      * 081997RS  ORIGINAL LAYOUT - OVERALL PATTERN PREVALENCE          *
001000      * 021098LP  ADDED PRV-GROUP-KEY FOR BY-GROUP PREVALENCE ROWS      *
001100      ******************************************************************
001200       01  PREVALENCE-REC.
001300           05  PRV-GROUP-KEY            PIC X(40).
001400           05  PRV-LABEL                 PIC X(15).
001500           05  PRV-COUNT                 PIC 9(6).
001600           05  PRV-PROPORTION            PIC 9(1)V9(6).
001700           05  FILLER                    PIC X(05).
