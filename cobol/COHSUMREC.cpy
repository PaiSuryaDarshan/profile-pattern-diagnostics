000100      ******************************************************************
000200      * COHSUMREC -  COHORT SUMMARY STATISTICS RECORD LAYOUT          *
000300      *             FILE        DDS0001.PPD.COHORT-SUMMARY (OUTPUT)    *
000400      *             ORGANIZATION  LINE SEQUENTIAL                     *
000500      *             SEQUENCE      DIMENSION ROWS THEN GROUP ROWS       *
000600      *             WRITTEN BY    COHRPASS                             *
000700      ******************************************************************
000800      * MAINTENANCE LOG                                                *
000900      * 070495JS  ORIGINAL LAYOUT - ACROSS-CANDIDATE SUMMARY STATS      *
001000      * 112798RS  ADDED P10/P25/P50/P75/P90 PERCENTILE BUCKETS          *
001100      ******************************************************************
001200       01  COHORT-SUMMARY-REC.
001300           05  CSM-KEY                  PIC X(60).
001400           05  CSM-MEAN                  PIC S9(1)V9(6).
001500           05  CSM-MEDIAN                PIC S9(1)V9(6).
001600           05  CSM-STD                   PIC S9(1)V9(6).
001700           05  CSM-IQR                   PIC S9(1)V9(6).
001800           05  CSM-MIN                   PIC S9(1)V9(6).
001900           05  CSM-MAX                   PIC S9(1)V9(6).
002000           05  CSM-P10                   PIC S9(1)V9(6).
002100           05  CSM-P25                   PIC S9(1)V9(6).
002200           05  CSM-P50                   PIC S9(1)V9(6).
002300           05  CSM-P75                   PIC S9(1)V9(6).
002400           05  CSM-P90                   PIC S9(1)V9(6).
002500           05  FILLER                    PIC X(10).
