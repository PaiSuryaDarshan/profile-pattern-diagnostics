000100      ******************************************************************
000200      * BRCHREC   -  THRESHOLD BREACH RATE RECORD LAYOUT              *
000300      *             FILE        DDS0001.PPD.BREACH (OUTPUT)            *
000400      *             ORGANIZATION  LINE SEQUENTIAL                     *
000500      *             SEQUENCE      PER DIMENSION THEN PER GROUP         *
000600      *             WRITTEN BY    COHRPASS                             *
000700      ******************************************************************
000800      * MAINTENANCE LOG                                                *
000900      * 070495JS  ORIGINAL LAYOUT - OPERATIONAL THRESHOLD BREACH RATE   *
001000      * 112798RS  GENERALISED TO CARRY ANY NAMED TAU, NOT JUST          *
001100      *           TAU-OPERATIONAL, SO RPT COMMITTEE COULD ADD TAU-HIGH *
001200      *           AND TAU-LOW WITHOUT A NEW FILE                       *
001300      ******************************************************************
001400       01  BREACH-RATE-REC.
001500           05  BRR-KEY                  PIC X(60).
001600           05  BRR-TAU-NAME              PIC X(20).
001700           05  BRR-TAU-VALUE             PIC 9(1)V9(6).
001800           05  BRR-RATE                  PIC 9(1)V9(6).
001900           05  FILLER                    PIC X(05).
