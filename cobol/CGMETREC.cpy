000100      ******************************************************************
000200      * CGMETREC  -  CANDIDATE X GROUP METRIC RECORD LAYOUT           *
000300      *             FILE        DDS0001.PPD.GROUP-METRICS (OUTPUT)     *
000400      *             ORGANIZATION  LINE SEQUENTIAL                     *
000500      *             WRITTEN BY    CANDPASS, PPDRPT                     *
000600      *             READ BY       COHRPASS                             *
000700      ******************************************************************
000800      * MAINTENANCE LOG                                                *
000900      * 062794JS  ORIGINAL LAYOUT - WITHIN-CANDIDATE GROUP STATISTICS   *
001000      * 081997RS  ADDED TIE-AWARE CGM-MIN-DIMS/CGM-MAX-DIMS LISTS       *
001100      *           PER DIAGNOSTICS COMMITTEE REQUEST DDTS 4471          *
001200      ******************************************************************
001300       01  CAND-GROUP-METRIC-REC.
001400           05  CGM-CAND-ID              PIC X(10).
001500           05  CGM-GROUP-KEY             PIC X(40).
001600           05  CGM-MEAN                  PIC S9(1)V9(6).
001700           05  CGM-STD-POP               PIC S9(1)V9(6).
001800           05  CGM-MIN                   PIC S9(1)V9(6).
001900           05  CGM-MAX                   PIC S9(1)V9(6).
002000           05  CGM-RANGE                 PIC S9(1)V9(6).
002100           05  CGM-N-DIMS                PIC 9(3).
002200           05  CGM-MIN-DIMS              PIC X(120).
002300           05  CGM-MAX-DIMS              PIC X(120).
002400           05  FILLER                    PIC X(10).
