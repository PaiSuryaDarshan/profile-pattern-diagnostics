000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  PRVLPASS.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 08/19/97.
000600       DATE-COMPILED. 08/19/97.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM IS THE PREVALENCE PASS OF THE PROFILE
001300      *          PATTERN DIAGNOSTICS (PPD) BATCH.  IT READS EVERY
001400      *          CANDIDATE X GROUP PATTERN RECORD WRITTEN BY CANDPASS,
001500      *          ASSIGNS EACH ROW EXACTLY ONE PRIORITY LABEL, AND TALLIES
001600      *          HOW OFTEN EACH LABEL OCCURS - ONCE OVERALL AND ONCE PER
001700      *          GROUP.  THE FIXED SIX GROUPS GET THEIR TALLY BUCKETS UP
001800      *          FRONT; ANY OTHER GROUP KEY SEEN IN THE DATA PICKS UP A
001900      *          BUCKET OF ITS OWN AS IT IS ENCOUNTERED.
002000      *
002100      *          A CANDIDATE X GROUP ROW CAN COME BACK FROM CANDPASS
002200      *          WITH SEVERAL PATTERN FLAGS SET AT ONCE (SEE THE
002300      *          PATNPROC REMARKS FOR WHY THAT IS INTENTIONAL), BUT
002400      *          THE PREVALENCE REPORT NEEDS EXACTLY ONE LABEL PER
002500      *          ROW SO THE COUNTS ADD UP TO THE CANDIDATE X GROUP
002600      *          ROW COUNT.  200-ASSIGN-LABEL-RTN RESOLVES THIS BY A
002700      *          FIXED PRIORITY ORDER - BOTTLENECKED IS CONSIDERED
002800      *          THE MOST ACTIONABLE FINDING AND SO OUTRANKS EVERY
002900      *          OTHER FLAG, DOWN THROUGH OTHER AS THE LABEL FOR A
003000      *          ROW WITH NO FLAG SET AT ALL.  THIS PRIORITY ORDER
003100      *          IS A RUBRIC COMMITTEE DECISION, NOT AN ARBITRARY
003200      *          CODING CHOICE, AND SHOULD NOT BE REORDERED WITHOUT
003300      *          COMMITTEE SIGN-OFF.
003400      *
003500      *          THE BY-GROUP TALLY TABLE IS SIZED 1 TO 50 ENTRIES,
003600      *          OCCURS DEPENDING ON GROUP-TALLY-N, WITH THE SIX
003700      *          STANDING GROUPS PRE-LOADED AT HOUSEKEEPING TIME AND
003800      *          ANY FURTHER GROUP KEY APPENDED AS IT TURNS UP IN THE
003900      *          INPUT.  50 WAS JUDGED FAR MORE THAN THE SHOP WOULD
004000      *          EVER CONFIGURE (SIX STANDING GROUPS PLUS ROOM FOR A
004100      *          GENEROUS MARGIN OF AD HOC/EXPERIMENTAL GROUPS), NOT
004200      *          A HARD BUSINESS LIMIT - A GROUP KEY SEEN AFTER THE
004300      *          TABLE IS FULL IS SIMPLY NOT GIVEN ITS OWN BUCKET.
004400      ******************************************************************
004500      * MAINTENANCE LOG                                                *
004600      * 081997RS  ORIGINAL PROGRAM - READS THE BREACH FILE, TALLIES     *
004700      *           OVERALL AND BY-GROUP BREACH COUNTS, AND BALANCES THE   *
004800      *           RUN AGAINST ITS OWN TRAILER RECORD                     *
004900      * 021098LP  ADDED BY-GROUP TALLY BUCKETS (OVERALL ONLY AT FIRST)  *
005000      * 061198LP  RAISED THE GROUP TABLE LIMIT FROM 20 TO 50 ENTRIES    *
005100      *           AFTER A PILOT RUN WITH AN EXPERIMENTAL GROUP SET      *
005200      *           CAME WITHIN THREE OF THE OLD LIMIT; NO OTHER LOGIC    *
005300      *           CHANGE                                                *
005400      * 030301AK  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, SIGNED   *
005500      *           OFF                                                   *
005600      * 041702LP  SHOP STANDARDS AUDIT - DROPPED THE UNUSED PRINT       *
005700      *           SPECIAL-NAMES ENTRY, ADDED A STANDALONE WS-DATE       *
005800      *           77-LEVEL DATE STAMP PER SHOP CONVENTION               *
005900      * 072903LP  CONFIRMED WITH THE RUBRIC COMMITTEE THAT THE SEVEN-   *
006000      *           LABEL PRIORITY ORDER IN 200-ASSIGN-LABEL-RTN STANDS   *
006100      *           AS-IS FOR THIS RUBRIC REVISION; DOCUMENTED IN THE     *
006200      *           REMARKS ABOVE SO THE ORDER IS NOT MISTAKEN FOR AN     *
006300      *           ARBITRARY CODING CHOICE ON A FUTURE CHANGE            *
006400      ******************************************************************
006500
006600       ENVIRONMENT DIVISION.
006700       CONFIGURATION SECTION.
006800       SOURCE-COMPUTER. IBM-390.
006900       OBJECT-COMPUTER. IBM-390.
007000       INPUT-OUTPUT SECTION.
007100       FILE-CONTROL.
007200      ****** SYSOUT CARRIES THE JOB BANNER LINES AND, ON AN ABEND, THE
007300      ****** STANDARD ABEND-REC TRACE LINE
007400           SELECT SYSOUT
007500           ASSIGN TO UT-S-SYSOUT
007600             ORGANIZATION IS SEQUENTIAL.
007700
007800      ****** THE CANDIDATE X GROUP PATTERN EXTRACT WRITTEN BY CANDPASS -
007900      ****** THIS PROGRAM'S ONLY INPUT
008000           SELECT GROUP-PATTERNS-FILE
008100           ASSIGN TO UT-S-CGPAT
008200             ACCESS MODE IS SEQUENTIAL
008300             FILE STATUS IS OFCODE.
008400
008500      ****** THE OUTPUT PREVALENCE REPORT FILE - ONE ROW PER LABEL PER
008600      ****** TALLY BUCKET (OVERALL PLUS EACH GROUP WITH AT LEAST ONE
008700      ****** ROW)
008800           SELECT PREVALENCE-FILE
008900           ASSIGN TO UT-S-PRVL
009000             ACCESS MODE IS SEQUENTIAL
009100             FILE STATUS IS EFCODE.
009200
009300       DATA DIVISION.
009400       FILE SECTION.
009500       FD  SYSOUT
009600           RECORDING MODE IS F
009700           LABEL RECORDS ARE STANDARD
009800           RECORD CONTAINS 130 CHARACTERS
009900           BLOCK CONTAINS 0 RECORDS
010000           DATA RECORD IS SYSOUT-REC.
010100       01  SYSOUT-REC  PIC X(130).
010200
010300       FD  GROUP-PATTERNS-FILE
010400           RECORDING MODE IS F
010500           LABEL RECORDS ARE STANDARD
010600           BLOCK CONTAINS 0 RECORDS
010700           DATA RECORD IS CAND-GROUP-PATTERN-REC.
010800       COPY CGPATREC.
010900
011000       FD  PREVALENCE-FILE
011100           RECORDING MODE IS F
011200           LABEL RECORDS ARE STANDARD
011300           BLOCK CONTAINS 0 RECORDS
011400           DATA RECORD IS PREVALENCE-REC.
011500       COPY PRVLREC.
011600
011700       WORKING-STORAGE SECTION.
011800      ****** OFCODE DRIVES THE END-OF-FILE TEST ON THE PATTERN EXTRACT;
011900      ****** EFCODE IS CARRIED FOR SYMMETRY WITH THE SHOP'S OTHER
012000      ****** PROGRAMS BUT IS NOT CURRENTLY TESTED SINCE A WRITE FAILURE
012100      ****** ON THE PREVALENCE FILE IS EXPECTED TO ABEND THE STEP
012200       01  FILE-STATUS-CODES.
012300           05  OFCODE                   PIC X(2).
012400               88  NO-MORE-PATTERN-RECS  VALUE "10".
012500           05  EFCODE                   PIC X(2).
012600
012700      ****** THE SEVEN PRIORITY LABELS IN THEIR FIXED RANK ORDER - LBL-
012800      ****** IDX 1 IS THE HIGHEST-PRIORITY LABEL, 7 IS THE CATCH-ALL
012900       01  LABEL-NAME-TABLE.
013000           05  LABEL-NAME OCCURS 7 TIMES PIC X(15).
013100       01  LABEL-NAME-VALUES.
013200           05  FILLER PIC X(15) VALUE "bottlenecked".
013300           05  FILLER PIC X(15) VALUE "polarised".
013400           05  FILLER PIC X(15) VALUE "noisy".
013500           05  FILLER PIC X(15) VALUE "uniform_low".
013600           05  FILLER PIC X(15) VALUE "uniform_high".
013700           05  FILLER PIC X(15) VALUE "balanced".
013800           05  FILLER PIC X(15) VALUE "other".
013900      ****** ALTERNATE SUBSCRIPTED VIEW OVER THE SAME SEVEN VALUE
014000      ****** CLAUSES, USED WHEN 000-HOUSEKEEPING COPIES THE VALUES
014100      ****** INTO THE WORKING LABEL-NAME-TABLE ABOVE
014200       01  LABEL-NAME-ALT REDEFINES LABEL-NAME-VALUES.
014300           05  LABEL-NAME-ALT-ENT OCCURS 7 TIMES PIC X(15).
014400
014500      ****** OVR-COUNT(1-7) TALLIES EACH LABEL ACROSS THE WHOLE RUN;
014600      ****** OVR-TOTAL IS THE GRAND ROW COUNT, USED AS THE PROPORTION
014700      ****** DENOMINATOR IN 710-WRITE-ONE-PRV-RTN
014800       01  OVERALL-TALLY.
014900           05  OVR-COUNT OCCURS 7 TIMES PIC 9(6) COMP.
015000           05  OVR-TOTAL PIC 9(6) COMP VALUE ZERO.
015100      ****** FLAT BYTE VIEW OF THE OVERALL TALLY FOR A DUMP LINE
015200       01  OVERALL-TALLY-ALT REDEFINES OVERALL-TALLY.
015300           05  OVERALL-TALLY-FLAT       PIC X(25).
015400
015500      ****** GROUP-TALLY-N IS THE CURRENT NUMBER OF ACTIVE GROUP
015600      ****** BUCKETS - STARTS AT 6 FOR THE STANDING GROUPS AND GROWS
015700      ****** (UP TO 50) AS NEW GROUP KEYS ARE ENCOUNTERED IN
015800      ****** 400-TALLY-BY-GROUP-RTN
015900       01  GROUP-TALLY-N                PIC S9(4) COMP VALUE 6.
016000      ****** ONE ENTRY PER ACTIVE GROUP - ITS KEY, ITS SEVEN PER-LABEL
016100      ****** COUNTS AND ITS ROW TOTAL (USED AS THE PROPORTION
016200      ****** DENOMINATOR FOR THAT GROUP IN 810-WRITE-ONE-GROUP-PRV-RTN)
016300       01  GROUP-TALLY-TABLE.
016400           05  GRT-ENT OCCURS 1 TO 50 TIMES
016500                              DEPENDING ON GROUP-TALLY-N
016600                              INDEXED BY GRT-IDX.
016700               10  GRT-GROUP-KEY          PIC X(40).
016800               10  GRT-COUNT OCCURS 7 TIMES PIC 9(6) COMP.
016900               10  GRT-TOTAL               PIC 9(6) COMP.
017000      ****** FLAT BYTE VIEW OF ONE GROUP-TALLY ENTRY, FOR A DUMP LINE
017100      ****** WHEN A GROUP'S COUNTS LOOK SUSPECT
017200       01  GROUP-TALLY-TABLE-ALT REDEFINES GROUP-TALLY-TABLE.
017300           05  GRT-FLAT-ENT OCCURS 1 TO 50 TIMES
017400                              DEPENDING ON GROUP-TALLY-N
017500                              INDEXED BY GRT-FLAT-IDX
017600                              PIC X(89).
017700
017800      ****** STANDALONE RUN-DATE STAMP PER SHOP CONVENTION, DISPLAYED
017900      ****** ON THE SYSOUT BANNER AT HOUSEKEEPING TIME
018000       77  WS-DATE                      PIC 9(6).
018100
018200      ****** LBL-IDX IS THE WORKING SUBSCRIPT INTO THE SEVEN-LABEL
018300      ****** TABLES THROUGHOUT; MATCH-SW/GROUP-FOUND FLAGS WHETHER
018400      ****** 410-SCAN-GROUP-RTN FOUND AN EXISTING BUCKET FOR THIS ROW'S
018500      ****** GROUP KEY
018600       01  MISC-FIELDS.
018700           05  LBL-IDX                  PIC S9(4) COMP.
018800           05  MATCH-SW                  PIC X(1).
018900               88  GROUP-FOUND           VALUE "Y".
019000
019100      ****** RUN-LEVEL COUNTERS, DISPLAYED ON THE SYSOUT BANNER AT
019200      ****** 900-CLEANUP FOR THE OPERATOR'S RUN LOG
019300       01  COUNTERS-AND-ACCUMULATORS.
019400           05  RECORDS-READ             PIC S9(7) COMP VALUE ZERO.
019500           05  RECORDS-WRITTEN          PIC S9(9) COMP VALUE ZERO.
019600
019700       COPY ABENDREC.
019800
019900      ****** MAINLINE - LOAD THE LABEL TABLE AND SEED THE SIX STANDING
020000      ****** GROUPS, TALLY EVERY INPUT ROW, THEN WRITE THE OVERALL AND
020100      ****** BY-GROUP PREVALENCE ROWS
020200       PROCEDURE DIVISION.
020300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020400           PERFORM 100-MAINLINE THRU 100-EXIT
020500               UNTIL NO-MORE-PATTERN-RECS.
020600           PERFORM 700-WRITE-OVERALL-RTN THRU 700-EXIT.
020700      ****** ONE PASS OVER EVERY ACTIVE GROUP BUCKET, INCLUDING ANY
020800      ****** PICKED UP DYNAMICALLY DURING THE READ LOOP ABOVE
020900           PERFORM 800-WRITE-BY-GROUP-RTN THRU 800-EXIT
021000               VARYING GRT-IDX FROM 1 BY 1 UNTIL GRT-IDX > GROUP-TALLY-N.
021100           PERFORM 900-CLEANUP THRU 900-EXIT.
021200           MOVE ZERO TO RETURN-CODE.
021300           GOBACK.
021400
021500      ****** OPENS THE FILES, LOADS THE SEVEN-LABEL TABLE AND SEEDS
021600      ****** THE SIX STANDING GROUP BUCKETS BY NAME; ANY GROUP KEY NOT
021700      ****** ON THIS LIST PICKS UP A BUCKET LATER, DYNAMICALLY, IN
021800      ****** 400-TALLY-BY-GROUP-RTN
021900       000-HOUSEKEEPING.
022000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022100           DISPLAY "******** BEGIN JOB PRVLPASS ********".
022200           ACCEPT WS-DATE FROM DATE.
022300           MOVE LABEL-NAME-VALUES TO LABEL-NAME-TABLE.
022400           MOVE ZERO TO OVERALL-TALLY.
022500      ****** THE SIX STANDING GROUP KEYS, IN THE SAME FIXED ORDER THE
022600      ****** RUBRIC COMMITTEE USES ON EVERY OTHER PPD REPORT
022700           MOVE "communication_skills"                 TO
022800                                                 GRT-GROUP-KEY(1).
022900           MOVE "cognitive_insights"                     TO
023000                                                 GRT-GROUP-KEY(2).
023100           MOVE "analytical_quantitative_skills"          TO
023200                                                 GRT-GROUP-KEY(3).
023300           MOVE "problem_structuring_framework_use"       TO
023400                                                 GRT-GROUP-KEY(4).
023500           MOVE "execution_task_reliability"               TO
023600                                                 GRT-GROUP-KEY(5).
023700           MOVE "collaboration_professional_interaction"   TO
023800                                                 GRT-GROUP-KEY(6).
023900           PERFORM 005-CLEAR-GROUP-RTN THRU 005-EXIT
024000               VARYING GRT-IDX FROM 1 BY 1 UNTIL GRT-IDX > GROUP-TALLY-N.
024100           OPEN INPUT GROUP-PATTERNS-FILE.
024200           OPEN OUTPUT PREVALENCE-FILE, SYSOUT.
024300       000-EXIT.
024400           EXIT.
024500
024600      ****** ZEROES ONE GROUP BUCKET'S ROW TOTAL AND ALL SEVEN OF ITS
024700      ****** PER-LABEL COUNTS - CALLED ONCE PER STANDING GROUP AT
024800      ****** HOUSEKEEPING TIME AND ONCE MORE WHENEVER A NEW GROUP KEY
024900      ****** IS APPENDED IN 400-TALLY-BY-GROUP-RTN
025000       005-CLEAR-GROUP-RTN.
025100           MOVE ZERO TO GRT-TOTAL(GRT-IDX).
025200           PERFORM 006-CLEAR-ONE-COUNT-RTN THRU 006-EXIT
025300               VARYING LBL-IDX FROM 1 BY 1 UNTIL LBL-IDX > 7.
025400       005-EXIT.
025500           EXIT.
025600
025700      ****** CLEARS ONE OF THE SEVEN PER-LABEL COUNTS FOR THE CURRENT
025800      ****** GRT-IDX GROUP BUCKET
025900       006-CLEAR-ONE-COUNT-RTN.
026000           MOVE ZERO TO GRT-COUNT(GRT-IDX, LBL-IDX).
026100       006-EXIT.
026200           EXIT.
026300
026400      ****** READS ONE PATTERN ROW AND RUNS IT THROUGH LABEL ASSIGNMENT
026500      ****** AND BOTH TALLY STEPS; AT END-OF-FILE SETS OFCODE TO "10"
026600      ****** (NO-MORE-PATTERN-RECS) AND EXITS WITHOUT TALLYING
026700       100-MAINLINE.
026800           MOVE "100-MAINLINE" TO PARA-NAME.
026900           READ GROUP-PATTERNS-FILE
027000               AT END
027100                   MOVE "10" TO OFCODE
027200                   GO TO 100-EXIT
027300           END-READ.
027400           ADD 1 TO RECORDS-READ.
027500           PERFORM 200-ASSIGN-LABEL-RTN THRU 200-EXIT.
027600           PERFORM 300-TALLY-OVERALL-RTN THRU 300-EXIT.
027700           PERFORM 400-TALLY-BY-GROUP-RTN THRU 400-EXIT.
027800       100-EXIT.
027900           EXIT.
028000
028100      ****** PRIORITY ORDER - BOTTLENECKED > POLARISED > NOISY >
028200      ****** UNIFORM_LOW > UNIFORM_HIGH > BALANCED > OTHER.  EVALUATE
028300      ****** TRUE STOPS AT THE FIRST WHEN THAT MATCHES, SO A ROW WITH
028400      ****** BOTH CGP-BOTTLENECKED AND CGP-NOISY SET STILL COMES OUT
028500      ****** LABELED BOTTLENECKED - THIS IS THE COMMITTEE'S INTENDED
028600      ****** BEHAVIOUR, SEE THE REMARKS ABOVE
028700       200-ASSIGN-LABEL-RTN.
028800           MOVE "200-ASSIGN-LABEL-RTN" TO PARA-NAME.
028900           EVALUATE TRUE
029000               WHEN CGP-BOTTLENECKED = 1
029100                   MOVE 1 TO LBL-IDX
029200               WHEN CGP-POLARISED = 1
029300                   MOVE 2 TO LBL-IDX
029400               WHEN CGP-NOISY = 1
029500                   MOVE 3 TO LBL-IDX
029600               WHEN CGP-UNIF-LOW = 1
029700                   MOVE 4 TO LBL-IDX
029800               WHEN CGP-UNIF-HIGH = 1
029900                   MOVE 5 TO LBL-IDX
030000               WHEN CGP-BALANCED = 1
030100                   MOVE 6 TO LBL-IDX
030200               WHEN OTHER
030300                   MOVE 7 TO LBL-IDX
030400           END-EVALUATE.
030500       200-EXIT.
030600           EXIT.
030700
030800      ****** BUMPS THE OVERALL COUNT FOR THE LABEL JUST ASSIGNED AND
030900      ****** THE OVERALL ROW TOTAL - NO GROUP-LEVEL WORK HERE, SEE 400
031000      ****** BELOW FOR THAT
031100       300-TALLY-OVERALL-RTN.
031200           MOVE "300-TALLY-OVERALL-RTN" TO PARA-NAME.
031300           ADD 1 TO OVR-COUNT(LBL-IDX).
031400           ADD 1 TO OVR-TOTAL.
031500       300-EXIT.
031600           EXIT.
031700
031800      ****** FINDS THE TALLY BUCKET FOR THIS ROW'S GROUP - ADDS A NEW
031900      ****** BUCKET TO THE END OF THE TABLE IF THE GROUP IS NOT ONE OF
032000      ****** THE FIXED SIX (OR ANY OTHER GROUP ALREADY PICKED UP SO
032100      ****** FAR THIS RUN) AND THE TABLE HAS NOT YET REACHED ITS
032200      ****** 50-ENTRY LIMIT; A GROUP KEY SEEN AFTER THE LIMIT IS
032300      ****** REACHED IS SILENTLY SKIPPED RATHER THAN ABENDING THE RUN
032400       400-TALLY-BY-GROUP-RTN.
032500           MOVE "400-TALLY-BY-GROUP-RTN" TO PARA-NAME.
032600           MOVE "N" TO MATCH-SW.
032700           PERFORM 410-SCAN-GROUP-RTN THRU 410-EXIT
032800               VARYING GRT-IDX FROM 1 BY 1 UNTIL GRT-IDX > GROUP-TALLY-N.
032900           IF NOT GROUP-FOUND AND GROUP-TALLY-N < 50
033000               ADD 1 TO GROUP-TALLY-N
033100               SET GRT-IDX TO GROUP-TALLY-N
033200               MOVE CGP-GROUP-KEY TO GRT-GROUP-KEY(GRT-IDX)
033300               PERFORM 005-CLEAR-GROUP-RTN THRU 005-EXIT.
033400           ADD 1 TO GRT-COUNT(GRT-IDX, LBL-IDX).
033500           ADD 1 TO GRT-TOTAL(GRT-IDX).
033600       400-EXIT.
033700           EXIT.
033800
033900      ****** LINEAR SCAN OF THE ACTIVE GROUP BUCKETS FOR A KEY MATCH;
034000      ****** SETS GROUP-FOUND AND EXITS EARLY ON THE FIRST MATCH - THE
034100      ****** TABLE IS NEVER LARGE ENOUGH (50 ENTRIES AT MOST) TO
034200      ****** JUSTIFY A BINARY SEARCH
034300       410-SCAN-GROUP-RTN.
034400           IF GRT-GROUP-KEY(GRT-IDX) = CGP-GROUP-KEY
034500               MOVE "Y" TO MATCH-SW
034600               GO TO 410-EXIT.
034700       410-EXIT.
034800           EXIT.
034900
035000      ****** WRITES THE SEVEN OVERALL PREVALENCE ROWS (GROUP KEY
035100      ****** "OVERALL"), ONE PER LABEL, IN THE SAME RANK ORDER USED
035200      ****** THROUGHOUT THIS PROGRAM
035300       700-WRITE-OVERALL-RTN.
035400           MOVE "700-WRITE-OVERALL-RTN" TO PARA-NAME.
035500           MOVE "OVERALL" TO PRV-GROUP-KEY.
035600           PERFORM 710-WRITE-ONE-PRV-RTN THRU 710-EXIT
035700               VARYING LBL-IDX FROM 1 BY 1 UNTIL LBL-IDX > 7.
035800       700-EXIT.
035900           EXIT.
036000
036100      ****** PROPORTION IS FORCED TO A ZERO TOTAL OF 1 SO AN EMPTY RUN
036200      ****** NEVER DIVIDES BY ZERO - THE RESULT IS THEN ALWAYS ZERO
036300      ****** SINCE OVR-COUNT IS ALSO ZERO IN THAT CASE, WHICH IS THE
036400      ****** CORRECT ANSWER FOR "WHAT PROPORTION OF NO ROWS HAD THIS
036500      ****** LABEL"
036600       710-WRITE-ONE-PRV-RTN.
036700           MOVE LABEL-NAME(LBL-IDX) TO PRV-LABEL.
036800           MOVE OVR-COUNT(LBL-IDX)   TO PRV-COUNT.
036900           IF OVR-TOTAL = ZERO
037000               COMPUTE PRV-PROPORTION ROUNDED = OVR-COUNT(LBL-IDX) / 1
037100           ELSE
037200               COMPUTE PRV-PROPORTION ROUNDED =
037300                   OVR-COUNT(LBL-IDX) / OVR-TOTAL
037400           END-IF.
037500           WRITE PREVALENCE-REC.
037600           ADD 1 TO RECORDS-WRITTEN.
037700       710-EXIT.
037800           EXIT.
037900
038000      ****** WRITES ONE GROUP'S SEVEN PREVALENCE ROWS, BUT ONLY IF THE
038100      ****** GROUP ACTUALLY SAW AT LEAST ONE ROW THIS RUN (GRT-TOTAL
038200      ****** > ZERO) - A STANDING GROUP WITH NO DATA THIS RUN PRODUCES
038300      ****** NO OUTPUT ROWS RATHER THAN SEVEN ROWS OF ZEROES
038400       800-WRITE-BY-GROUP-RTN.
038500           MOVE "800-WRITE-BY-GROUP-RTN" TO PARA-NAME.
038600           IF GRT-TOTAL(GRT-IDX) > ZERO
038700               MOVE GRT-GROUP-KEY(GRT-IDX) TO PRV-GROUP-KEY
038800               PERFORM 810-WRITE-ONE-GROUP-PRV-RTN THRU 810-EXIT
038900                   VARYING LBL-IDX FROM 1 BY 1 UNTIL LBL-IDX > 7.
039000       800-EXIT.
039100           EXIT.
039200
039300      ****** WRITES ONE LABEL'S ROW FOR THE CURRENT GRT-IDX GROUP - NO
039400      ****** ZERO-TOTAL GUARD NEEDED HERE SINCE 800 ABOVE ONLY CALLS
039500      ****** THIS PARAGRAPH WHEN GRT-TOTAL IS ALREADY KNOWN POSITIVE
039600       810-WRITE-ONE-GROUP-PRV-RTN.
039700           MOVE LABEL-NAME(LBL-IDX)        TO PRV-LABEL.
039800           MOVE GRT-COUNT(GRT-IDX, LBL-IDX) TO PRV-COUNT.
039900           COMPUTE PRV-PROPORTION ROUNDED =
040000               GRT-COUNT(GRT-IDX, LBL-IDX) / GRT-TOTAL(GRT-IDX).
040100           WRITE PREVALENCE-REC.
040200           ADD 1 TO RECORDS-WRITTEN.
040300       810-EXIT.
040400           EXIT.
040500
040600      ****** CLOSES ALL THREE FILES - SHARED BY THE NORMAL END-OF-JOB
040700      ****** PATH (900-CLEANUP) AND THE ABEND PATH (1000-ABEND-RTN)
040800       700-CLOSE-FILES.
040900           MOVE "700-CLOSE-FILES" TO PARA-NAME.
041000           CLOSE GROUP-PATTERNS-FILE, PREVALENCE-FILE, SYSOUT.
041100       700-CLOSE-EXIT.
041200           EXIT.
041300
041400      ****** NORMAL END-OF-JOB - CLOSE THE FILES AND WRITE THE RUN
041500      ****** COUNTS TO SYSOUT FOR THE OPERATOR'S RUN LOG
041600       900-CLEANUP.
041700           MOVE "900-CLEANUP" TO PARA-NAME.
041800           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
041900           DISPLAY "** RECORDS READ **".
042000           DISPLAY RECORDS-READ.
042100           DISPLAY "** RECORDS WRITTEN **".
042200           DISPLAY RECORDS-WRITTEN.
042300           DISPLAY "******** NORMAL END OF JOB PRVLPASS ********".
042400       900-EXIT.
042500           EXIT.
042600
042700      ****** SHOP-STANDARD ABEND TRAP - WRITES THE ABEND-REC TRACE LINE,
042800      ****** CLOSES THE FILES, AND FORCES A DIVIDE-BY-ZERO TO GET A
042900      ****** READABLE ABEND CODE IN THE JOB LOG RATHER THAN LETTING
043000      ****** THE RUN HANG OR FALL THROUGH SILENTLY
043100       1000-ABEND-RTN.
043200           WRITE SYSOUT-REC FROM ABEND-REC.
043300           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
043400           DISPLAY "*** ABNORMAL END OF JOB-PRVLPASS ***" UPON CONSOLE.
043500           DIVIDE ZERO-VAL INTO ONE-VAL.
