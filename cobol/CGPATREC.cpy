000100      ******************************************************************
000200      * CGPATREC  -  CANDIDATE X GROUP PATTERN-FLAG RECORD LAYOUT     *
000300      *             FILE        DDS0001.PPD.GROUP-PATTERNS (OUTPUT)    *
000400      *             ORGANIZATION  LINE SEQUENTIAL                     *
000500      *             WRITTEN BY    CANDPASS, PPDRPT                     *
000600      *             READ BY       PRVLPASS                             *
000700      ******************************************************************
000800      * MAINTENANCE LOG                                                *
000900      * 062794JS  ORIGINAL LAYOUT - SIX PATTERN FLAGS PER GROUP         *
001000      * 081997RS  ADDED BOTTLENECK DETAIL FIELDS                        *
001100      * 030301AK  CONFIRMED FLAG BYTES ARE 9(1) NOT X(1) - DDTS 5102    *
001200      ******************************************************************
001300       01  CAND-GROUP-PATTERN-REC.
001400           05  CGP-CAND-ID              PIC X(10).
001500           05  CGP-GROUP-KEY             PIC X(40).
001600           05  CGP-BALANCED              PIC 9(1).
001700           05  CGP-BOTTLENECKED          PIC 9(1).
001800           05  CGP-POLARISED             PIC 9(1).
001900           05  CGP-NOISY                 PIC 9(1).
002000           05  CGP-UNIF-LOW              PIC 9(1).
002100           05  CGP-UNIF-HIGH             PIC 9(1).
002200           05  CGP-BNECK-DIM             PIC X(60).
002300           05  CGP-BNECK-VAL             PIC S9(1)V9(6).
002400           05  CGP-BNECK-DIMS            PIC X(120).
002500           05  FILLER                    PIC X(08).
