000100      ******************************************************************
000200      * DIMNREC   -  DIMENSION MASTER RECORD LAYOUT                   *
000300      *             FILE        DDS0001.PPD.DIMENSION                 *
000400      *             ORGANIZATION  LINE SEQUENTIAL                     *
000500      *             KEY           DIM-KEY (ASCENDING - BINARY SEARCH)  *
000600      ******************************************************************
000700      * MAINTENANCE LOG                                                *
000800      * 091589RS  ORIGINAL LAYOUT FOR PPD DIMENSION MASTER EXTRACT      *
000900      * 062794JS  SPLIT DIM-KEY INTO GROUP/METRIC SUB-FIELDS FOR        *
001000      *           TABLE-LOAD PROGRAMS (SEE CANDPASS, COHRPASS)         *
001100      * 110399LP  ADDED RESERVED-FOR-EXPANSION FILLER BLOCK (Y2K PASS)  *
001200      ******************************************************************
001300       01  DIMENSION-REC.
001400           05  DIM-KEY                  PIC X(60).
001500           05  DIM-GROUP-KEY             PIC X(40).
001600           05  DIM-NAME                  PIC X(30).
001700           05  FILLER                    PIC X(10).
