000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  COHRPASS.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 07/04/95.
000600       DATE-COMPILED. 07/04/95.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM IS THE COHORT PASS OF THE PROFILE PATTERN
001300      *          DIAGNOSTICS (PPD) BATCH.  UNLIKE CANDPASS, WHICH WORKS
001400      *          DOWN THE SCORE EXTRACT ONE CANDIDATE AT A TIME, THIS
001500      *          PROGRAM LOOKS ACROSS ALL CANDIDATES AT ONCE - IT LOADS
001600      *          THE SCORE EXTRACT AND THE CANDIDATE X GROUP METRICS
001700      *          FROM CANDPASS INTO STORAGE TABLES, THEN MAKES A PASS
001800      *          PER DIMENSION AND A PASS PER GROUP, EACH TIME SORTING
001900      *          THE VALUES IN STORAGE SO IT CAN COMPUTE MEDIANS,
002000      *          PERCENTILES AND MIDRANK PERCENTILE RANKS WITHOUT A
002100      *          SEPARATE SORT STEP IN THE JCL.
002200      *
002300      *          WHY STORAGE TABLES INSTEAD OF A SORT STEP - THE SCORE
002400      *          EXTRACT AND THE CANDPASS GROUP-METRICS OUTPUT ARE BOTH
002500      *          ALREADY SORTED CANDIDATE-MAJOR, BUT THIS PROGRAM NEEDS
002600      *          THEM DIMENSION-MAJOR AND GROUP-MAJOR INSTEAD.  RATHER
002700      *          THAN ADD A SORT STEP TO THE JCL FOR EACH VIEW, THE WHOLE
002800      *          SCORE EXTRACT (UP TO 6000 ROWS) AND THE WHOLE GROUP-
002900      *          METRICS FILE (UP TO 3000 ROWS) ARE LOADED INTO STORAGE
003000      *          TABLES ONCE, AND EACH DIMENSION OR GROUP PASS PULLS ITS
003100      *          OWN SLICE OUT BY A LINEAR SCAN OF THE TABLE IN MEMORY.
003200      *          THIS COST THE SHOP ONE EXTRA DD STATEMENT IN EXCHANGE
003300      *          FOR REMOVING TWO SORT STEPS FROM THE JOB STREAM.
003400      *
003500      *          THE GROUP LIST (GROUP-LIST, GRL- PREFIX) STARTS PRE-
003600      *          LOADED WITH THE SIX STANDING RUBRIC GROUPS SO THE GROUP
003700      *          PASS ALWAYS COVERS THEM EVEN IF A GIVEN RUN HAS NO
003800      *          CANDIDATE SCORED IN ONE OF THEM; 075-ADD-TO-GROUP-LIST-
003900      *          RTN APPENDS ANY FURTHER GROUP KEY SEEN ON THE GROUP-
004000      *          METRICS FILE THAT IS NOT ONE OF THE SIX, UP TO THE 50-
004100      *          ENTRY CEILING, SO A NEWLY ADDED RUBRIC GROUP IS STILL
004200      *          GIVEN A COHORT PASS WITHOUT A PROGRAM CHANGE.
004300      *
004400      ******************************************************************
004500      * MAINTENANCE LOG                                                *
004600      * 070495JS  ORIGINAL PROGRAM - LOADS THE SCORE EXTRACT AND        *
004700      *           CANDPASS'S GROUP METRICS INTO STORAGE TABLES AND      *
004800      *           COMPUTES ACROSS-CANDIDATE COHORT STATISTICS           *
004900      * 081997RS  ADDED INSERTION SORT OF THE WORK LIST SO MEDIAN AND   *
005000      *           PERCENTILE BUCKETS COULD BE COMPUTED IN STORAGE       *
005100      * 112798RS  ADDED MIDRANK PERCENTILE-RANK ROUTINE AND THE GROUP   *
005200      *           PASS (GROUP SCORE COMES STRAIGHT OFF CGM-MEAN, NO     *
005300      *           NEED TO RE-READ THE SCORE EXTRACT FOR IT)             *
005400      * 123198AK  Y2K FIX - WS-TIMESTAMP-REC CENTURY BYTES HARD-CODED   *
005500      *           TO "20" - SEE MATDRV FOR THE SAME FIX                 *
005600      * 030301AK  Y2K RE-SIGNOFF - RETESTED CLEAN                       *
005700      * 041702LP  SHOP STANDARDS AUDIT - DROPPED THE UNUSED PRINT       *
005800      *           SPECIAL-NAMES ENTRY, RESTORED WS-DATE AS A STANDALONE *
005900      *           77-LEVEL ITEM PER SHOP CONVENTION                     *
006000      * 052703LP  REMARKS EXPANDED PER SHOP DOCUMENTATION STANDARDS    *
006100      *           REVIEW - NO LOGIC CHANGE, EXPLAINED WHY STORAGE       *
006200      *           TABLES REPLACE A SORT STEP AND HOW THE GROUP LIST    *
006300      *           IS SEEDED AND GROWN                                  *
006400      ******************************************************************
006500
006600       ENVIRONMENT DIVISION.
006700       CONFIGURATION SECTION.
006800       SOURCE-COMPUTER. IBM-390.
006900       OBJECT-COMPUTER. IBM-390.
007000       INPUT-OUTPUT SECTION.
007100       FILE-CONTROL.
007200      ****** DUMP LINE TARGET FOR AN ABEND TRACE - SEE 1000-ABEND-RTN
007300           SELECT SYSOUT
007400           ASSIGN TO UT-S-SYSOUT
007500             ORGANIZATION IS SEQUENTIAL.
007600
007700      ****** DIMENSION MASTER - LOADED WHOLE INTO DIM-TABLE; THIS
007800      ****** PROGRAM DRIVES ITS DIMENSION PASS OFF THIS TABLE, NOT A
007900      ****** BINARY SEARCH, SINCE EVERY ENTRY IS VISITED EXACTLY ONCE
008000           SELECT DIMENSION-FILE
008100           ASSIGN TO UT-S-DIMNOUT
008200             ACCESS MODE IS SEQUENTIAL
008300             FILE STATUS IS DFCODE.
008400
008500      ****** SCORE EXTRACT (POST-CANDPASS, NORMALIZED SCORES FILLED
008600      ****** IN) - LOADED WHOLE INTO SCORE-TABLE FOR THE DIMENSION PASS
008700           SELECT SCORE-FILE
008800           ASSIGN TO UT-S-SCOROUT
008900             ACCESS MODE IS SEQUENTIAL
009000             FILE STATUS IS RFCODE.
009100
009200      ****** CANDIDATE X GROUP METRICS WRITTEN BY CANDPASS - LOADED
009300      ****** WHOLE INTO GROUP-TABLE FOR THE GROUP PASS; CGM-MEAN IS
009400      ****** THE GROUP SCORE, SO NO RAW SCORE REREAD IS NEEDED HERE
009500           SELECT GROUP-METRICS-FILE
009600           ASSIGN TO UT-S-CGMET
009700             ACCESS MODE IS SEQUENTIAL
009800             FILE STATUS IS MFCODE.
009900
010000      ****** ONE OUTPUT ROW PER DIMENSION OR GROUP - MEAN, MEDIAN, STD
010100      ****** DEV, IQR, MIN/MAX AND THE FIVE PERCENTILE BUCKETS
010200           SELECT COHORT-SUMMARY-FILE
010300           ASSIGN TO UT-S-COHSUM
010400             ACCESS MODE IS SEQUENTIAL
010500             FILE STATUS IS SFCODE.
010600
010700      ****** ONE OUTPUT ROW PER CANDIDATE PER DIMENSION/GROUP - THE
010800      ****** CANDIDATE'S OWN PERCENTILE RANK WITHIN THAT COHORT
010900           SELECT PERCENTILES-FILE
011000           ASSIGN TO UT-S-CPCTL
011100             ACCESS MODE IS SEQUENTIAL
011200             FILE STATUS IS PFCODE.
011300
011400      ****** ONE OUTPUT ROW PER DIMENSION/GROUP PER TAU THRESHOLD - THE
011500      ****** SHARE OF CANDIDATES SCORING BELOW EACH STANDING TAU LEVEL
011600           SELECT BREACH-FILE
011700           ASSIGN TO UT-S-BRCH
011800             ACCESS MODE IS SEQUENTIAL
011900             FILE STATUS IS BFCODE.
012000
012100       DATA DIVISION.
012200       FILE SECTION.
012300       FD  SYSOUT
012400           RECORDING MODE IS F
012500           LABEL RECORDS ARE STANDARD
012600           RECORD CONTAINS 130 CHARACTERS
012700           BLOCK CONTAINS 0 RECORDS
012800           DATA RECORD IS SYSOUT-REC.
012900       01  SYSOUT-REC  PIC X(130).
013000
013100       FD  DIMENSION-FILE
013200           RECORDING MODE IS F
013300           LABEL RECORDS ARE STANDARD
013400           BLOCK CONTAINS 0 RECORDS
013500           DATA RECORD IS DIMENSION-REC.
013600       COPY DIMNREC.
013700
013800       FD  SCORE-FILE
013900           RECORDING MODE IS F
014000           LABEL RECORDS ARE STANDARD
014100           BLOCK CONTAINS 0 RECORDS
014200           DATA RECORD IS SCORE-REC.
014300       COPY SCORREC.
014400
014500       FD  GROUP-METRICS-FILE
014600           RECORDING MODE IS F
014700           LABEL RECORDS ARE STANDARD
014800           BLOCK CONTAINS 0 RECORDS
014900           DATA RECORD IS CAND-GROUP-METRIC-REC.
015000       COPY CGMETREC.
015100
015200       FD  COHORT-SUMMARY-FILE
015300           RECORDING MODE IS F
015400           LABEL RECORDS ARE STANDARD
015500           BLOCK CONTAINS 0 RECORDS
015600           DATA RECORD IS COHORT-SUMMARY-REC.
015700       COPY COHSUMREC.
015800
015900       FD  PERCENTILES-FILE
016000           RECORDING MODE IS F
016100           LABEL RECORDS ARE STANDARD
016200           BLOCK CONTAINS 0 RECORDS
016300           DATA RECORD IS CAND-PCTL-REC.
016400       COPY CPCTLREC.
016500
016600       FD  BREACH-FILE
016700           RECORDING MODE IS F
016800           LABEL RECORDS ARE STANDARD
016900           BLOCK CONTAINS 0 RECORDS
017000           DATA RECORD IS BREACH-RATE-REC.
017100       COPY BRCHREC.
017200
017300       WORKING-STORAGE SECTION.
017400      ****** I-O STATUS BYTES FOR EVERY FILE THIS PROGRAM TOUCHES -
017500      ****** THE 88-LEVELS ARE TESTED AFTER EACH READ RATHER THAN
017600      ****** COMPARING THE RAW STATUS CODE EVERY TIME
017700       01  FILE-STATUS-CODES.
017800           05  DFCODE                   PIC X(2).
017900               88  NO-MORE-DIMENSIONS   VALUE "10".
018000           05  RFCODE                   PIC X(2).
018100               88  NO-MORE-SCORES       VALUE "10".
018200           05  MFCODE                   PIC X(2).
018300               88  NO-MORE-CGM           VALUE "10".
018400           05  SFCODE                   PIC X(2).
018500           05  PFCODE                   PIC X(2).
018600           05  BFCODE                   PIC X(2).
018700
018800      ****** WHOLE DIMENSION MASTER HELD IN STORAGE - 600 ENTRIES IS
018900      ****** WELL ABOVE THE RUBRIC'S DIMENSION COUNT, LEAVING ROOM FOR
019000      ****** GROWTH WITHOUT A RECOMPILE
019100       01  DIM-TABLE-N                  PIC S9(4) COMP VALUE ZERO.
019200       01  DIM-TABLE.
019300           05  DIM-TABLE-ENT OCCURS 1 TO 600 TIMES
019400                              DEPENDING ON DIM-TABLE-N
019500                              INDEXED BY DIM-IDX.
019600               10  DIM-TBL-KEY          PIC X(60).
019700               10  DIM-TBL-GROUP-KEY     PIC X(40).
019800
019900      ****** WHOLE SCORE EXTRACT HELD IN STORAGE, CANDIDATE-MAJOR AS
020000      ****** READ - 6000 ENTRIES COVERS A FULL ADMINISTRATION CYCLE
020100      ****** (SEE REMARKS FOR WHY THIS REPLACES A SORT STEP)
020200       01  SCORE-TABLE-N                PIC S9(4) COMP VALUE ZERO.
020300       01  SCORE-TABLE.
020400           05  SCR-TBL-ENT OCCURS 1 TO 6000 TIMES
020500                              DEPENDING ON SCORE-TABLE-N
020600                              INDEXED BY SCR-IDX.
020700               10  SCR-TBL-CAND-ID       PIC X(10).
020800               10  SCR-TBL-DIM-KEY        PIC X(60).
020900               10  SCR-TBL-RAW            PIC 9(1)V9(4).
021000               10  SCR-TBL-NORM           PIC 9(1)V9(6).
021100       01  SCORE-TABLE-ALT REDEFINES SCORE-TABLE.
021200           05  SCR-TBL-FLAT-ENT OCCURS 1 TO 6000 TIMES
021300                              DEPENDING ON SCORE-TABLE-N
021400                              INDEXED BY SCR-FLAT-IDX
021500                              PIC X(80).
021600
021700      ****** WHOLE CANDPASS GROUP-METRICS OUTPUT HELD IN STORAGE -
021800      ****** GRP-TBL-MEAN IS THE ALREADY-COMPUTED GROUP SCORE, SO THE
021900      ****** GROUP PASS NEVER RECOMPUTES A CANDIDATE'S GROUP AVERAGE
022000       01  GROUP-TABLE-N                PIC S9(4) COMP VALUE ZERO.
022100       01  GROUP-TABLE.
022200           05  GRP-TBL-ENT OCCURS 1 TO 3000 TIMES
022300                              DEPENDING ON GROUP-TABLE-N
022400                              INDEXED BY GRP-IDX.
022500               10  GRP-TBL-CAND-ID       PIC X(10).
022600               10  GRP-TBL-GROUP-KEY      PIC X(40).
022700               10  GRP-TBL-MEAN           PIC S9(1)V9(6).
022800       01  GROUP-TABLE-ALT REDEFINES GROUP-TABLE.
022900           05  GRP-TBL-FLAT-ENT OCCURS 1 TO 3000 TIMES
023000                              DEPENDING ON GROUP-TABLE-N
023100                              INDEXED BY GRP-FLAT-IDX
023200                              PIC X(56).
023300
023400      ****** DISTINCT GROUP KEYS THE GROUP PASS WILL COVER - PRE-
023500      ****** LOADED WITH THE SIX STANDING RUBRIC GROUPS IN 000-
023600      ****** HOUSEKEEPING, THEN GROWN BY 075-ADD-TO-GROUP-LIST-RTN
023700       01  GROUP-LIST-N                 PIC S9(4) COMP VALUE 6.
023800       01  GROUP-LIST.
023900           05  GRL-ENT OCCURS 1 TO 50 TIMES
024000                              DEPENDING ON GROUP-LIST-N
024100                              INDEXED BY GRL-IDX.
024200               10  GRL-GROUP-KEY          PIC X(40).
024300       01  GROUP-LIST-ALT REDEFINES GROUP-LIST.
024400           05  GRL-FLAT-ENT OCCURS 1 TO 50 TIMES
024500                              DEPENDING ON GROUP-LIST-N
024600                              INDEXED BY GRL-FLAT-IDX
024700                              PIC X(40).
024800
024900      ****** SCRATCH LIST FOR ONE DIMENSION OR ONE GROUP AT A TIME -
025000      ****** BUILT FRESH ON EACH PASS, SORTED BY 600-SORT-WORK-LIST-
025100      ****** RTN, THEN DRIVES MEAN/MEDIAN/PERCENTILE/MIDRANK WORK
025200       01  WORK-LIST-N                  PIC S9(4) COMP VALUE ZERO.
025300       01  WORK-LIST.
025400           05  WL-ENT OCCURS 1 TO 600 TIMES
025500                              DEPENDING ON WORK-LIST-N
025600                              INDEXED BY WL-IDX WL-SCAN-IDX.
025700               10  WL-CAND-ID            PIC X(10).
025800               10  WL-RAW                PIC 9(1)V9(4).
025900               10  WL-VALUE               PIC S9(1)V9(6).
026000               10  WL-RANK                PIC 9(3)V9(6).
026100      ****** HOLDING AREA USED BY THE INSERTION SORT WHILE SHIFTING
026200      ****** ENTRIES DOWN TO OPEN A SLOT - SEE 606-SHIFT-DOWN-RTN
026300       01  WL-SAVE-AREA.
026400           05  WL-CAND-ID-SAVE           PIC X(10).
026500           05  WL-RAW-SAVE                PIC 9(1)V9(4).
026600           05  WL-VALUE-SAVE               PIC S9(1)V9(6).
026700       01  CPC-RAW-VARIANT-SW            PIC X(1).
026800       01  WS-PCTL-RANK-CALC              PIC 9(3)V9(6).
026900
027000      ****** THE THREE STANDING TAU BREACH THRESHOLDS - SEE SPEC
027100      ****** SECTION ON COHORT BREACH RATES; NAMED HERE RATHER THAN
027200      ****** HARD-CODED SO 720-WRITE-BREACH-RTN CAN LOOP OVER THEM
027300       01  TAU-TABLE.
027400           05  TAU-ENT OCCURS 3 TIMES.
027500               10  TAU-NAME              PIC X(20).
027600               10  TAU-VALUE              PIC 9(1)V9(6).
027700       01  TAU-TABLE-ALT REDEFINES TAU-TABLE.
027800           05  TAU-ALT-ENT OCCURS 3 TIMES PIC X(27).
027900       01  TAU-IDX-CTR                  PIC S9(4) COMP.
028000
028100      ****** ACCUMULATED AND DERIVED STATISTICS FOR THE DIMENSION OR
028200      ****** GROUP CURRENTLY BEING PASSED - CLEARED AT THE START OF
028300      ****** EACH PASS AND WRITTEN OUT BY 700-WRITE-SUMMARY-RTN
028400       01  STAT-WORK.
028500           05  STAT-SUM                 PIC S9(7)V9(8) COMP-3.
028600           05  STAT-SUMSQ                PIC S9(7)V9(8) COMP-3.
028700           05  STAT-MEAN                 PIC S9(1)V9(6) COMP-3.
028800           05  STAT-MIN                  PIC S9(1)V9(6) COMP-3.
028900           05  STAT-MAX                  PIC S9(1)V9(6) COMP-3.
029000           05  STAT-P10                  PIC S9(1)V9(6) COMP-3.
029100           05  STAT-P25                  PIC S9(1)V9(6) COMP-3.
029200           05  STAT-P50                  PIC S9(1)V9(6) COMP-3.
029300           05  STAT-P75                  PIC S9(1)V9(6) COMP-3.
029400           05  STAT-P90                  PIC S9(1)V9(6) COMP-3.
029500       01  STAT-WORK-ALT REDEFINES STAT-WORK.
029600           05  STAT-WORK-FLAT           PIC X(51).
029700
029800      ****** LINEAR-INTERPOLATION WORK FIELDS FOR 620-PERCENTILE-RTN -
029900      ****** PCTL-H IS THE FRACTIONAL RANK, PCTL-K-INT/PCTL-FRAC SPLIT
030000      ****** IT INTO THE TWO NEIGHBORING SORTED-LIST POSITIONS
030100       01  PCTL-WORK.
030200           05  PCTL-PCT                 PIC S9(3) COMP.
030300           05  PCTL-H                    PIC S9(4)V9(8) COMP-3.
030400           05  PCTL-K-INT                 PIC S9(4) COMP.
030500           05  PCTL-K-IDX                  PIC S9(4) COMP.
030600           05  PCTL-FRAC                   PIC S9(1)V9(8) COMP-3.
030700           05  PCTL-RESULT                  PIC S9(1)V9(6) COMP-3.
030800
030900      ****** NEWTON-RAPHSON SQUARE ROOT WORK FIELDS FOR 630-SQRT-RTN -
031000      ****** SAME ROUTINE AND STOPPING RULE AS CANDPASS 715-SQRT-RTN
031100      ****** SO THE TWO PROGRAMS NEVER DISAGREE ON A STANDARD DEVIATION
031200       01  SQRT-WORK.
031300           05  SQRT-VARIANCE            PIC S9(4)V9(10) COMP-3.
031400           05  SQRT-X                    PIC S9(4)V9(10) COMP-3.
031500           05  SQRT-X-NEXT                PIC S9(4)V9(10) COMP-3.
031600           05  SQRT-ITER                  PIC S9(4) COMP.
031700
031800      ****** BINARY-SEARCH WORK FIELDS FOR 656-FIND-LOW-RTN/657-FIND-
031900      ****** HIGH-RTN WHEN ASSIGNING MIDRANKS ACROSS A BLOCK OF TIES
032000       01  RANK-WORK.
032100           05  RANK-LO                  PIC S9(4) COMP.
032200           05  RANK-HI                   PIC S9(4) COMP.
032300           05  RANK-MID                   PIC 9(3)V9(6) COMP-3.
032400
032500      ****** RUNNING COUNT AND RATE USED BY 725-COUNT-BELOW-RTN FOR
032600      ****** THE CURRENT DIMENSION/GROUP AND TAU THRESHOLD
032700       01  BREACH-COUNT                 PIC S9(5) COMP.
032800       01  BREACH-RATE-WORK              PIC S9(1)V9(6) COMP-3.
032900
033000      ****** 77-LEVEL ITEM PER SHOP CONVENTION - RUN DATE, NOT STORED
033100      ****** ON ANY OUTPUT RECORD, JUST STAMPED ON THE SYSOUT BANNER
033200       77  WS-DATE                     PIC 9(6).
033300       01  MISC-FIELDS.
033400           05  MATCH-SW                 PIC X(1).
033500               88  GROUP-FOUND           VALUE "Y".
033600
033700      ****** JOB-LEVEL TALLIES DISPLAYED AT 900-CLEANUP FOR THE
033800      ****** OPERATOR'S RUN LOG
033900       01  COUNTERS-AND-ACCUMULATORS.
034000           05  DIMENSIONS-PROCESSED     PIC S9(7) COMP VALUE ZERO.
034100           05  GROUPS-PROCESSED         PIC S9(7) COMP VALUE ZERO.
034200           05  RECORDS-WRITTEN          PIC S9(9) COMP VALUE ZERO.
034300
034400       COPY ABENDREC.
034500
034600       PROCEDURE DIVISION.
034700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034800           PERFORM 400-DIMENSION-PASS-RTN THRU 400-EXIT
034900               VARYING DIM-IDX FROM 1 BY 1 UNTIL DIM-IDX > DIM-TABLE-N.
035000           PERFORM 500-GROUP-PASS-RTN THRU 500-EXIT
035100               VARYING GRL-IDX FROM 1 BY 1 UNTIL GRL-IDX > GROUP-LIST-N.
035200           PERFORM 900-CLEANUP THRU 900-EXIT.
035300           MOVE ZERO TO RETURN-CODE.
035400           GOBACK.
035500
035600      ****** JOB OPEN, DATE STAMP, AND THE SIX STANDING RUBRIC GROUPS
035700      ****** PRE-LOADED INTO GROUP-LIST SO THE GROUP PASS ALWAYS
035800      ****** COVERS THEM (SEE REMARKS); THEN THE THREE MASTER/EXTRACT
035900      ****** FILES ARE PULLED WHOLE INTO STORAGE
036000       000-HOUSEKEEPING.
036100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
036200           DISPLAY "******** BEGIN JOB COHRPASS ********".
036300           ACCEPT WS-DATE FROM DATE.
036400      *         SIX STANDING RUBRIC GROUPS, SAME KEYS CANDPASS GROUPS
036500      *         SCORES UNDER - HARD-CODED HERE RATHER THAN READ FROM A
036600      *         PARAMETER FILE BECAUSE THE RUBRIC ITSELF CHANGES RARELY
036700           MOVE "communication_skills"               TO GRL-GROUP-KEY(1).
036800           MOVE "cognitive_insights"                  TO GRL-GROUP-KEY(2).
036900           MOVE "analytical_quantitative_skills"       TO GRL-GROUP-KEY(3).
037000           MOVE "problem_structuring_framework_use"    TO GRL-GROUP-KEY(4).
037100           MOVE "execution_task_reliability"            TO GRL-GROUP-KEY(5).
037200           MOVE "collaboration_professional_interaction"
037300                                                          TO GRL-GROUP-KEY(6).
037400      *         THE THREE STANDING TAU LEVELS - OPERATIONAL IS THE
037500      *         EVERYDAY PASS LINE, HIGH AND LOW BRACKET IT FOR THE
037600      *         BREACH-RATE REPORT'S SENSITIVITY VIEW
037700           MOVE "tau_operational"     TO TAU-NAME(1).
037800           MOVE 0.600000                TO TAU-VALUE(1).
037900           MOVE "tau_high"              TO TAU-NAME(2).
038000           MOVE 0.800000                 TO TAU-VALUE(2).
038100           MOVE "tau_low"                TO TAU-NAME(3).
038200           MOVE 0.400000                  TO TAU-VALUE(3).
038300           OPEN INPUT DIMENSION-FILE, SCORE-FILE, GROUP-METRICS-FILE.
038400           OPEN OUTPUT COHORT-SUMMARY-FILE, PERCENTILES-FILE,
038500                       BREACH-FILE, SYSOUT.
038600           PERFORM 050-LOAD-DIMENSION-TABLE-RTN THRU 050-EXIT
038700               UNTIL NO-MORE-DIMENSIONS.
038800           PERFORM 060-LOAD-SCORE-TABLE-RTN THRU 060-EXIT
038900               UNTIL NO-MORE-SCORES.
039000           PERFORM 070-LOAD-GROUP-TABLE-RTN THRU 070-EXIT
039100               UNTIL NO-MORE-CGM.
039200       000-EXIT.
039300           EXIT.
039400
039500      ****** READS THE DIMENSION MASTER TO END OF FILE, ONE ENTRY PER
039600      ****** RECORD, INTO DIM-TABLE - NO LOOKUP KEY NEEDED SINCE THE
039700      ****** DIMENSION PASS VISITS EVERY ENTRY IN TABLE ORDER
039800       050-LOAD-DIMENSION-TABLE-RTN.
039900           MOVE "050-LOAD-DIMENSION-TABLE-RTN" TO PARA-NAME.
040000           READ DIMENSION-FILE
040100               AT END
040200                   GO TO 050-EXIT
040300           END-READ.
040400           ADD 1 TO DIM-TABLE-N.
040500           MOVE DIM-KEY      TO DIM-TBL-KEY(DIM-TABLE-N).
040600           MOVE DIM-GROUP-KEY TO DIM-TBL-GROUP-KEY(DIM-TABLE-N).
040700       050-EXIT.
040800           EXIT.
040900
041000      ****** READS THE SCORE EXTRACT TO END OF FILE INTO SCORE-TABLE -
041100      ****** THIS IS THE TABLE 410-COLLECT-DIM-VALUES-RTN SCANS ONCE
041200      ****** PER DIMENSION TO BUILD THAT DIMENSION'S WORK-LIST
041300       060-LOAD-SCORE-TABLE-RTN.
041400           MOVE "060-LOAD-SCORE-TABLE-RTN" TO PARA-NAME.
041500           READ SCORE-FILE
041600               AT END
041700                   GO TO 060-EXIT
041800           END-READ.
041900           ADD 1 TO SCORE-TABLE-N.
042000           MOVE SCR-CAND-ID  TO SCR-TBL-CAND-ID(SCORE-TABLE-N).
042100           MOVE SCR-DIM-KEY   TO SCR-TBL-DIM-KEY(SCORE-TABLE-N).
042200           MOVE SCR-RAW        TO SCR-TBL-RAW(SCORE-TABLE-N).
042300           MOVE SCR-NORM        TO SCR-TBL-NORM(SCORE-TABLE-N).
042400       060-EXIT.
042500           EXIT.
042600
042700      ****** READS THE CANDPASS GROUP-METRICS OUTPUT TO END OF FILE
042800      ****** INTO GROUP-TABLE, AND CALLS 075-ADD-TO-GROUP-LIST-RTN FOR
042900      ****** EACH ROW SO ANY GROUP KEY BEYOND THE STANDING SIX IS
043000      ****** PICKED UP WITHOUT A PROGRAM CHANGE
043100       070-LOAD-GROUP-TABLE-RTN.
043200           MOVE "070-LOAD-GROUP-TABLE-RTN" TO PARA-NAME.
043300           READ GROUP-METRICS-FILE
043400               AT END
043500                   GO TO 070-EXIT
043600           END-READ.
043700           ADD 1 TO GROUP-TABLE-N.
043800           MOVE CGM-CAND-ID   TO GRP-TBL-CAND-ID(GROUP-TABLE-N).
043900           MOVE CGM-GROUP-KEY  TO GRP-TBL-GROUP-KEY(GROUP-TABLE-N).
044000           MOVE CGM-MEAN        TO GRP-TBL-MEAN(GROUP-TABLE-N).
044100           PERFORM 075-ADD-TO-GROUP-LIST-RTN THRU 075-EXIT.
044200       070-EXIT.
044300           EXIT.
044400
044500      ****** APPENDS ANY GROUP KEY NOT ALREADY IN THE FIXED SIX TO THE
044600      ****** END OF THE GROUP LIST SO IT STILL GETS A COHORT PASS
044700       075-ADD-TO-GROUP-LIST-RTN.
044800           MOVE "075-ADD-TO-GROUP-LIST-RTN" TO PARA-NAME.
044900           MOVE "N" TO MATCH-SW.
045000           PERFORM 076-SCAN-GROUP-LIST-RTN THRU 076-EXIT
045100               VARYING GRL-IDX FROM 1 BY 1 UNTIL GRL-IDX > GROUP-LIST-N.
045200           IF NOT GROUP-FOUND AND GROUP-LIST-N < 50
045300               ADD 1 TO GROUP-LIST-N
045400               MOVE CGM-GROUP-KEY TO GRL-GROUP-KEY(GROUP-LIST-N).
045500       075-EXIT.
045600           EXIT.
045700
045800      ****** LINEAR SCAN OF THE CURRENT GROUP LIST LOOKING FOR A
045900      ****** MATCHING GROUP KEY - SETS GROUP-FOUND SO THE CALLER
046000      ****** KNOWS WHETHER 075 STILL NEEDS TO APPEND A NEW ENTRY
046100       076-SCAN-GROUP-LIST-RTN.
046200           IF GRL-GROUP-KEY(GRL-IDX) = CGM-GROUP-KEY
046300               MOVE "Y" TO MATCH-SW.
046400       076-EXIT.
046500           EXIT.
046600
046700      ****** ONE PASS PER DIMENSION IN THE DIMENSION MASTER - PULLS
046800      ****** EVERY CANDIDATE'S NORMALIZED SCORE FOR THAT DIMENSION OUT
046900      ****** OF THE SCORE TABLE, SORTS IT, AND WRITES THE COHORT ROWS
047000       400-DIMENSION-PASS-RTN.
047100           MOVE "400-DIMENSION-PASS-RTN" TO PARA-NAME.
047200      *         THE SAME WORK-LIST TABLE IS REUSED FOR EVERY DIMENSION,
047300      *         SO IT MUST BE EMPTIED HERE BEFORE IT IS REBUILT BELOW
047400           MOVE ZERO TO WORK-LIST-N.
047500           PERFORM 410-COLLECT-DIM-VALUES-RTN THRU 410-EXIT
047600               VARYING SCR-IDX FROM 1 BY 1 UNTIL SCR-IDX > SCORE-TABLE-N.
047700      *         A DIMENSION WITH NO SCORES ON FILE (NOT YET ADMINISTERED
047800      *         THIS CYCLE) IS SKIPPED RATHER THAN WRITTEN AS ALL ZEROES
047900           IF WORK-LIST-N > ZERO
048000               PERFORM 600-SORT-WORK-LIST-RTN THRU 600-EXIT
048100               PERFORM 610-COMPUTE-STATS-RTN THRU 610-EXIT
048200               MOVE DIM-TBL-KEY(DIM-IDX) TO CSM-KEY
048300               PERFORM 700-WRITE-SUMMARY-RTN THRU 700-EXIT
048400               PERFORM 650-ASSIGN-MIDRANKS-RTN THRU 650-EXIT
048500               MOVE DIM-TBL-KEY(DIM-IDX) TO CPC-KEY
048600               MOVE "D" TO CPC-RAW-VARIANT-SW
048700               PERFORM 710-WRITE-PERCENTILES-RTN THRU 710-EXIT
048800                   VARYING WL-IDX FROM 1 BY 1 UNTIL WL-IDX > WORK-LIST-N
048900               MOVE DIM-TBL-KEY(DIM-IDX) TO BRR-KEY
049000               PERFORM 720-WRITE-BREACH-RTN THRU 720-EXIT
049100                   VARYING TAU-IDX-CTR FROM 1 BY 1
049200                   UNTIL TAU-IDX-CTR > 3
049300               ADD 1 TO DIMENSIONS-PROCESSED.
049400       400-EXIT.
049500           EXIT.
049600
049700      ****** SCANS SCORE-TABLE FOR EVERY ROW MATCHING THE CURRENT
049800      ****** DIMENSION KEY AND APPENDS IT TO WORK-LIST - THE SORT AND
049900      ****** STATISTICS PASSES THAT FOLLOW NEVER TOUCH SCORE-TABLE
050000      ****** AGAIN ONCE THIS LIST IS BUILT
050100       410-COLLECT-DIM-VALUES-RTN.
050200           IF SCR-TBL-DIM-KEY(SCR-IDX) = DIM-TBL-KEY(DIM-IDX)
050300               AND WORK-LIST-N < 600
050400               ADD 1 TO WORK-LIST-N
050500               MOVE SCR-TBL-CAND-ID(SCR-IDX) TO WL-CAND-ID(WORK-LIST-N)
050600               MOVE SCR-TBL-RAW(SCR-IDX)      TO WL-RAW(WORK-LIST-N)
050700               MOVE SCR-TBL-NORM(SCR-IDX)      TO WL-VALUE(WORK-LIST-N).
050800       410-EXIT.
050900           EXIT.
051000
051100      ****** ONE PASS PER GROUP IN THE GROUP LIST - THE GROUP SCORE IS
051200      ****** ALREADY SITTING IN CGM-MEAN FROM CANDPASS, SO THIS SIDE
051300      ****** NEVER TOUCHES THE SCORE TABLE
051400       500-GROUP-PASS-RTN.
051500           MOVE "500-GROUP-PASS-RTN" TO PARA-NAME.
051600      *         SAME RESET AS THE DIMENSION PASS - ONE WORK-LIST TABLE,
051700      *         CLEARED AND REBUILT FOR EACH GROUP IN TURN
051800           MOVE ZERO TO WORK-LIST-N.
051900           PERFORM 510-COLLECT-GROUP-VALUES-RTN THRU 510-EXIT
052000               VARYING GRP-IDX FROM 1 BY 1 UNTIL GRP-IDX > GROUP-TABLE-N.
052100      *         A GROUP WITH NO CANDIDATE METRICS ON FILE IS SKIPPED THE
052200      *         SAME WAY AN EMPTY DIMENSION IS SKIPPED ABOVE
052300           IF WORK-LIST-N > ZERO
052400               PERFORM 600-SORT-WORK-LIST-RTN THRU 600-EXIT
052500               PERFORM 610-COMPUTE-STATS-RTN THRU 610-EXIT
052600               MOVE GRL-GROUP-KEY(GRL-IDX) TO CSM-KEY
052700               PERFORM 700-WRITE-SUMMARY-RTN THRU 700-EXIT
052800               PERFORM 650-ASSIGN-MIDRANKS-RTN THRU 650-EXIT
052900               MOVE GRL-GROUP-KEY(GRL-IDX) TO CPC-KEY
053000               MOVE "G" TO CPC-RAW-VARIANT-SW
053100               PERFORM 710-WRITE-PERCENTILES-RTN THRU 710-EXIT
053200                   VARYING WL-IDX FROM 1 BY 1 UNTIL WL-IDX > WORK-LIST-N
053300               MOVE GRL-GROUP-KEY(GRL-IDX) TO BRR-KEY
053400               PERFORM 720-WRITE-BREACH-RTN THRU 720-EXIT
053500                   VARYING TAU-IDX-CTR FROM 1 BY 1
053600                   UNTIL TAU-IDX-CTR > 3
053700               ADD 1 TO GROUPS-PROCESSED.
053800       500-EXIT.
053900           EXIT.
054000
054100      ****** SCANS GROUP-TABLE FOR EVERY ROW MATCHING THE CURRENT
054200      ****** GROUP KEY AND APPENDS ITS GRP-TBL-MEAN TO WORK-LIST - NO
054300      ****** RAW SCORE IS RE-READ, THE GROUP AVERAGE CANDPASS ALREADY
054400      ****** COMPUTED IS TAKEN AS GIVEN
054500       510-COLLECT-GROUP-VALUES-RTN.
054600           IF GRP-TBL-GROUP-KEY(GRP-IDX) = GRL-GROUP-KEY(GRL-IDX)
054700               AND WORK-LIST-N < 600
054800               ADD 1 TO WORK-LIST-N
054900               MOVE GRP-TBL-CAND-ID(GRP-IDX) TO WL-CAND-ID(WORK-LIST-N)
055000               MOVE ZERO                      TO WL-RAW(WORK-LIST-N)
055100               MOVE GRP-TBL-MEAN(GRP-IDX)       TO WL-VALUE(WORK-LIST-N).
055200       510-EXIT.
055300           EXIT.
055400
055500      ****** SIMPLE INSERTION SORT - THE WORK LIST NEVER HOLDS MORE
055600      ****** THAN A FEW HUNDRED CANDIDATES SO THIS IS FAST ENOUGH AND
055700      ****** NEEDS NO SORT-FILE JCL STEP
055800       600-SORT-WORK-LIST-RTN.
055900           MOVE "600-SORT-WORK-LIST-RTN" TO PARA-NAME.
056000           PERFORM 605-INSERT-ONE-RTN THRU 605-EXIT
056100               VARYING WL-IDX FROM 2 BY 1 UNTIL WL-IDX > WORK-LIST-N.
056200       600-EXIT.
056300           EXIT.
056400
056500      ****** STANDARD INSERTION SORT STEP - SLIDES ENTRIES DOWN ONE
056600      ****** AT A TIME UNTIL THE CORRECT ASCENDING SLOT IS FOUND
056700       605-INSERT-ONE-RTN.
056800           MOVE WL-CAND-ID(WL-IDX) TO WL-CAND-ID-SAVE.
056900           MOVE WL-RAW(WL-IDX)      TO WL-RAW-SAVE.
057000           MOVE WL-VALUE(WL-IDX)     TO WL-VALUE-SAVE.
057100           SET WL-SCAN-IDX TO WL-IDX.
057200           PERFORM 606-SHIFT-DOWN-RTN THRU 606-EXIT
057300               UNTIL WL-SCAN-IDX = 1
057400               OR WL-VALUE(WL-SCAN-IDX - 1) NOT > WL-VALUE-SAVE.
057500           MOVE WL-CAND-ID-SAVE TO WL-CAND-ID(WL-SCAN-IDX).
057600           MOVE WL-RAW-SAVE      TO WL-RAW(WL-SCAN-IDX).
057700           MOVE WL-VALUE-SAVE     TO WL-VALUE(WL-SCAN-IDX).
057800       605-EXIT.
057900           EXIT.
058000
058100      ****** MOVES ONE ENTRY DOWN A SLOT TO MAKE ROOM - THE WL-SAVE-
058200      ****** AREA HOLDS THE ENTRY BEING INSERTED WHILE THIS RUNS
058300       606-SHIFT-DOWN-RTN.
058400           MOVE WL-CAND-ID(WL-SCAN-IDX - 1) TO WL-CAND-ID(WL-SCAN-IDX).
058500           MOVE WL-RAW(WL-SCAN-IDX - 1)      TO WL-RAW(WL-SCAN-IDX).
058600           MOVE WL-VALUE(WL-SCAN-IDX - 1)     TO WL-VALUE(WL-SCAN-IDX).
058700           SET WL-SCAN-IDX DOWN BY 1.
058800       606-EXIT.
058900           EXIT.
059000
059100      ****** MEAN/MIN/MAX/STD PLUS THE FIVE PERCENTILE BUCKETS - THE
059200      ****** WORK LIST IS ALREADY SORTED ASCENDING AT THIS POINT
059300       610-COMPUTE-STATS-RTN.
059400           MOVE "610-COMPUTE-STATS-RTN" TO PARA-NAME.
059500      *         MIN/MAX ARE SEEDED STRAIGHT FROM THE SORTED LIST ENDS -
059600      *         NO NEED TO SCAN FOR THEM SEPARATELY
059700           MOVE ZERO TO STAT-SUM, STAT-SUMSQ.
059800           MOVE WL-VALUE(1)            TO STAT-MIN.
059900           MOVE WL-VALUE(WORK-LIST-N)   TO STAT-MAX.
060000           PERFORM 615-ACCUM-ONE-RTN THRU 615-EXIT
060100               VARYING WL-IDX FROM 1 BY 1 UNTIL WL-IDX > WORK-LIST-N.
060200      *         THE FIVE STANDING PERCENTILE CUTS (10/25/50/75/90) ARE
060300      *         EACH COMPUTED THE SAME WAY, ONLY THE TARGET PCT CHANGES
060400           COMPUTE STAT-MEAN ROUNDED = STAT-SUM / WORK-LIST-N.
060500           MOVE 10 TO PCTL-PCT.
060600           PERFORM 620-PERCENTILE-RTN THRU 620-EXIT.
060700           MOVE PCTL-RESULT TO STAT-P10.
060800           MOVE 25 TO PCTL-PCT.
060900           PERFORM 620-PERCENTILE-RTN THRU 620-EXIT.
061000           MOVE PCTL-RESULT TO STAT-P25.
061100           MOVE 50 TO PCTL-PCT.
061200           PERFORM 620-PERCENTILE-RTN THRU 620-EXIT.
061300           MOVE PCTL-RESULT TO STAT-P50.
061400           MOVE 75 TO PCTL-PCT.
061500           PERFORM 620-PERCENTILE-RTN THRU 620-EXIT.
061600           MOVE PCTL-RESULT TO STAT-P75.
061700           MOVE 90 TO PCTL-PCT.
061800           PERFORM 620-PERCENTILE-RTN THRU 620-EXIT.
061900           MOVE PCTL-RESULT TO STAT-P90.
062000       610-EXIT.
062100           EXIT.
062200
062300      ****** ADDS ONE SORTED WORK-LIST VALUE INTO THE RUNNING SUM,
062400      ****** SUM-OF-SQUARES, AND MIN/MAX FOR 610-COMPUTE-STATS-RTN
062500       615-ACCUM-ONE-RTN.
062600           ADD WL-VALUE(WL-IDX) TO STAT-SUM.
062700           COMPUTE STAT-SUMSQ = STAT-SUMSQ +
062800               (WL-VALUE(WL-IDX) * WL-VALUE(WL-IDX)).
062900       615-EXIT.
063000           EXIT.
063100
063200      ****** LINEAR-INTERPOLATION PERCENTILE - MATCHES THE PRODUCTION
063300      ****** STATISTICS LIBRARY'S DEFINITION EXACTLY
063400       620-PERCENTILE-RTN.
063500           MOVE "620-PERCENTILE-RTN" TO PARA-NAME.
063600           COMPUTE PCTL-H ROUNDED =
063700               (WORK-LIST-N - 1) * PCTL-PCT / 100.
063800           MOVE PCTL-H TO PCTL-K-INT.
063900           COMPUTE PCTL-FRAC ROUNDED = PCTL-H - PCTL-K-INT.
064000           COMPUTE PCTL-K-IDX = PCTL-K-INT + 1.
064100           IF PCTL-K-IDX >= WORK-LIST-N
064200               MOVE WL-VALUE(WORK-LIST-N) TO PCTL-RESULT
064300           ELSE
064400               COMPUTE PCTL-RESULT ROUNDED =
064500                   WL-VALUE(PCTL-K-IDX) + PCTL-FRAC *
064600                   (WL-VALUE(PCTL-K-IDX + 1) - WL-VALUE(PCTL-K-IDX))
064700           END-IF.
064800       620-EXIT.
064900           EXIT.
065000
065100      ****** NEWTON-RAPHSON SQUARE ROOT - SAME ROUTINE AS CANDPASS
065200       630-SQRT-RTN.
065300           MOVE "630-SQRT-RTN" TO PARA-NAME.
065400      *         A COHORT OF ONE, OR ONE WHERE EVERY MEMBER TIED, HAS A
065500      *         TRUE VARIANCE OF ZERO - SKIP THE ITERATION ENTIRELY
065600           IF SQRT-VARIANCE = ZERO
065700               MOVE ZERO TO SQRT-X
065800           ELSE
065900               MOVE SQRT-VARIANCE TO SQRT-X
066000               IF SQRT-X < 1
066100                   MOVE 1 TO SQRT-X
066200               END-IF
066300               PERFORM 635-SQRT-ITERATE-RTN THRU 635-EXIT
066400                   VARYING SQRT-ITER FROM 1 BY 1 UNTIL SQRT-ITER > 20.
066500       630-EXIT.
066600           EXIT.
066700
066800      ****** ONE NEWTON-RAPHSON ITERATION - SAME CONVERGENCE TEST AS
066900      ****** CANDPASS 716-SQRT-ITERATE-RTN
067000       635-SQRT-ITERATE-RTN.
067100           COMPUTE SQRT-X-NEXT ROUNDED =
067200               (SQRT-X + (SQRT-VARIANCE / SQRT-X)) / 2.
067300           MOVE SQRT-X-NEXT TO SQRT-X.
067400       635-EXIT.
067500           EXIT.
067600
067700      ****** MIDRANK - EVERY MEMBER OF A TIE BLOCK IN THE SORTED LIST
067800      ****** GETS THE AVERAGE OF THE FIRST AND LAST RANK IN THE BLOCK
067900       650-ASSIGN-MIDRANKS-RTN.
068000           MOVE "650-ASSIGN-MIDRANKS-RTN" TO PARA-NAME.
068100      *         WALKS THE SORTED LIST LEFT TO RIGHT, ONE TIE BLOCK AT A
068200      *         TIME; 655 ADVANCES WL-IDX PAST THE BLOCK IT JUST HANDLED
068300           MOVE 1 TO WL-IDX.
068400           PERFORM 655-ASSIGN-ONE-BLOCK-RTN THRU 655-EXIT
068500               UNTIL WL-IDX > WORK-LIST-N.
068600       650-EXIT.
068700           EXIT.
068800
068900      ****** FINDS THE FULL RUN OF TIED VALUES STARTING AT THE CURRENT
069000      ****** POSITION AND ASSIGNS THEM ALL THE SAME MIDRANK PERCENTILE
069100       655-ASSIGN-ONE-BLOCK-RTN.
069200           MOVE WL-IDX TO RANK-LO.
069300           MOVE WL-IDX TO RANK-HI.
069400           PERFORM 656-EXTEND-BLOCK-RTN THRU 656-EXIT
069500               UNTIL RANK-HI = WORK-LIST-N
069600               OR WL-VALUE(RANK-HI + 1) NOT = WL-VALUE(WL-IDX).
069700           COMPUTE RANK-MID ROUNDED = (RANK-LO + RANK-HI) / 2.
069800           PERFORM 657-STORE-RANK-RTN THRU 657-EXIT
069900               VARYING WL-IDX FROM RANK-LO BY 1 UNTIL WL-IDX > RANK-HI.
070000           ADD 1 TO WL-IDX.
070100       655-EXIT.
070200           EXIT.
070300
070400      ****** EXTENDS A TIE BLOCK FORWARD WHILE THE NEXT WORK-LIST
070500      ****** ENTRY STILL MATCHES THE CURRENT VALUE
070600       656-EXTEND-BLOCK-RTN.
070700           ADD 1 TO RANK-HI.
070800       656-EXIT.
070900           EXIT.
071000
071100      ****** STAMPS THE COMPUTED MIDRANK PERCENTILE INTO EVERY ENTRY
071200      ****** IN THE CURRENT TIE BLOCK
071300       657-STORE-RANK-RTN.
071400           MOVE RANK-MID TO WL-RANK(WL-IDX).
071500       657-EXIT.
071600           EXIT.
071700
071800      ****** BUILDS AND WRITES ONE COHORT-SUMMARY-FILE ROW FOR THE
071900      ****** DIMENSION OR GROUP JUST PASSED - MEAN, MEDIAN, STD DEV,
072000      ****** MIN/MAX AND THE FIVE PERCENTILE BUCKETS
072100       700-WRITE-SUMMARY-RTN.
072200           MOVE "700-WRITE-SUMMARY-RTN" TO PARA-NAME.
072300           MOVE STAT-MEAN   TO CSM-MEAN.
072400           MOVE STAT-P50     TO CSM-MEDIAN.
072500           COMPUTE SQRT-VARIANCE ROUNDED =
072600               (STAT-SUMSQ / WORK-LIST-N) - (STAT-MEAN * STAT-MEAN).
072700      *         ROUNDING IN THE SUM-OF-SQUARES CALCULATION CAN DRIVE
072800      *         THIS A HAIR BELOW ZERO FOR A NEAR-IDENTICAL COHORT
072900           IF SQRT-VARIANCE < ZERO
073000               MOVE ZERO TO SQRT-VARIANCE.
073100           PERFORM 630-SQRT-RTN THRU 630-EXIT.
073200           MOVE SQRT-X       TO CSM-STD.
073300           COMPUTE CSM-IQR ROUNDED = STAT-P75 - STAT-P25.
073400           MOVE STAT-MIN     TO CSM-MIN.
073500           MOVE STAT-MAX     TO CSM-MAX.
073600           MOVE STAT-P10     TO CSM-P10.
073700           MOVE STAT-P25     TO CSM-P25.
073800           MOVE STAT-P50     TO CSM-P50.
073900           MOVE STAT-P75     TO CSM-P75.
074000           MOVE STAT-P90     TO CSM-P90.
074100           WRITE COHORT-SUMMARY-REC.
074200           ADD 1 TO RECORDS-WRITTEN.
074300       700-EXIT.
074400           EXIT.
074500
074600      ****** WRITES ONE PERCENTILES-FILE ROW PER CANDIDATE IN THE
074700      ****** CURRENT WORK-LIST, CARRYING THE MIDRANK PERCENTILE 650
074800      ****** ASSIGNED TO THAT CANDIDATE'S ENTRY
074900       710-WRITE-PERCENTILES-RTN.
075000      *         RAW SCORE IS ONLY MEANINGFUL ON THE DIMENSION PASS - ON
075100      *         A GROUP PASS THE WORK-LIST CARRIES A GROUP AVERAGE, NOT
075200      *         A RAW ITEM SCORE, SO CPC-RAW IS FORCED TO ZERO THERE
075300           MOVE WL-CAND-ID(WL-IDX) TO CPC-CAND-ID.
075400           IF CPC-RAW-VARIANT-SW = "D"
075500               MOVE WL-RAW(WL-IDX) TO CPC-RAW
075600           ELSE
075700               MOVE ZERO TO CPC-RAW.
075800           MOVE WL-VALUE(WL-IDX)    TO CPC-NORM.
075900      *         A COHORT OF ONE CANDIDATE IS BY DEFINITION AT THE TOP
076000      *         OF ITS OWN DISTRIBUTION - AVOID A DIVIDE BY ZERO BELOW
076100           IF WORK-LIST-N = 1
076200               MOVE 100 TO WS-PCTL-RANK-CALC
076300           ELSE
076400               COMPUTE WS-PCTL-RANK-CALC ROUNDED =
076500                   (WL-RANK(WL-IDX) - 1) / (WORK-LIST-N - 1) * 100.
076600           MOVE WS-PCTL-RANK-CALC TO CPC-PCTL-RANK.
076700           WRITE CAND-PCTL-REC.
076800           ADD 1 TO RECORDS-WRITTEN.
076900       710-EXIT.
077000           EXIT.
077100
077200      ****** LOOPS THE THREE STANDING TAU THRESHOLDS AND WRITES ONE
077300      ****** BREACH-FILE ROW PER THRESHOLD FOR THE DIMENSION OR GROUP
077400      ****** JUST PASSED
077500       720-WRITE-BREACH-RTN.
077600           MOVE "720-WRITE-BREACH-RTN" TO PARA-NAME.
077700           MOVE TAU-NAME(TAU-IDX-CTR)  TO BRR-TAU-NAME.
077800           MOVE TAU-VALUE(TAU-IDX-CTR)  TO BRR-TAU-VALUE.
077900      *         RESET PER DIMENSION/GROUP PER TAU THRESHOLD - THIS
078000      *         PARAGRAPH RUNS THREE TIMES FOR EVERY PASS, ONCE PER TAU
078100           MOVE ZERO TO BREACH-COUNT.
078200           PERFORM 725-COUNT-BELOW-RTN THRU 725-EXIT
078300               VARYING WL-IDX FROM 1 BY 1 UNTIL WL-IDX > WORK-LIST-N.
078400           COMPUTE BREACH-RATE-WORK ROUNDED =
078500               BREACH-COUNT / WORK-LIST-N.
078600           MOVE BREACH-RATE-WORK TO BRR-RATE.
078700           WRITE BREACH-RATE-REC.
078800           ADD 1 TO RECORDS-WRITTEN.
078900       720-EXIT.
079000           EXIT.
079100
079200      ****** COUNTS HOW MANY WORK-LIST ENTRIES FALL BELOW THE CURRENT
079300      ****** TAU VALUE AND DERIVES THE BREACH RATE AS A FRACTION OF
079400      ****** THE COHORT SIZE
079500       725-COUNT-BELOW-RTN.
079600      *         STRICTLY BELOW, NOT AT-OR-BELOW - A CANDIDATE SITTING
079700      *         EXACTLY ON THE TAU LINE IS NOT COUNTED AS A BREACH
079800           IF WL-VALUE(WL-IDX) < TAU-VALUE(TAU-IDX-CTR)
079900               ADD 1 TO BREACH-COUNT.
080000       725-EXIT.
080100           EXIT.
080200
080300      ****** CLOSES EVERY FILE OPENED IN 000-HOUSEKEEPING - PARAGRAPH
080400      ****** NUMBER REUSED PER SHOP CONVENTION, SEE CANDPASS FOR SAME
080500       700-CLOSE-FILES.
080600           MOVE "700-CLOSE-FILES" TO PARA-NAME.
080700           CLOSE DIMENSION-FILE, SCORE-FILE, GROUP-METRICS-FILE,
080800                 COHORT-SUMMARY-FILE, PERCENTILES-FILE, BREACH-FILE,
080900                 SYSOUT.
081000       700-CLOSE-EXIT.
081100           EXIT.
081200
081300      ****** DISPLAYS THE JOB-LEVEL TALLIES FOR THE OPERATOR'S RUN LOG
081400      ****** BEFORE THE PROGRAM RETURNS CONTROL
081500       900-CLEANUP.
081600           MOVE "900-CLEANUP" TO PARA-NAME.
081700           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
081800           DISPLAY "** DIMENSIONS PROCESSED **".
081900           DISPLAY DIMENSIONS-PROCESSED.
082000           DISPLAY "** GROUPS PROCESSED **".
082100           DISPLAY GROUPS-PROCESSED.
082200           DISPLAY "** RECORDS WRITTEN **".
082300           DISPLAY RECORDS-WRITTEN.
082400           DISPLAY "******** NORMAL END OF JOB COHRPASS ********".
082500       900-EXIT.
082600           EXIT.
082700
082800      ****** COMMON ABEND HANDLER - BUILDS THE DUMP LINE FROM ABEND-
082900      ****** RECORD AND FORCES A NON-ZERO RETURN-CODE
083000       1000-ABEND-RTN.
083100           WRITE SYSOUT-REC FROM ABEND-REC.
083200           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
083300           DISPLAY "*** ABNORMAL END OF JOB-COHRPASS ***" UPON CONSOLE.
083400           DIVIDE ZERO-VAL INTO ONE-VAL.
