000100      ******************************************************************
000200      * CPCTLREC  -  CANDIDATE PERCENTILE RANK RECORD LAYOUT          *
000300      *             FILE        DDS0001.PPD.PERCENTILES (OUTPUT)       *
000400      *             ORGANIZATION  LINE SEQUENTIAL                     *
000500      *             SEQUENCE      DIMENSION VARIANT THEN GROUP VARIANT *
000600      *             WRITTEN BY    COHRPASS                             *
000700      ******************************************************************
000800      * MAINTENANCE LOG                                                *
000900      * 070495JS  ORIGINAL LAYOUT - DIMENSION PERCENTILE RANKS          *
001000      * 112798RS  REUSED LAYOUT FOR GROUP-SCORE VARIANT ROWS            *
001100      *           (CPC-RAW IS BLANK/ZERO ON GROUP VARIANT ROWS)        *
001200      ******************************************************************
001300       01  CAND-PCTL-REC.
001400           05  CPC-CAND-ID              PIC X(10).
001500           05  CPC-KEY                   PIC X(60).
001600           05  CPC-RAW                   PIC 9(1)V9(4).
001700           05  CPC-NORM                  PIC 9(1)V9(6).
001800           05  CPC-PCTL-RANK             PIC 9(3)V9(6).
001900           05  FILLER                    PIC X(05).
