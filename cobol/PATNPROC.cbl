000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PATNPROC.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 06/27/94.
000600       DATE-COMPILED. 06/27/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS SUBPROGRAM CLASSIFIES ONE CANDIDATE'S ONE-GROUP
001300      *          METRICS (MEAN, POPULATION STD DEV, MIN, MAX, RANGE -
001400      *          ALL ON THE NORMALIZED 0-1 SCALE) INTO THE SIX PPD
001500      *          DIAGNOSTIC PATTERN FLAGS AGAINST THE SHOP'S FIXED
001600      *          RUBRIC THRESHOLDS.  BOTTLENECK-DETAIL AND POLARISED
001700      *          HIGH/LOW DIMENSION LISTS ARE BUILT BY THE CALLING
001800      *          PROGRAM ONCE IT SEES WHICH FLAGS CAME BACK SET, SINCE
001900      *          ONLY THE CALLER HOLDS THE FULL PER-DIMENSION TABLE.
002000      *
002100      *          THE SIX FLAGS ARE NOT MUTUALLY EXCLUSIVE.  A GROUP
002200      *          CAN COME BACK BALANCED AND UNIFORM-LOW AT THE SAME
002300      *          TIME (A LOW, EVEN SCORE ACROSS EVERY DIMENSION), OR
002400      *          BOTTLENECKED AND NOISY AT THE SAME TIME (ONE WEAK
002500      *          DIMENSION DRAGGING THE MINIMUM DOWN WHILE THE REST
002600      *          OF THE GROUP IS SPREAD OUT).  THE CALLING REPORT
002700      *          PROGRAM PRINTS WHATEVER COMBINATION OF FLAGS CAME
002800      *          BACK SET - IT DOES NOT TRY TO PICK ONE "PRIMARY"
002900      *          PATTERN, SINCE THE RUBRIC COMMITTEE CONSIDERS THAT
003000      *          JUDGEMENT CALL OUTSIDE THIS PROGRAM'S CHARTER.
003100      *
003200      *          CALL ORDER MATTERS ONLY FOR 400-TEST-UNIFORM-RTN,
003300      *          WHICH LOOKS AT PTN-BALANCED AND SO MUST RUN AFTER
003400      *          100-TEST-BALANCED-RTN.  THE FIVE PARAGRAPHS ARE
003500      *          CALLED IN A FIXED 100-500 ORDER BELOW FOR THAT
003600      *          REASON AND SHOULD NOT BE REORDERED WITHOUT CHECKING
003700      *          EVERY TEST FOR A SIMILAR CROSS-DEPENDENCY FIRST.
003800      *
003900      * @param PATNPROC-REC
004000      * @param RETURN-CD
004100      ******************************************************************
004200      * MAINTENANCE LOG                                                *
004300      * 062794JS  ORIGINAL SUBPROGRAM - CLASSIFIES A GROUP'S FIVE       *
004400      *           DIMENSION-AVERAGE METRICS AGAINST THE RUBRIC'S        *
004500      *           NESTED PATTERN THRESHOLDS                             *
004600      * 081997RS  ADDED UNIF-LOW/UNIF-HIGH (REQUIRE BALANCED FIRST)    *
004700      * 112798RS  ADDED POLARISED RANGE/MIN/MAX TEST                   *
004800      * 051199RS  CONFIRMED WITH THE RUBRIC COMMITTEE THAT THE SIX     *
004900      *           FLAGS ARE INTENTIONALLY NON-EXCLUSIVE - A PRIOR      *
005000      *           HELP-DESK TICKET HAD ASSUMED ONLY ONE COULD BE SET   *
005100      *           AND FLAGGED MULTI-FLAG OUTPUT AS A BUG IN ERROR      *
005200      * 030301AK  Y2K REVIEW - NO DATE FIELDS, SIGNED OFF                *
005300      * 041702LP  SHOP STANDARDS AUDIT - DROPPED THE UNUSED PRINT       *
005400      *           SPECIAL-NAMES ENTRY, ADDED A THIRD REDEFINES          *
005500      * 092903LP  ADDED REMARKS NOTE ON CALL ORDER AFTER A CHANGE       *
005600      *           REQUEST ASKED WHY 400 COULD NOT RUN BEFORE 100 -     *
005700      *           NO CODE CHANGE, DOCUMENTATION ONLY                    *
005800      ******************************************************************
005900
006000       ENVIRONMENT DIVISION.
006100       CONFIGURATION SECTION.
006200       SOURCE-COMPUTER. IBM-390.
006300       OBJECT-COMPUTER. IBM-390.
006400       INPUT-OUTPUT SECTION.
006500
006600       DATA DIVISION.
006700       FILE SECTION.
006800
006900       WORKING-STORAGE SECTION.
007000      ****** THE EIGHT FIXED RUBRIC-COMMITTEE THRESHOLDS (TAU VALUES).
007100      ****** THESE ARE SET BY COMMITTEE VOTE, NOT COMPUTED, AND HAVE
007200      ****** NOT CHANGED SINCE THE 112798RS MAINTENANCE ENTRY ABOVE.
007300      ****** TAU-TBL BELOW GIVES A SUBSCRIPTED VIEW OVER THE SAME
007400      ****** EIGHT FIELDS FOR A DUMP OR TRACE ROUTINE THAT WANTS TO
007500      ****** WALK ALL EIGHT WITHOUT NAMING EACH ONE.
007600       01  PATTERN-THRESHOLDS.
007700           05  TAU-BALANCE              PIC S9(1)V9(6) COMP-3
007800                                         VALUE 0.120000.
007900           05  TAU-BOTTLENECK            PIC S9(1)V9(6) COMP-3
008000                                         VALUE 0.250000.
008100           05  TAU-NOISY                 PIC S9(1)V9(6) COMP-3
008200                                         VALUE 0.220000.
008300           05  TAU-UNIFORM-LOW-MEAN       PIC S9(1)V9(6) COMP-3
008400                                         VALUE 0.300000.
008500           05  TAU-UNIFORM-HIGH-MEAN      PIC S9(1)V9(6) COMP-3
008600                                         VALUE 0.700000.
008700           05  TAU-POLARISED-RANGE        PIC S9(1)V9(6) COMP-3
008800                                         VALUE 0.550000.
008900           05  TAU-LOW                    PIC S9(1)V9(6) COMP-3
009000                                         VALUE 0.300000.
009100           05  TAU-HIGH                   PIC S9(1)V9(6) COMP-3
009200                                         VALUE 0.700000.
009300       01  PATTERN-THRESHOLDS-ALT REDEFINES PATTERN-THRESHOLDS.
009400           05  TAU-TBL OCCURS 8 TIMES INDEXED BY TAU-IDX
009500                                        PIC S9(1)V9(6) COMP-3.
009600
009700       COPY ABENDREC.
009800
009900       LINKAGE SECTION.
010000      ****** THE CALLER'S FIVE METRICS GO IN, THE SIX PATTERN FLAGS
010100      ****** COME BACK - ALL OF THEM PIC 9(1) SWITCHES, ZERO MEANING
010200      ****** "NOT THIS PATTERN" AND ONE MEANING "THIS PATTERN APPLIES"
010300       01  PATNPROC-REC.
010400           05  PTN-GROUP-MEAN           PIC S9(1)V9(6).
010500           05  PTN-GROUP-STD-POP         PIC S9(1)V9(6).
010600           05  PTN-GROUP-MIN             PIC S9(1)V9(6).
010700           05  PTN-GROUP-MAX             PIC S9(1)V9(6).
010800           05  PTN-GROUP-RANGE           PIC S9(1)V9(6).
010900           05  PTN-BALANCED              PIC 9(1).
011000           05  PTN-BOTTLENECKED          PIC 9(1).
011100           05  PTN-POLARISED             PIC 9(1).
011200           05  PTN-NOISY                 PIC 9(1).
011300           05  PTN-UNIF-LOW              PIC 9(1).
011400           05  PTN-UNIF-HIGH             PIC 9(1).
011500      ****** FLAT BYTE-STRING VIEW OF THE WHOLE PARAMETER RECORD, FOR
011600      ****** A DUMP LINE WHEN A CALLER'S TRACE SHOWS SUSPECT FLAGS
011700       01  PATNPROC-REC-ALT REDEFINES PATNPROC-REC.
011800           05  PTN-FLAT-VIEW            PIC X(36).
011900       01  RETURN-CD                    PIC S9(4) COMP.
012000       01  RETURN-CD-ALT REDEFINES RETURN-CD.
012100           05  RETURN-CD-DUMP           PIC X(2).
012200
012300      ****** MAINLINE - CLEAR ALL SIX FLAGS, THEN RUN EACH TEST IN
012400      ****** THE FIXED 100-500 ORDER REQUIRED BY 400'S DEPENDENCY ON
012500      ****** 100 (SEE REMARKS ABOVE); EVERY TEST RUNS REGARDLESS OF
012600      ****** WHAT THE EARLIER TESTS FOUND, EXCEPT WHERE 400 CHECKS
012700      ****** PTN-BALANCED DIRECTLY
012800       PROCEDURE DIVISION USING PATNPROC-REC, RETURN-CD.
012900           MOVE ZERO TO RETURN-CD.
013000           MOVE ZERO TO PTN-BALANCED, PTN-BOTTLENECKED, PTN-POLARISED,
013100                        PTN-NOISY, PTN-UNIF-LOW, PTN-UNIF-HIGH.
013200
013300           PERFORM 100-TEST-BALANCED-RTN THRU 100-EXIT.
013400           PERFORM 200-TEST-BOTTLENECKED-RTN THRU 200-EXIT.
013500           PERFORM 300-TEST-NOISY-RTN THRU 300-EXIT.
013600           PERFORM 400-TEST-UNIFORM-RTN THRU 400-EXIT.
013700           PERFORM 500-TEST-POLARISED-RTN THRU 500-EXIT.
013800           GOBACK.
013900
014000      ****** BALANCED - LOW SPREAD WITHIN THE GROUP.  POPULATION STD
014100      ****** DEV AT OR BELOW TAU-BALANCE (0.12) MEANS EVERY DIMENSION
014200      ****** SCORED CLOSE TO THE GROUP MEAN, REGARDLESS OF WHERE THAT
014300      ****** MEAN SITS ON THE SCALE
014400       100-TEST-BALANCED-RTN.
014500           MOVE "100-TEST-BALANCED-RTN" TO PARA-NAME.
014600           IF PTN-GROUP-STD-POP NOT > TAU-BALANCE
014700               MOVE 1 TO PTN-BALANCED.
014800       100-EXIT.
014900           EXIT.
015000
015100      ****** BOTTLENECKED - ONE OR MORE DIMENSIONS DRAG THE MINIMUM
015200      ****** DOWN BELOW THE BOTTLENECK FLOOR (0.25), EVEN IF THE
015300      ****** OTHER DIMENSIONS IN THE GROUP ARE OTHERWISE FINE.  THIS
015400      ****** FLAG ALONE DOES NOT SAY WHICH DIMENSION IS THE WEAK ONE -
015500      ****** THE CALLER BUILDS THE BOTTLENECK-DETAIL LIST ITSELF ONCE
015600      ****** THIS FLAG COMES BACK SET
015700       200-TEST-BOTTLENECKED-RTN.
015800           MOVE "200-TEST-BOTTLENECKED-RTN" TO PARA-NAME.
015900           IF PTN-GROUP-MIN NOT > TAU-BOTTLENECK
016000               MOVE 1 TO PTN-BOTTLENECKED.
016100       200-EXIT.
016200           EXIT.
016300
016400      ****** NOISY - SPREAD IS WIDE ENOUGH (STD DEV AT OR ABOVE 0.22)
016500      ****** TO BE CALLED INCONSISTENT RATHER THAN BALANCED; NOTE THE
016600      ****** BAND BETWEEN TAU-BALANCE (0.12) AND TAU-NOISY (0.22) IS A
016700      ****** DELIBERATE GAP WHERE A GROUP IS NEITHER FLAG - THE
016800      ****** RUBRIC COMMITTEE DID NOT WANT EVERY GROUP FORCED INTO
016900      ****** ONE CAMP OR THE OTHER
017000       300-TEST-NOISY-RTN.
017100           MOVE "300-TEST-NOISY-RTN" TO PARA-NAME.
017200           IF PTN-GROUP-STD-POP NOT < TAU-NOISY
017300               MOVE 1 TO PTN-NOISY.
017400       300-EXIT.
017500           EXIT.
017600
017700      ****** UNIFORM-LOW / UNIFORM-HIGH - A BALANCED GROUP (SEE 100
017800      ****** ABOVE) SITTING CONSISTENTLY NEAR ONE END OF THE SCALE.
017900      ****** NEITHER SUB-FLAG CAN BE SET UNLESS PTN-BALANCED WAS SET
018000      ****** BY THE EARLIER PARAGRAPH - A WIDE-SPREAD GROUP IS NEVER
018100      ****** CALLED UNIFORM NO MATTER WHERE ITS MEAN FALLS
018200       400-TEST-UNIFORM-RTN.
018300           MOVE "400-TEST-UNIFORM-RTN" TO PARA-NAME.
018400           IF PTN-BALANCED = 1
018500               IF PTN-GROUP-MEAN NOT > TAU-UNIFORM-LOW-MEAN
018600                   MOVE 1 TO PTN-UNIF-LOW
018700               END-IF
018800               IF PTN-GROUP-MEAN NOT < TAU-UNIFORM-HIGH-MEAN
018900                   MOVE 1 TO PTN-UNIF-HIGH
019000               END-IF.
019100       400-EXIT.
019200           EXIT.
019300
019400      ****** POLARISED - WIDE RANGE (AT OR ABOVE 0.55) WITH ONE
019500      ****** DIMENSION NEAR EACH END OF THE SCALE - THE MINIMUM AT OR
019600      ****** BELOW TAU-LOW (0.30) AND THE MAXIMUM AT OR ABOVE TAU-HIGH
019700      ****** (0.70).  A WIDE RANGE WITH BOTH ENDS STILL IN THE MIDDLE
019800      ****** BAND DOES NOT COUNT, WHICH IS WHY ALL THREE CONDITIONS
019900      ****** ARE NESTED RATHER THAN LEFT AS AN OR
020000       500-TEST-POLARISED-RTN.
020100           MOVE "500-TEST-POLARISED-RTN" TO PARA-NAME.
020200           IF PTN-GROUP-RANGE NOT < TAU-POLARISED-RANGE
020300               IF PTN-GROUP-MIN NOT > TAU-LOW
020400                   IF PTN-GROUP-MAX NOT < TAU-HIGH
020500                       MOVE 1 TO PTN-POLARISED
020600                   END-IF
020700               END-IF.
020800       500-EXIT.
020900           EXIT.
