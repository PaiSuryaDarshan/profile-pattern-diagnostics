000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  MATDRV.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 06/27/94.
000600       DATE-COMPILED. 06/27/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM IS THE FIRST STEP OF THE PROFILE PATTERN
001300      *          DIAGNOSTICS (PPD) BATCH.  IT COPIES THE THREE INPUT
001400      *          EXTRACTS (CANDIDATE, DIMENSION, SCORE) UNCHANGED TO
001500      *          THE RUN'S OUTPUT STORE, THEN STAMPS THE SIX STANDARD
001600      *          RUN-METADATA RECORDS THAT EVERY DOWNSTREAM STEP AND
001700      *          THE FINAL REPORT CARRY FORWARD.
001800      *
001900      *          CANDPASS, COHRPASS AND PRVLPASS ARE CHAINED AFTER THIS
002000      *          STEP IN THE JCL AND ASSUME THE STORE FILES ARE PRESENT.
002100      *
002200      *          WHY A STRAIGHT COPY RATHER THAN JUST LETTING CANDPASS
002300      *          READ THE ORIGINAL EXTRACTS DIRECTLY - THE ORIGINAL
002400      *          EXTRACT DATASETS ARE OWNED BY THE UPSTREAM ASSESSMENT
002500      *          SYSTEM AND CAN BE OVERWRITTEN OR RECATALOGUED BETWEEN
002600      *          JOB STEPS ON A BUSY NIGHT; TAKING A PRIVATE STORE COPY
002700      *          AT THE START OF THE RUN MEANS EVERY DOWNSTREAM STEP
002800      *          SEES THE SAME POINT-IN-TIME SNAPSHOT EVEN IF THE
002900      *          ORIGINAL EXTRACT IS REPLACED WHILE THE PPD BATCH RUNS.
003000      *
003100      *          THE METADATA FILE CARRIES THE SIX KEY/VALUE PAIRS
003200      *          PPDRPT PRINTS ON THE COVER PAGE OF THE FINAL REPORT -
003300      *          TOOL NAME, VERSION, AXIS, TIMESTAMP, SCOPE NOTE AND
003400      *          SOURCE STEP - SO THAT TEXT LIVES IN ONE PLACE INSTEAD
003500      *          OF BEING HARD-CODED SEPARATELY IN EVERY REPORT PROGRAM.
003600      *
003700      ******************************************************************
003800      *
003900      *          INPUT FILE               -  DDS0001.PPD.CANDIDATE
004000      *          INPUT FILE               -  DDS0001.PPD.DIMENSION
004100      *          INPUT FILE               -  DDS0001.PPD.SCORE
004200      *          OUTPUT FILE              -  DDS0001.PPD.CANDIDATE.STORE
004300      *          OUTPUT FILE              -  DDS0001.PPD.DIMENSION.STORE
004400      *          OUTPUT FILE              -  DDS0001.PPD.SCORE.STORE
004500      *          OUTPUT FILE              -  DDS0001.PPD.METADATA
004600      *          DUMP FILE                -  SYSOUT
004700      *
004800      ******************************************************************
004900      * MAINTENANCE LOG                                                *
005000      * 062794JS  ORIGINAL PROGRAM - MATERIALISE DRIVER                 *
005100      * 081997RS  ADDED METADATA TABLE-DRIVEN WRITE (WAS SIX SEPARATE   *
005200      *           WRITE STATEMENTS, HARD TO MAINTAIN)                  *
005300      * 112798LP  SCOPE-NOTE TEXT NOW MATCHES POLICY COMMITTEE WORDING  *
005400      * 123198AK  Y2K FIX - HARD-CODED CENTURY "20" ON GENERATED-AT-UTC *
005500      *           TIMESTAMP (SYSTEM CLOCK ONLY RETURNS A 2-DIGIT YEAR) *
005600      * 030301AK  Y2K REVIEW RE-SIGNED OFF - NO FURTHER CHANGES         *
005700      * 041702LP  SHOP STANDARDS AUDIT - DROPPED THE UNUSED PRINT       *
005800      *           SPECIAL-NAMES ENTRY, RESTORED WS-DATE AS A STANDALONE *
005900      *           77-LEVEL ITEM PER SHOP CONVENTION, ADDED A THIRD      *
006000      *           REDEFINES (COUNTER DUMP VIEW)                        *
006100      * 052803LP  REMARKS EXPANDED PER SHOP DOCUMENTATION STANDARDS    *
006200      *           REVIEW - NO LOGIC CHANGE, EXPLAINED WHY THE STORE    *
006300      *           COPY EXISTS AND WHAT THE METADATA FILE IS FOR        *
006400      ******************************************************************
006500
006600       ENVIRONMENT DIVISION.
006700       CONFIGURATION SECTION.
006800       SOURCE-COMPUTER. IBM-390.
006900       OBJECT-COMPUTER. IBM-390.
007000       INPUT-OUTPUT SECTION.
007100       FILE-CONTROL.
007200      ****** DUMP LINE TARGET FOR AN ABEND TRACE - SEE 1000-ABEND-RTN
007300           SELECT SYSOUT
007400           ASSIGN TO UT-S-SYSOUT
007500             ORGANIZATION IS SEQUENTIAL.
007600
007700      ****** ORIGINAL CANDIDATE MASTER EXTRACT FROM THE ASSESSMENT
007800      ****** SYSTEM - READ ONCE AND COPIED STRAIGHT TO THE STORE FILE
007900           SELECT CANDIDATE-FILE
008000           ASSIGN TO UT-S-CANDIN
008100             ACCESS MODE IS SEQUENTIAL
008200             FILE STATUS IS IFCODE.
008300
008400      ****** ORIGINAL DIMENSION MASTER EXTRACT - SAME TREATMENT AS
008500      ****** THE CANDIDATE FILE ABOVE
008600           SELECT DIMENSION-FILE
008700           ASSIGN TO UT-S-DIMNIN
008800             ACCESS MODE IS SEQUENTIAL
008900             FILE STATUS IS DFCODE.
009000
009100      ****** ORIGINAL RUBRIC SCORE EXTRACT - SAME TREATMENT AGAIN
009200           SELECT SCORE-FILE
009300           ASSIGN TO UT-S-SCORIN
009400             ACCESS MODE IS SEQUENTIAL
009500             FILE STATUS IS RFCODE.
009600
009700      ****** PRIVATE RUN-LOCAL COPY OF THE CANDIDATE EXTRACT - THIS IS
009800      ****** THE FILE CANDPASS ACTUALLY READS, NOT THE ORIGINAL
009900           SELECT CANDIDATE-STORE-FILE
010000           ASSIGN TO UT-S-CANDOUT
010100             ACCESS MODE IS SEQUENTIAL
010200             FILE STATUS IS OFCODE.
010300
010400      ****** PRIVATE RUN-LOCAL COPY OF THE DIMENSION EXTRACT
010500           SELECT DIMENSION-STORE-FILE
010600           ASSIGN TO UT-S-DIMNOUT
010700             ACCESS MODE IS SEQUENTIAL
010800             FILE STATUS IS OFCODE.
010900
011000      ****** PRIVATE RUN-LOCAL COPY OF THE SCORE EXTRACT
011100           SELECT SCORE-STORE-FILE
011200           ASSIGN TO UT-S-SCOROUT
011300             ACCESS MODE IS SEQUENTIAL
011400             FILE STATUS IS OFCODE.
011500
011600      ****** SIX-ROW RUN-METADATA FILE CARRIED FORWARD TO PPDRPT'S
011700      ****** COVER PAGE - SEE REMARKS
011800           SELECT METADATA-FILE
011900           ASSIGN TO UT-S-META
012000             ACCESS MODE IS SEQUENTIAL
012100             FILE STATUS IS EFCODE.
012200
012300       DATA DIVISION.
012400       FILE SECTION.
012500       FD  SYSOUT
012600           RECORDING MODE IS F
012700           LABEL RECORDS ARE STANDARD
012800           RECORD CONTAINS 130 CHARACTERS
012900           BLOCK CONTAINS 0 RECORDS
013000           DATA RECORD IS SYSOUT-REC.
013100       01  SYSOUT-REC  PIC X(130).
013200
013300      ****** CANDIDATE MASTER EXTRACT - SORTED ASCENDING BY CAND-ID
013400       FD  CANDIDATE-FILE
013500           RECORDING MODE IS F
013600           LABEL RECORDS ARE STANDARD
013700           BLOCK CONTAINS 0 RECORDS
013800           DATA RECORD IS CANDIDATE-REC.
013900       COPY CANDREC.
014000
014100      ****** DIMENSION MASTER EXTRACT - ASCENDING BY DIM-KEY
014200       FD  DIMENSION-FILE
014300           RECORDING MODE IS F
014400           LABEL RECORDS ARE STANDARD
014500           BLOCK CONTAINS 0 RECORDS
014600           DATA RECORD IS DIMENSION-REC.
014700       COPY DIMNREC.
014800
014900      ****** RUBRIC SCORE EXTRACT - SORTED CANDIDATE, GROUP, DIMENSION
015000       FD  SCORE-FILE
015100           RECORDING MODE IS F
015200           LABEL RECORDS ARE STANDARD
015300           BLOCK CONTAINS 0 RECORDS
015400           DATA RECORD IS SCORE-REC.
015500       COPY SCORREC.
015600
015700      ****** OUTPUT STORE - SAME LAYOUT, UNCHANGED FROM THE INPUT SIDE
015800       FD  CANDIDATE-STORE-FILE
015900           RECORDING MODE IS F
016000           LABEL RECORDS ARE STANDARD
016100           BLOCK CONTAINS 0 RECORDS
016200           DATA RECORD IS CANDIDATE-STORE-REC.
016300       01  CANDIDATE-STORE-REC          PIC X(90).
016400
016500       FD  DIMENSION-STORE-FILE
016600           RECORDING MODE IS F
016700           LABEL RECORDS ARE STANDARD
016800           BLOCK CONTAINS 0 RECORDS
016900           DATA RECORD IS DIMENSION-STORE-REC.
017000       01  DIMENSION-STORE-REC          PIC X(140).
017100
017200       FD  SCORE-STORE-FILE
017300           RECORDING MODE IS F
017400           LABEL RECORDS ARE STANDARD
017500           BLOCK CONTAINS 0 RECORDS
017600           DATA RECORD IS SCORE-STORE-REC.
017700       01  SCORE-STORE-REC              PIC X(83).
017800
017900       FD  METADATA-FILE
018000           RECORDING MODE IS F
018100           LABEL RECORDS ARE STANDARD
018200           BLOCK CONTAINS 0 RECORDS
018300           DATA RECORD IS RUN-METADATA-REC.
018400       COPY METAREC.
018500
018600       WORKING-STORAGE SECTION.
018700      ****** I-O STATUS BYTES FOR EVERY FILE THIS PROGRAM TOUCHES
018800       01  FILE-STATUS-CODES.
018900           05  IFCODE                   PIC X(2).
019000               88  NO-MORE-CANDIDATES   VALUE "10".
019100           05  DFCODE                   PIC X(2).
019200               88  NO-MORE-DIMENSIONS   VALUE "10".
019300           05  RFCODE                   PIC X(2).
019400               88  NO-MORE-SCORES       VALUE "10".
019500           05  OFCODE                   PIC X(2).
019600           05  EFCODE                   PIC X(2).
019700
019800      ****** 77-LEVEL ITEM PER SHOP CONVENTION - RUN DATE FOR THE
019900      ****** SYSOUT BANNER ONLY, NOT CARRIED ON ANY OUTPUT RECORD
020000       77  WS-DATE                      PIC 9(6).
020100
020200      ****** BROKEN-OUT DATE PULLED FROM ACCEPT ... FROM DATE - USED
020300      ****** ONLY TO BUILD THE ISO TIMESTAMP BELOW
020400       01  WS-DATE-FIELDS.
020500           05  WS-YY                    PIC 9(2).
020600           05  WS-MM                    PIC 9(2).
020700           05  WS-DD                    PIC 9(2).
020800       01  WS-DATE-FIELDS-ALT REDEFINES WS-DATE-FIELDS.
020900           05  WS-DATE-FLAT             PIC 9(6).
021000
021100      ****** BROKEN-OUT TIME PULLED FROM ACCEPT ... FROM TIME
021200       01  WS-TIME-FIELDS.
021300           05  WS-HH                    PIC 9(2).
021400           05  WS-MIN                   PIC 9(2).
021500           05  WS-SEC                   PIC 9(2).
021600           05  WS-HSEC                  PIC 9(2).
021700       01  WS-TIME-FIELDS-ALT REDEFINES WS-TIME-FIELDS.
021800           05  WS-TIME-FLAT             PIC 9(8).
021900
022000      ****** ISO-8601 GENERATED-AT-UTC TIMESTAMP WRITTEN TO THE
022100      ****** METADATA FILE - CENTURY HARD-CODED TO "20" SINCE THE
022200      ****** SYSTEM CLOCK ONLY RETURNS A TWO-DIGIT YEAR (SEE Y2K
022300      ****** MAINTENANCE LOG ENTRY)
022400       01  WS-TIMESTAMP-REC.
022500           05  FILLER                   PIC X(2) VALUE "20".
022600           05  TS-YY                    PIC 9(2).
022700           05  FILLER                   PIC X(1) VALUE "-".
022800           05  TS-MM                    PIC 9(2).
022900           05  FILLER                   PIC X(1) VALUE "-".
023000           05  TS-DD                    PIC 9(2).
023100           05  FILLER                   PIC X(1) VALUE "T".
023200           05  TS-HH                    PIC 9(2).
023300           05  FILLER                   PIC X(1) VALUE ":".
023400           05  TS-MIN                   PIC 9(2).
023500           05  FILLER                   PIC X(1) VALUE ":".
023600           05  TS-SEC                   PIC 9(2).
023700           05  FILLER                   PIC X(1) VALUE "Z".
023800
023900      ****** THE SIX STANDING RUN-METADATA KEY/VALUE PAIRS - LOADED BY
024000      ****** 500-BUILD-METADATA-TABLE-RTN AND WRITTEN OUT ONE ROW PER
024100      ****** ENTRY BY 600-WRITE-METADATA-RTN
024200       01  META-TABLE.
024300           05  META-TABLE-ENT OCCURS 6 TIMES INDEXED BY META-IDX.
024400               10  META-TBL-KEY         PIC X(30).
024500               10  META-TBL-VALUE       PIC X(120).
024600
024700      ****** JOB-LEVEL TALLIES DISPLAYED AT 900-CLEANUP
024800       01  COUNTERS-AND-ACCUMULATORS.
024900           05  RECORDS-READ             PIC S9(9) COMP VALUE ZERO.
025000           05  RECORDS-WRITTEN          PIC S9(9) COMP VALUE ZERO.
025100           05  CAND-RECS-COPIED         PIC S9(9) COMP VALUE ZERO.
025200           05  DIMN-RECS-COPIED         PIC S9(9) COMP VALUE ZERO.
025300           05  SCOR-RECS-COPIED         PIC S9(9) COMP VALUE ZERO.
025400
025500       01  COUNTERS-AND-ACCUMULATORS-ALT
025600           REDEFINES COUNTERS-AND-ACCUMULATORS.
025700           05  CTR-ACCUM-FLAT           PIC X(08).
025800
025900       COPY ABENDREC.
026000
026100       PROCEDURE DIVISION.
026200      *     THREE STRAIGHT COPY PASSES, ONE PER EXTRACT, IN THE SAME
026300      *     ORDER THE FILES ARE OPENED - CANDIDATE, THEN DIMENSION,
026400      *     THEN SCORE - FOLLOWED BY THE METADATA BUILD AND WRITE
026500           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026600           PERFORM 200-COPY-CANDIDATES-RTN THRU 200-EXIT
026700               UNTIL NO-MORE-CANDIDATES.
026800           PERFORM 300-COPY-DIMENSIONS-RTN THRU 300-EXIT
026900               UNTIL NO-MORE-DIMENSIONS.
027000           PERFORM 400-COPY-SCORES-RTN THRU 400-EXIT
027100               UNTIL NO-MORE-SCORES.
027200           PERFORM 500-BUILD-METADATA-TABLE-RTN THRU 500-EXIT.
027300           PERFORM 600-WRITE-METADATA-RTN THRU 600-EXIT
027400               VARYING META-IDX FROM 1 BY 1 UNTIL META-IDX > 6.
027500           PERFORM 900-CLEANUP THRU 900-EXIT.
027600           MOVE ZERO TO RETURN-CODE.
027700           GOBACK.
027800
027900      ****** JOB OPEN AND TIMESTAMP BUILD - THE ISO TIMESTAMP IS BUILT
028000      ****** HERE ONCE, AT JOB START, SO EVERY METADATA ROW AND ANY
028100      ****** FUTURE TIME-STAMPED OUTPUT SHARE THE SAME RUN TIME
028200       000-HOUSEKEEPING.
028300           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028400           DISPLAY "******** BEGIN JOB MATDRV ********".
028500           ACCEPT WS-DATE-FIELDS FROM DATE.
028600           MOVE WS-DATE-FLAT TO WS-DATE.
028700           ACCEPT WS-TIME-FIELDS FROM TIME.
028800           OPEN INPUT CANDIDATE-FILE, DIMENSION-FILE, SCORE-FILE.
028900           OPEN OUTPUT CANDIDATE-STORE-FILE, DIMENSION-STORE-FILE,
029000               SCORE-STORE-FILE, METADATA-FILE, SYSOUT.
029100           MOVE WS-YY  TO TS-YY.
029200           MOVE WS-MM  TO TS-MM.
029300           MOVE WS-DD  TO TS-DD.
029400           MOVE WS-HH  TO TS-HH.
029500           MOVE WS-MIN TO TS-MIN.
029600           MOVE WS-SEC TO TS-SEC.
029700       000-EXIT.
029800           EXIT.
029900
030000      ****** COPIES THE CANDIDATE MASTER EXTRACT UNCHANGED
030100       200-COPY-CANDIDATES-RTN.
030200           MOVE "200-COPY-CANDIDATES-RTN" TO PARA-NAME.
030300           READ CANDIDATE-FILE
030400               AT END
030500                   GO TO 200-EXIT
030600           END-READ.
030700      *         A GROUP MOVE - THE STORE RECORD IS DEFINED AS A FLAT
030800      *         PIC X(90) SO THIS COPIES THE WHOLE CANDIDATE RECORD
030900      *         BYTE FOR BYTE WITHOUT FIELD-LEVEL UNPACKING
031000           MOVE CANDIDATE-REC TO CANDIDATE-STORE-REC.
031100           WRITE CANDIDATE-STORE-REC.
031200           ADD 1 TO CAND-RECS-COPIED, RECORDS-READ, RECORDS-WRITTEN.
031300       200-EXIT.
031400           EXIT.
031500
031600      ****** COPIES THE DIMENSION MASTER EXTRACT UNCHANGED
031700       300-COPY-DIMENSIONS-RTN.
031800           MOVE "300-COPY-DIMENSIONS-RTN" TO PARA-NAME.
031900           READ DIMENSION-FILE
032000               AT END
032100                   GO TO 300-EXIT
032200           END-READ.
032300      *         SAME FLAT GROUP MOVE AS THE CANDIDATE COPY ABOVE
032400           MOVE DIMENSION-REC TO DIMENSION-STORE-REC.
032500           WRITE DIMENSION-STORE-REC.
032600           ADD 1 TO DIMN-RECS-COPIED, RECORDS-READ, RECORDS-WRITTEN.
032700       300-EXIT.
032800           EXIT.
032900
033000      ****** COPIES THE RUBRIC SCORE EXTRACT UNCHANGED
033100       400-COPY-SCORES-RTN.
033200           MOVE "400-COPY-SCORES-RTN" TO PARA-NAME.
033300           READ SCORE-FILE
033400               AT END
033500                   GO TO 400-EXIT
033600           END-READ.
033700      *         SAME FLAT GROUP MOVE AGAIN - THE SCORE RECORD PASSES
033800      *         THROUGH UNCHANGED; CANDPASS IS WHAT FILLS IN THE
033900      *         NORMALIZED-SCORE FIELD LATER IN THE JOB STREAM
034000           MOVE SCORE-REC TO SCORE-STORE-REC.
034100           WRITE SCORE-STORE-REC.
034200           ADD 1 TO SCOR-RECS-COPIED, RECORDS-READ, RECORDS-WRITTEN.
034300       400-EXIT.
034400           EXIT.
034500
034600      ****** LOADS THE SIX STANDARD RUN-METADATA KEY/VALUE PAIRS
034700       500-BUILD-METADATA-TABLE-RTN.
034800           MOVE "500-BUILD-METADATA-TABLE-RTN" TO PARA-NAME.
034900      *         SIX FIXED KEY/VALUE PAIRS, SAME ORDER PPDRPT PRINTS
035000      *         THEM IN ON THE COVER PAGE; THE TIMESTAMP BUILT IN
035100      *         000-HOUSEKEEPING IS PLUGGED IN AS THE FOURTH VALUE
035200           MOVE "tool"             TO META-TBL-KEY(1).
035300           MOVE "Profile Pattern Diagnostics (PPD)" TO META-TBL-VALUE(1).
035400           MOVE "version"          TO META-TBL-KEY(2).
035500           MOVE "1.1.2"            TO META-TBL-VALUE(2).
035600           MOVE "axis"             TO META-TBL-KEY(3).
035700           MOVE "across-candidate" TO META-TBL-VALUE(3).
035800           MOVE "generated_at_utc" TO META-TBL-KEY(4).
035900           MOVE WS-TIMESTAMP-REC   TO META-TBL-VALUE(4).
036000      *         SCOPE-NOTE WORDING IS THE POLICY COMMITTEE'S OWN TEXT,
036100      *         NOT THIS SHOP'S PARAPHRASE - SEE THE 1997 LOG ENTRY
036200           MOVE "scope_note"       TO META-TBL-KEY(5).
036300           MOVE "Diagnostic + descriptive only. No predictions, rankings, or suitability decisions."
036400                                   TO META-TBL-VALUE(5).
036500           MOVE "source"           TO META-TBL-KEY(6).
036600           MOVE "MATDRV batch materialise step" TO META-TBL-VALUE(6).
036700       500-EXIT.
036800           EXIT.
036900
037000      ****** WRITES ONE METADATA-FILE ROW FROM THE CURRENT META-TABLE
037100      ****** ENTRY - CALLED ONCE PER ENTRY BY THE MAINLINE'S VARYING
037200      ****** PERFORM
037300       600-WRITE-METADATA-RTN.
037400           MOVE "600-WRITE-METADATA-RTN" TO PARA-NAME.
037500           MOVE META-TBL-KEY(META-IDX)   TO MET-KEY.
037600           MOVE META-TBL-VALUE(META-IDX) TO MET-VALUE.
037700           WRITE RUN-METADATA-REC.
037800           ADD 1 TO RECORDS-WRITTEN.
037900       600-EXIT.
038000           EXIT.
038100
038200      ****** CLOSES EVERY FILE OPENED IN 000-HOUSEKEEPING
038300       700-CLOSE-FILES.
038400           MOVE "700-CLOSE-FILES" TO PARA-NAME.
038500           CLOSE CANDIDATE-FILE, DIMENSION-FILE, SCORE-FILE,
038600                 CANDIDATE-STORE-FILE, DIMENSION-STORE-FILE,
038700                 SCORE-STORE-FILE, METADATA-FILE, SYSOUT.
038800       700-EXIT.
038900           EXIT.
039000
039100      ****** DISPLAYS THE JOB-LEVEL COPY COUNTS FOR THE OPERATOR'S RUN
039200      ****** LOG BEFORE THE PROGRAM RETURNS CONTROL
039300       900-CLEANUP.
039400           MOVE "900-CLEANUP" TO PARA-NAME.
039500           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
039600           DISPLAY "** CANDIDATE RECORDS COPIED **".
039700           DISPLAY CAND-RECS-COPIED.
039800           DISPLAY "** DIMENSION RECORDS COPIED **".
039900           DISPLAY DIMN-RECS-COPIED.
040000           DISPLAY "** SCORE RECORDS COPIED **".
040100           DISPLAY SCOR-RECS-COPIED.
040200           DISPLAY "******** NORMAL END OF JOB MATDRV ********".
040300       900-EXIT.
040400           EXIT.
040500
040600      ****** COMMON ABEND HANDLER - BUILDS THE DUMP LINE AND FORCES A
040700      ****** NON-ZERO RETURN-CODE
040800       1000-ABEND-RTN.
040900           WRITE SYSOUT-REC FROM ABEND-REC.
041000           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
041100           DISPLAY "*** ABNORMAL END OF JOB-MATDRV ***" UPON CONSOLE.
041200           DIVIDE ZERO-VAL INTO ONE-VAL.
